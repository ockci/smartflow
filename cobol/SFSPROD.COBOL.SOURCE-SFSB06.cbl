000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SFSB06.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  POLYCAST MOLDING CORP - MIDWEST DATA CENTER.
000500 DATE-WRITTEN.  09/22/86.
000600 DATE-COMPILED.
000700 SECURITY.      POLYCAST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                SMARTFLOW SCHEDULING SYSTEM (SFS)             *
001100*                  POLYCAST MOLDING CORPORATION                *
001200*                                                               *
001300* PROGRAM :   SFSB06                                           *
001400*                                                               *
001500* FUNCTION:   NIGHTLY INVENTORY POLICY PROGRAM (INVPOLICY).     *
001600*             GROUPS THE DEMAND FORECAST FILE BY PRODUCT CODE,  *
001700*             BUILDS A DEMAND SERIES OF UP TO 30 DAYS PER       *
001800*             PRODUCT, COMPUTES THE MEAN, VARIANCE AND STANDARD *
001900*             DEVIATION OF DEMAND, DERIVES SAFETY STOCK,        *
002000*             REORDER POINT AND RECOMMENDED ORDER QUANTITY,     *
002100*             WRITES THE POLICY FILE, CLASSIFIES EACH PRODUCT'S *
002200*             ON-HAND STOCK AGAINST THE POLICY, AND PRINTS THE  *
002300*             INVENTORY/ALERTS SECTION OF THE NIGHTLY REPORT.   *
002400*                                                               *
002500* FILES   :   FORECAST FILE (SORTED)    - LINE SEQ    (READ)    *
002600*             PRODUCT FILE              - LINE SEQ    (READ)    *
002700*             POLICY FILE               - LINE SEQ    (OUTPUT)  *
002800*             REPORT FILE               - LINE SEQ    (EXTEND)  *
002900*                                                               *
003000*****************************************************************
003100*             PROGRAM CHANGE LOG                                *
003200*             -------------------                               *
003300*                                                               *
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003500*  --------   --------------------  --------------------------  *
003600*  1986-09-22 RTH                   ORIGINAL VERSION -- A ONE-  *
003700*                                   STATEMENT DB2 LOOKUP CALLED *
003800*                                   FROM THE SCENARIO-PLANNING  *
003900*                                   CICS TRANSACTION            *
004000*  1994-05-09 JCL                   DB2/CICS LOOKUP RETIRED AND *
004100*                                   REWRITTEN AS THE NIGHTLY    *
004200*                                   INVENTORY POLICY BATCH      *
004300*                                   PROGRAM -- SAFETY STOCK AND *
004400*                                   REORDER POINT NOW COMPUTED  *
004500*                                   FROM THE DEMAND FORECAST    *
004600*                                   FILE INSTEAD OF A MANUALLY  *
004700*                                   MAINTAINED DB2 TABLE        *
004800*                                   (REQUEST IS-4471)           *
004900*  1994-06-02 JCL                   ADDED THE STOCK-STATUS      *
005000*                                   ALERT SECTION OF THE        *
005100*                                   REPORT -- CALLS SFSP02      *
005200*                                   (REQUEST IS-4471)           *
005300*  1994-06-14 JCL                   97 PERCENT SERVICE LEVEL    *
005400*                                   OPTION ADDED VIA THE        *
005500*                                   UPSI-1 SWITCH FOR THE       *
005600*                                   SEASONAL-PRODUCT RUN        *
005700*                                   (REQUEST IS-4511)           *
005800*  1994-07-11 JCL                   FORECAST FILE RECORD        *
005900*                                   WIDENED TO 57 BYTES FOR THE *
006000*                                   NEW SF-FC-PROBABILITY FIELD *
006100*                                   (REQUEST IS-4520) -- FD     *
006200*                                   CORRECTED TO MATCH          *
006300*  1998-10-20 SW                    Y2K REVIEW -- FORECAST-DATE *
006400*                                   CARRIES FULL 4-DIGIT YEAR,  *
006500*                                   NO CHANGES REQUIRED         *
006600*  2005-03-07 RTH                   CLOSING SWEEP ADDED TO FLAG *
006700*                                   PRODUCTS WITH NO FORECAST   *
006800*                                   DATA AT ALL ON THE REPORT   *
006900*                                   (TICKET HD-13220)           *
007000*  2006-04-03 DMO                   ADDED FILE-STATUS CHECKS   *
007100*                                   AND SFSERRWS ABEND BANNER  *
007200*                                   AFTER OPEN (REQUEST IS-5102)*
007300*****************************************************************
007400     EJECT
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900     UPSI-1 ON SFS-HI-SERVICE-SWITCH.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300
008400     SELECT SFS-FORECAST-IN      ASSIGN TO SFFCST
008500                                 FILE STATUS IS WS-FCST-STATUS.
008600
008700     SELECT SFS-PRODUCT-IN       ASSIGN TO SFPROD
008800                                 FILE STATUS IS WS-PROD-STATUS.
008900
009000     SELECT SFS-POLICY-OUT       ASSIGN TO SFPOLCY
009100                                 FILE STATUS IS WS-POLCY-STATUS.
009200
009300     SELECT SFS-REPORT-OUT       ASSIGN TO SFREPORT
009400                                 FILE STATUS IS WS-RPT-STATUS.
009500     EJECT
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900 FD  SFS-FORECAST-IN
010000     LABEL RECORDS ARE STANDARD
010100     RECORDING MODE IS F
010200     RECORD CONTAINS 57 CHARACTERS.
010300 01  FORECAST-IN-REC             PIC X(57).
010400
010500 FD  SFS-PRODUCT-IN
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F
010800     RECORD CONTAINS 60 CHARACTERS.
010900 01  PRODUCT-IN-REC              PIC X(60).
011000
011100 FD  SFS-POLICY-OUT
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F
011400     RECORD CONTAINS 60 CHARACTERS.
011500 01  POLICY-OUT-REC              PIC X(60).
011600
011700 FD  SFS-REPORT-OUT
011800     LABEL RECORDS ARE STANDARD
011900     RECORDING MODE IS F
012000     RECORD CONTAINS 132 CHARACTERS.
012100 01  REPORT-OUT-REC              PIC X(132).
012200     EJECT
012300 WORKING-STORAGE SECTION.
012400
012500*****************************************************************
012600*    SWITCHES                                                   *
012700*****************************************************************
012800
012900 01  WS-SWITCHES.
013000     05  WS-FCST-EOF-SW          PIC X     VALUE 'N'.
013100         88  FCST-EOF                      VALUE 'Y'.
013200     05  WS-PROD-EOF-SW          PIC X     VALUE 'N'.
013300         88  PROD-EOF                      VALUE 'Y'.
013400     05  WS-PRODUCT-FOUND-SW     PIC X     VALUE 'N'.
013500         88  PRODUCT-WAS-FOUND             VALUE 'Y'.
013600         88  PRODUCT-NOT-FOUND             VALUE 'N'.
013700    05  FILLER                  PIC X(01) VALUE SPACE.
013800     EJECT
013900*****************************************************************
014000*    FILE STATUS FIELDS                                         *
014100*****************************************************************
014200
014300 01  WS-FILE-STATUSES.
014400     05  WS-FCST-STATUS          PIC XX    VALUE SPACES.
014500     05  WS-PROD-STATUS          PIC XX    VALUE SPACES.
014600     05  WS-POLCY-STATUS         PIC XX    VALUE SPACES.
014700     05  WS-RPT-STATUS           PIC XX    VALUE SPACES.
014800    05  FILLER                  PIC X(01) VALUE SPACE.
014900     EJECT
015000*****************************************************************
015100*    RECORD LAYOUTS (MASTER AND TRANSACTION FILES)              *
015200*****************************************************************
015300
015400     COPY SFFCST.
015500     EJECT
015600     COPY SFPROD.
015700     EJECT
015800     COPY SFPOLCY.
015900     EJECT
016000     COPY SFSCTLCY.
016100     EJECT
016200     COPY SFSTABLS.
016300     EJECT
016400     COPY SFSERRWS.
016500     EJECT
016600*****************************************************************
016700*    SUBSCRIPTS AND RUNNING COUNTS                               *
016800*****************************************************************
016900
017000 01  WS-SUBSCRIPTS.
017100     05  WS-FC-SERIES-CNT        PIC S9(5) VALUE ZERO  COMP.
017200     05  WS-ALERT-CNT            PIC S9(5) VALUE ZERO  COMP.
017300    05  FILLER                  PIC X(01) VALUE SPACE.
017400
017500 01  WS-GROUP-PRODUCT-CODE       PIC X(12) VALUE SPACES.
017600     EJECT
017700*****************************************************************
017800*    DEMAND-STATISTICS WORK FIELDS -- COMP-3 CARRIES THE        *
017900*    ARITHMETIC, TRUNCATION IS APPLIED ONLY WHEN THE FINAL      *
018000*    FIGURE IS MOVED TO THE POLICY RECORD OR REPORT LINE.        *
018100*****************************************************************
018200
018300 01  WS-STATISTICS-FIELDS.
018400     05  WS-SUM-DEMAND           PIC S9(9)V99   COMP-3 VALUE ZERO.
018500     05  WS-AVG-DEMAND           PIC S9(7)V9999 COMP-3 VALUE ZERO.
018600     05  WS-DIFF                 PIC S9(7)V9999 COMP-3 VALUE ZERO.
018700     05  WS-DIFF-SQ              PIC S9(9)V9999 COMP-3 VALUE ZERO.
018800     05  WS-SUM-SQ-DIFF          PIC S9(9)V9999 COMP-3 VALUE ZERO.
018900     05  WS-VARIANCE             PIC S9(7)V9999 COMP-3 VALUE ZERO.
019000     05  WS-STD-DEV              PIC S9(7)V9999 COMP-3 VALUE ZERO.
019100     05  WS-AVG-DEMAND-INT       PIC 9(7)              VALUE ZERO.
019200     05  WS-STD-DEV-INT          PIC 9(7)              VALUE ZERO.
019300    05  FILLER                  PIC X(01) VALUE SPACE.
019400
019500 01  WS-STATISTICS-ALT REDEFINES WS-STATISTICS-FIELDS.
019600     05  FILLER                  PIC X(59).
019700
019800*****************************************************************
019900*    HOME-GROWN SQUARE ROOT -- NEWTON'S METHOD, 12 ITERATIONS.   *
020000*    SHARED BY THE SIGMA CALCULATION AND THE LEAD-TIME FACTOR    *
020100*    IN THE SAFETY-STOCK FORMULA.                                *
020200*****************************************************************
020300
020400 01  WS-SQRT-FIELDS.
020500     05  WS-SQRT-INPUT           PIC S9(7)V9999 COMP-3 VALUE ZERO.
020600     05  WS-SQRT-RESULT          PIC S9(7)V9999 COMP-3 VALUE ZERO.
020700     05  WS-SQRT-COUNT           PIC S9(3)      COMP   VALUE ZERO.
020800    05  FILLER                  PIC X(01) VALUE SPACE.
020900
021000 01  WS-POLICY-DEC-FIELDS.
021100     05  WS-SAFETY-STOCK-DEC     PIC S9(7)V9999 COMP-3 VALUE ZERO.
021200     05  WS-SAFETY-STOCK-INT     PIC 9(7)              VALUE ZERO.
021300     05  WS-REORDER-POINT-DEC    PIC S9(7)V9999 COMP-3 VALUE ZERO.
021400     05  WS-REORDER-POINT-INT    PIC 9(7)              VALUE ZERO.
021500     05  WS-RECOMMENDED-QTY-DEC  PIC S9(7)V9999 COMP-3 VALUE ZERO.
021600     05  WS-RECOMMENDED-QTY-INT  PIC 9(7)              VALUE ZERO.
021700    05  FILLER                  PIC X(01) VALUE SPACE.
021800     EJECT
021900*****************************************************************
022000*    STOCK-STATUS SUBROUTINE PARAMETER AREA -- LAYOUT MATCHES   *
022100*    LS-SFSP02-PARMS IN SFSP02                                  *
022200*****************************************************************
022300
022400 01  WS-SFSP02-PARMS.
022500     05  WS-SP02-CURRENT-STOCK   PIC 9(07).
022600     05  WS-SP02-SAFETY-STOCK    PIC 9(07).
022700     05  WS-SP02-REORDER-POINT   PIC 9(07).
022800     05  WS-SP02-STOCK-STATUS    PIC X(07).
022900         88  WS-SP02-STATUS-URGENT       VALUE 'URGENT '.
023000         88  WS-SP02-STATUS-REORDER      VALUE 'REORDER'.
023100         88  WS-SP02-STATUS-NORMAL       VALUE 'NORMAL '.
023200     05  WS-SP02-ALERT-LEVEL     PIC X(01).
023300         88  WS-SP02-ALERT-URGENT        VALUE 'U'.
023400         88  WS-SP02-ALERT-WARNING       VALUE 'W'.
023500         88  WS-SP02-ALERT-NONE          VALUE 'N'.
023600    05  FILLER                  PIC X(01) VALUE SPACE.
023700     EJECT
023800*****************************************************************
023900*    INVENTORY / ALERTS REPORT -- REPORT SECTION 3              *
024000*****************************************************************
024100
024200 01  WS-R3-TITLE.
024300     05  FILLER             PIC X     VALUE '1'.
024400     05  FILLER             PIC X(40) VALUE SPACES.
024500     05  FILLER             PIC X(34) VALUE
024600         'SMARTFLOW INVENTORY POLICY REPORT'.
024700     05  FILLER             PIC X(57) VALUE SPACES.
024800
024900 01  WS-R3-HEADING.
025000     05  FILLER             PIC X(01) VALUE ' '.
025100     05  FILLER             PIC X(14) VALUE 'PRODUCT CODE'.
025200     05  FILLER             PIC X(14) VALUE 'SAFETY STOCK'.
025300     05  FILLER             PIC X(14) VALUE 'REORDER PT'.
025400     05  FILLER             PIC X(14) VALUE 'RECOMMD QTY'.
025500     05  FILLER             PIC X(14) VALUE 'CURRENT STOCK'.
025600     05  FILLER             PIC X(09) VALUE 'STATUS'.
025700     05  FILLER             PIC X(52) VALUE SPACES.
025800
025900 01  WS-R3-DETAIL.
026000     05  FILLER             PIC X(01) VALUE ' '.
026100     05  WS-R3D-PRODUCT-CODE     PIC X(12).
026200     05  FILLER             PIC X(02) VALUE SPACES.
026300     05  WS-R3D-SAFETY-STOCK     PIC ZZZ,ZZ9.
026400     05  FILLER             PIC X(07) VALUE SPACES.
026500     05  WS-R3D-REORDER-PT       PIC ZZZ,ZZ9.
026600     05  FILLER             PIC X(07) VALUE SPACES.
026700     05  WS-R3D-RECOMMD-QTY      PIC ZZZ,ZZ9.
026800     05  FILLER             PIC X(07) VALUE SPACES.
026900     05  WS-R3D-CURRENT-STOCK    PIC ZZ9.
027000     05  FILLER             PIC X(11) VALUE SPACES.
027100     05  WS-R3D-STATUS           PIC X(07).
027200     05  FILLER             PIC X(02) VALUE SPACES.
027300     05  FILLER             PIC X(52) VALUE SPACES.
027400
027500 01  WS-R3-ALERT.
027600     05  FILLER             PIC X(01) VALUE ' '.
027700     05  FILLER             PIC X(10) VALUE '*** ALERT '.
027800     05  WS-R3A-PRODUCT-CODE     PIC X(12).
027900     05  FILLER             PIC X(11) VALUE ' STATUS IS '.
028000     05  WS-R3A-STATUS           PIC X(07).
028100     05  FILLER             PIC X(04) VALUE ' ***'.
028200     05  FILLER             PIC X(87) VALUE SPACES.
028300
028400 01  WS-R3-NODATA.
028500     05  FILLER             PIC X(01) VALUE ' '.
028600     05  FILLER             PIC X(10) VALUE '*** ALERT '.
028700     05  WS-R3N-PRODUCT-CODE     PIC X(12).
028800     05  FILLER             PIC X(22) VALUE
028900         ' NO FORECAST DATA ***'.
029000     05  FILLER             PIC X(87) VALUE SPACES.
029100
029200 01  WS-R3-TRAILER.
029300     05  FILLER             PIC X(01) VALUE ' '.
029400     05  FILLER             PIC X(14) VALUE 'ALERT COUNT ='.
029500     05  WS-R3T-ALERT-CNT        PIC ZZ9.
029600     05  FILLER             PIC X(114) VALUE SPACES.
029700     EJECT
029800*****************************************************************
029900*    GENERAL BATCH ERROR BANNER FIELDS                          *
030000*****************************************************************
030100
030200     EJECT
030300*****************************************************************
030400*    P R O C E D U R E    D I V I S I O N                       *
030500*****************************************************************
030600
030700 PROCEDURE DIVISION.
030800
030900*****************************************************************
031000*                                                               *
031100*    PARAGRAPH:  P00000-MAINLINE                                *
031200*                                                               *
031300*    FUNCTION :  PROGRAM ENTRY.  LOAD THE PRODUCT MASTER,       *
031400*                CONTROL-BREAK THE FORECAST FILE BY PRODUCT     *
031500*                CODE, COMPUTE AND WRITE EACH PRODUCT'S POLICY, *
031600*                SWEEP FOR PRODUCTS WITH NO FORECAST DATA, AND  *
031700*                PRINT REPORT SECTION 3.                        *
031800*                                                               *
031900*    CALLED BY:  NONE                                           *
032000*                                                               *
032100*****************************************************************
032200
032300 P00000-MAINLINE.
032400
032500     OPEN INPUT  SFS-FORECAST-IN
032600                 SFS-PRODUCT-IN
032700          OUTPUT SFS-POLICY-OUT
032800          EXTEND SFS-REPORT-OUT.
032900
033000     IF WS-FCST-STATUS NOT = '00'                                 IS-5102 
033100         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
033200         MOVE 'SFFCST  ' TO WSEA-FILE-NAME                        IS-5102 
033300         MOVE WS-FCST-STATUS TO WSEA-FILE-STATUS                  IS-5102 
033400         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
033500     END-IF.                                                      IS-5102 
033600                                                                  
033700     IF WS-PROD-STATUS NOT = '00'                                 IS-5102 
033800         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
033900         MOVE 'SFPROD  ' TO WSEA-FILE-NAME                        IS-5102 
034000         MOVE WS-PROD-STATUS TO WSEA-FILE-STATUS                  IS-5102 
034100         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
034200     END-IF.                                                      IS-5102 
034300                                                                  
034400     IF WS-POLCY-STATUS NOT = '00'                                IS-5102 
034500         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
034600         MOVE 'SFPOLCY ' TO WSEA-FILE-NAME                        IS-5102 
034700         MOVE WS-POLCY-STATUS TO WSEA-FILE-STATUS                 IS-5102 
034800         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
034900     END-IF.                                                      IS-5102 
035000                                                                  
035100     IF WS-RPT-STATUS NOT = '00'                                  IS-5102 
035200         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
035300         MOVE 'SFREPORT' TO WSEA-FILE-NAME                        IS-5102 
035400         MOVE WS-RPT-STATUS TO WSEA-FILE-STATUS                   IS-5102 
035500         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
035600     END-IF.                                                      IS-5102 
035700                                                                  
035800     IF SFS-HI-SERVICE-SWITCH                                     
035900         MOVE 97             TO SF-CTLP-SERVICE-LEVEL-PCT         
036000         MOVE 1.96           TO SF-CTLP-Z-SCORE                   
036100     END-IF.                                                      
036200                                                                  
036300     PERFORM P01000-LOAD-PRODUCTS THRU P01000-EXIT                
036400         UNTIL PROD-EOF.                                          
036500                                                                  
036600     WRITE REPORT-OUT-REC FROM WS-R3-TITLE.                       
036700     WRITE REPORT-OUT-REC FROM WS-R3-HEADING.                     
036800                                                                  
036900     READ SFS-FORECAST-IN INTO SF-FORECAST-RECORD                 
037000         AT END                                                   
037100             MOVE 'Y' TO WS-FCST-EOF-SW                           
037200     END-READ.                                                    
037300                                                                  
037400     PERFORM P10000-PROCESS-PRODUCT-GROUP THRU P10000-EXIT        
037500         UNTIL FCST-EOF.                                          
037600                                                                  
037700     PERFORM P60000-SWEEP-NO-FORECAST THRU P60000-EXIT            
037800         VARYING SF-PRT-IDX FROM 1 BY 1                           
037900         UNTIL SF-PRT-IDX > SF-PROD-TABLE-CNT.                    
038000                                                                  
038100     MOVE WS-ALERT-CNT TO WS-R3T-ALERT-CNT.                       
038200     WRITE REPORT-OUT-REC FROM WS-R3-TRAILER.                     
038300                                                                  
038400     CLOSE SFS-FORECAST-IN                                        
038500           SFS-PRODUCT-IN                                         
038600           SFS-POLICY-OUT                                         
038700           SFS-REPORT-OUT.                                        
038800                                                                  
038900     GOBACK.                                                      
039000                                                                  
039100 P00000-EXIT.                                                     
039200     EXIT.                                                        
039300     EJECT                                                        
039400***************************************************************** 
039500*                                                               * 
039600*    PARAGRAPH:  P01000-LOAD-PRODUCTS                           * 
039700*                                                               * 
039800*    FUNCTION :  READ THE PRODUCT MASTER FILE INTO THE          * 
039900*                IN-STORAGE PRODUCT TABLE, DEFAULTING EACH      * 
040000*                ENTRY'S FORECAST-SEEN FLAG TO 'N'.              *
040100*                                                               * 
040200*    CALLED BY:  P00000-MAINLINE                                * 
040300*                                                               * 
040400***************************************************************** 
040500                                                                  
040600 P01000-LOAD-PRODUCTS.                                            
040700                                                                  
040800     READ SFS-PRODUCT-IN INTO SF-PRODUCT-RECORD                   
040900         AT END                                                   
041000             MOVE 'Y' TO WS-PROD-EOF-SW                           
041100             GO TO P01000-EXIT                                    
041200     END-READ.                                                    
041300                                                                  
041400     ADD 1 TO SF-PROD-TABLE-CNT.                                  
041500     SET SF-PRT-IDX TO SF-PROD-TABLE-CNT.                         
041600                                                                  
041700     MOVE SF-PR-PRODUCT-CODE     TO                               
041800                              SF-PRT-PRODUCT-CODE(SF-PRT-IDX).    
041900     MOVE SF-PR-PRODUCT-NAME     TO                               
042000                              SF-PRT-PRODUCT-NAME(SF-PRT-IDX).    
042100     MOVE SF-PR-LEAD-TIME-DAYS   TO                               
042200                              SF-PRT-LEAD-TIME-DAYS(SF-PRT-IDX).  
042300     MOVE SF-PR-CURRENT-STOCK    TO                               
042400                              SF-PRT-CURRENT-STOCK(SF-PRT-IDX).   
042500     MOVE 'N'                    TO                               
042600                              SF-PRT-FORECAST-SW(SF-PRT-IDX).     
042700                                                                  
042800 P01000-EXIT.                                                     
042900     EXIT.                                                        
043000     EJECT                                                        
043100***************************************************************** 
043200*                                                               * 
043300*    PARAGRAPH:  P10000-PROCESS-PRODUCT-GROUP                   * 
043400*                                                               * 
043500*    FUNCTION :  ACCUMULATE ONE PRODUCT'S FORECAST GROUP (UP TO * 
043600*                30 DAYS), THEN -- IF THE PRODUCT IS ON THE     * 
043700*                MASTER -- COMPUTE ITS POLICY AND PRINT/WRITE   * 
043800*                THE RESULTS.                                   * 
043900*                                                               * 
044000*    CALLED BY:  P00000-MAINLINE                                * 
044100*                                                               * 
044200***************************************************************** 
044300                                                                  
044400 P10000-PROCESS-PRODUCT-GROUP.                                    
044500                                                                  
044600     MOVE SF-FC-PRODUCT-CODE TO WS-GROUP-PRODUCT-CODE.            
044700     MOVE ZERO TO WS-FC-SERIES-CNT.                               
044800                                                                  
044900     PERFORM P10100-ACCUM-FORECAST THRU P10100-EXIT               
045000         UNTIL FCST-EOF                                           
045100            OR SF-FC-PRODUCT-CODE NOT = WS-GROUP-PRODUCT-CODE.    
045200                                                                  
045300     PERFORM P15000-FIND-PRODUCT THRU P15000-EXIT.                
045400                                                                  
045500     IF PRODUCT-WAS-FOUND                                         
045600         SET SF-PRT-HAS-FORECAST(SF-PRT-IDX) TO TRUE              
045700         PERFORM P20000-CALC-STATISTICS THRU P20000-EXIT          
045800         PERFORM P30000-CALC-POLICY THRU P30000-EXIT              
045900         PERFORM P40000-CLASSIFY-STATUS THRU P40000-EXIT          
046000         PERFORM P50000-WRITE-POLICY THRU P50000-EXIT             
046100     END-IF.                                                      
046200                                                                  
046300 P10000-EXIT.                                                     
046400     EXIT.                                                        
046500                                                                  
046600 P10100-ACCUM-FORECAST.                                           
046700                                                                  
046800     IF WS-FC-SERIES-CNT < SF-FC-SERIES-MAX                       
046900         ADD 1 TO WS-FC-SERIES-CNT                                
047000         SET SF-FCS-IDX TO WS-FC-SERIES-CNT                       
047100         MOVE SF-FC-PREDICTED-DEMAND TO                           
047200                                 SF-FCS-DEMAND(SF-FCS-IDX)        
047300         MOVE SF-FC-ACTUAL-DEMAND    TO                           
047400                                 SF-FCS-ACTUAL(SF-FCS-IDX)        
047500     END-IF.                                                      
047600                                                                  
047700     READ SFS-FORECAST-IN INTO SF-FORECAST-RECORD                 
047800         AT END                                                   
047900             MOVE 'Y' TO WS-FCST-EOF-SW                           
048000     END-READ.                                                    
048100                                                                  
048200 P10100-EXIT.                                                     
048300     EXIT.                                                        
048400     EJECT                                                        
048500***************************************************************** 
048600*                                                               * 
048700*    PARAGRAPH:  P15000-FIND-PRODUCT                            * 
048800*                                                               * 
048900*    FUNCTION :  SEARCH THE IN-STORAGE PRODUCT TABLE FOR THE    * 
049000*                CURRENT FORECAST GROUP'S PRODUCT CODE.          *
049100*                                                               * 
049200*    CALLED BY:  P10000-PROCESS-PRODUCT-GROUP                   * 
049300*                                                               * 
049400***************************************************************** 
049500                                                                  
049600 P15000-FIND-PRODUCT.                                             
049700                                                                  
049800     SET SF-PRT-IDX TO 1.                                         
049900     MOVE 'N' TO WS-PRODUCT-FOUND-SW.                             
050000                                                                  
050100     SEARCH SF-PRT-ENTRY                                          
050200         AT END                                                   
050300             MOVE 'N' TO WS-PRODUCT-FOUND-SW                      
050400         WHEN SF-PRT-PRODUCT-CODE(SF-PRT-IDX) =                   
050500              WS-GROUP-PRODUCT-CODE                               
050600             MOVE 'Y' TO WS-PRODUCT-FOUND-SW                      
050700     END-SEARCH.                                                  
050800                                                                  
050900 P15000-EXIT.                                                     
051000     EXIT.                                                        
051100     EJECT                                                        
051200***************************************************************** 
051300*                                                               * 
051400*    PARAGRAPH:  P20000-CALC-STATISTICS                         * 
051500*                                                               * 
051600*    FUNCTION :  COMPUTE THE MEAN, POPULATION VARIANCE AND      * 
051700*                STANDARD DEVIATION OF THE PRODUCT'S DEMAND     * 
051800*                SERIES.                                        * 
051900*                                                               * 
052000*    CALLED BY:  P10000-PROCESS-PRODUCT-GROUP                   * 
052100*                                                               * 
052200***************************************************************** 
052300                                                                  
052400 P20000-CALC-STATISTICS.                                          
052500                                                                  
052600     MOVE ZERO TO WS-SUM-DEMAND.                                  
052700     PERFORM P20100-SUM-DEMAND THRU P20100-EXIT                   
052800         VARYING SF-FCS-IDX FROM 1 BY 1                           
052900         UNTIL SF-FCS-IDX > WS-FC-SERIES-CNT.                     
053000                                                                  
053100     COMPUTE WS-AVG-DEMAND ROUNDED =                              
053200         WS-SUM-DEMAND / WS-FC-SERIES-CNT.                        
053300                                                                  
053400     MOVE ZERO TO WS-SUM-SQ-DIFF.                                 
053500     PERFORM P20200-SUM-SQ-DIFF THRU P20200-EXIT                  
053600         VARYING SF-FCS-IDX FROM 1 BY 1                           
053700         UNTIL SF-FCS-IDX > WS-FC-SERIES-CNT.                     
053800                                                                  
053900     COMPUTE WS-VARIANCE ROUNDED =                                
054000         WS-SUM-SQ-DIFF / WS-FC-SERIES-CNT.                       
054100                                                                  
054200     MOVE WS-VARIANCE TO WS-SQRT-INPUT.                           
054300     PERFORM P25000-CALC-SQUARE-ROOT THRU P25000-EXIT.            
054400     MOVE WS-SQRT-RESULT TO WS-STD-DEV.                           
054500                                                                  
054600     MOVE WS-AVG-DEMAND TO WS-AVG-DEMAND-INT.                     
054700     MOVE WS-STD-DEV    TO WS-STD-DEV-INT.                        
054800                                                                  
054900 P20000-EXIT.                                                     
055000     EXIT.                                                        
055100                                                                  
055200 P20100-SUM-DEMAND.                                               
055300                                                                  
055400     ADD SF-FCS-DEMAND(SF-FCS-IDX) TO WS-SUM-DEMAND.              
055500                                                                  
055600 P20100-EXIT.                                                     
055700     EXIT.                                                        
055800                                                                  
055900 P20200-SUM-SQ-DIFF.                                              
056000                                                                  
056100     COMPUTE WS-DIFF =                                            
056200         SF-FCS-DEMAND(SF-FCS-IDX) - WS-AVG-DEMAND.               
056300     COMPUTE WS-DIFF-SQ = WS-DIFF * WS-DIFF.                      
056400     ADD WS-DIFF-SQ TO WS-SUM-SQ-DIFF.                            
056500                                                                  
056600 P20200-EXIT.                                                     
056700     EXIT.                                                        
056800     EJECT                                                        
056900***************************************************************** 
057000*                                                               * 
057100*    PARAGRAPH:  P25000-CALC-SQUARE-ROOT                        * 
057200*                                                               * 
057300*    FUNCTION :  NEWTON'S-METHOD SQUARE ROOT OF WS-SQRT-INPUT,  * 
057400*                RETURNED IN WS-SQRT-RESULT.  12 ITERATIONS IS  * 
057500*                AMPLE FOR THE MAGNITUDES THIS PROGRAM WORKS    * 
057600*                WITH.                                          * 
057700*                                                               * 
057800*    CALLED BY:  P20000-CALC-STATISTICS, P30000-CALC-POLICY     * 
057900*                                                               * 
058000***************************************************************** 
058100                                                                  
058200 P25000-CALC-SQUARE-ROOT.                                         
058300                                                                  
058400     IF WS-SQRT-INPUT = ZERO                                      
058500         MOVE ZERO TO WS-SQRT-RESULT                              
058600         GO TO P25000-EXIT                                        
058700     END-IF.                                                      
058800                                                                  
058900     MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT.                        
059000     MOVE 1 TO WS-SQRT-COUNT.                                     
059100                                                                  
059200     PERFORM P25100-SQRT-ITERATE THRU P25100-EXIT                 
059300         UNTIL WS-SQRT-COUNT > 12.                                
059400                                                                  
059500 P25000-EXIT.                                                     
059600     EXIT.                                                        
059700                                                                  
059800 P25100-SQRT-ITERATE.                                             
059900                                                                  
060000     COMPUTE WS-SQRT-RESULT ROUNDED =                             
060100         (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT)) / 2. 
060200     ADD 1 TO WS-SQRT-COUNT.                                      
060300                                                                  
060400 P25100-EXIT.                                                     
060500     EXIT.                                                        
060600     EJECT                                                        
060700***************************************************************** 
060800*                                                               * 
060900*    PARAGRAPH:  P30000-CALC-POLICY                             * 
061000*                                                               * 
061100*    FUNCTION :  DERIVE SAFETY STOCK, REORDER POINT AND         * 
061200*                RECOMMENDED ORDER QUANTITY FOR THE CURRENT     * 
061300*                PRODUCT.  ALL THREE ARE TRUNCATED TO WHOLE     * 
061400*                UNITS WHEN MOVED TO THEIR INTEGER FIELDS.       *
061500*                                                               * 
061600*    CALLED BY:  P10000-PROCESS-PRODUCT-GROUP                   * 
061700*                                                               * 
061800***************************************************************** 
061900                                                                  
062000 P30000-CALC-POLICY.                                              
062100                                                                  
062200     MOVE SF-PRT-LEAD-TIME-DAYS(SF-PRT-IDX) TO WS-SQRT-INPUT.     
062300     PERFORM P25000-CALC-SQUARE-ROOT THRU P25000-EXIT.            
062400                                                                  
062500     COMPUTE WS-SAFETY-STOCK-DEC ROUNDED =                        
062600         SF-CTLP-Z-SCORE * WS-STD-DEV * WS-SQRT-RESULT.           
062700     MOVE WS-SAFETY-STOCK-DEC TO WS-SAFETY-STOCK-INT.             
062800                                                                  
062900     COMPUTE WS-REORDER-POINT-DEC ROUNDED =                       
063000         WS-AVG-DEMAND * SF-PRT-LEAD-TIME-DAYS(SF-PRT-IDX).       
063100     MOVE WS-REORDER-POINT-DEC TO WS-REORDER-POINT-INT.           
063200     ADD WS-SAFETY-STOCK-INT TO WS-REORDER-POINT-INT.             
063300                                                                  
063400     COMPUTE WS-RECOMMENDED-QTY-DEC ROUNDED =                     
063500         WS-AVG-DEMAND * 30.                                      
063600     MOVE WS-RECOMMENDED-QTY-DEC TO WS-RECOMMENDED-QTY-INT.       
063700                                                                  
063800 P30000-EXIT.                                                     
063900     EXIT.                                                        
064000     EJECT                                                        
064100***************************************************************** 
064200*                                                               * 
064300*    PARAGRAPH:  P40000-CLASSIFY-STATUS                         * 
064400*                                                               * 
064500*    FUNCTION :  CALL SFSP02 TO CLASSIFY CURRENT STOCK AGAINST  * 
064600*                THE POLICY JUST COMPUTED, AND PRINT AN ALERT   * 
064700*                LINE WHEN THE RETURNED STATUS IS NOT NORMAL.    *
064800*                                                               * 
064900*    CALLED BY:  P10000-PROCESS-PRODUCT-GROUP                   * 
065000*                                                               * 
065100***************************************************************** 
065200                                                                  
065300 P40000-CLASSIFY-STATUS.                                          
065400                                                                  
065500     MOVE SF-PRT-CURRENT-STOCK(SF-PRT-IDX) TO                     
065600                                        WS-SP02-CURRENT-STOCK.    
065700     MOVE WS-SAFETY-STOCK-INT              TO                     
065800                                        WS-SP02-SAFETY-STOCK.     
065900     MOVE WS-REORDER-POINT-INT             TO                     
066000                                        WS-SP02-REORDER-POINT.    
066100                                                                  
066200     CALL 'SFSP02' USING WS-SFSP02-PARMS.                         
066300                                                                  
066400     IF NOT WS-SP02-ALERT-NONE                                    
066500         ADD 1 TO WS-ALERT-CNT                                    
066600         MOVE WS-GROUP-PRODUCT-CODE TO WS-R3A-PRODUCT-CODE        
066700         MOVE WS-SP02-STOCK-STATUS  TO WS-R3A-STATUS              
066800         WRITE REPORT-OUT-REC FROM WS-R3-ALERT                    
066900     END-IF.                                                      
067000                                                                  
067100 P40000-EXIT.                                                     
067200     EXIT.                                                        
067300     EJECT                                                        
067400***************************************************************** 
067500*                                                               * 
067600*    PARAGRAPH:  P50000-WRITE-POLICY                            * 
067700*                                                               * 
067800*    FUNCTION :  WRITE THE POLICY RECORD AND THE MATCHING       * 
067900*                DETAIL LINE OF REPORT SECTION 3.                *
068000*                                                               * 
068100*    CALLED BY:  P10000-PROCESS-PRODUCT-GROUP                   * 
068200*                                                               * 
068300***************************************************************** 
068400                                                                  
068500 P50000-WRITE-POLICY.                                             
068600                                                                  
068700     MOVE WS-GROUP-PRODUCT-CODE             TO SF-PL-PRODUCT-CODE.
068800     MOVE WS-SAFETY-STOCK-INT               TO                    
068900                                        SF-PL-SAFETY-STOCK.       
069000     MOVE WS-REORDER-POINT-INT              TO                    
069100                                        SF-PL-REORDER-POINT.      
069200     MOVE WS-RECOMMENDED-QTY-INT            TO                    
069300                                        SF-PL-RECOMMENDED-QTY.    
069400     MOVE SF-PRT-LEAD-TIME-DAYS(SF-PRT-IDX) TO                    
069500                                        SF-PL-LEAD-TIME-DAYS.     
069600     MOVE SF-CTLP-SERVICE-LEVEL-PCT         TO                    
069700                                        SF-PL-SERVICE-LEVEL-PCT.  
069800     MOVE WS-AVG-DEMAND-INT                 TO                    
069900                                        SF-PL-AVG-DAILY-DEMAND.   
070000     MOVE WS-STD-DEV-INT                    TO                    
070100                                        SF-PL-STD-DEVIATION.      
070200                                                                  
070300     WRITE POLICY-OUT-REC FROM SF-POLICY-RECORD.                  
070400                                                                  
070500     MOVE WS-GROUP-PRODUCT-CODE             TO                    
070600                                        WS-R3D-PRODUCT-CODE.      
070700     MOVE WS-SAFETY-STOCK-INT               TO                    
070800                                        WS-R3D-SAFETY-STOCK.      
070900     MOVE WS-REORDER-POINT-INT              TO                    
071000                                        WS-R3D-REORDER-PT.        
071100     MOVE WS-RECOMMENDED-QTY-INT            TO                    
071200                                        WS-R3D-RECOMMD-QTY.       
071300     MOVE SF-PRT-CURRENT-STOCK(SF-PRT-IDX)  TO                    
071400                                        WS-R3D-CURRENT-STOCK.     
071500     MOVE WS-SP02-STOCK-STATUS              TO WS-R3D-STATUS.     
071600                                                                  
071700     WRITE REPORT-OUT-REC FROM WS-R3-DETAIL.                      
071800                                                                  
071900 P50000-EXIT.                                                     
072000     EXIT.                                                        
072100     EJECT                                                        
072200***************************************************************** 
072300*                                                               * 
072400*    PARAGRAPH:  P60000-SWEEP-NO-FORECAST                       * 
072500*                                                               * 
072600*    FUNCTION :  FINAL PASS OVER THE PRODUCT TABLE -- ANY ENTRY * 
072700*                WHOSE FORECAST-SEEN FLAG IS STILL 'N' NEVER    * 
072800*                APPEARED IN THE FORECAST FILE AT ALL, AND IS   * 
072900*                FLAGGED ON THE REPORT INSTEAD OF SILENTLY      * 
073000*                DROPPED.                                       * 
073100*                                                               * 
073200*    CALLED BY:  P00000-MAINLINE                                * 
073300*                                                               * 
073400***************************************************************** 
073500                                                                  
073600 P60000-SWEEP-NO-FORECAST.                                        
073700                                                                  
073800     IF SF-PRT-NO-FORECAST(SF-PRT-IDX)                            
073900         MOVE SF-PRT-PRODUCT-CODE(SF-PRT-IDX) TO                  
074000                                        WS-R3N-PRODUCT-CODE       
074100         WRITE REPORT-OUT-REC FROM WS-R3-NODATA                   
074200     END-IF.                                                      
074300                                                                  
074400 P60000-EXIT.                                                     
074500     EXIT.                                                        
074600     EJECT                                                        
074700***************************************************************** 
074800*                                                               * 
074900*    PARAGRAPH:  P95000-FILE-ERROR                              * 
075000*                                                               * 
075100*    FUNCTION :  FATAL FILE-STATUS CONDITION.  DISPLAY THE      * 
075200*                STANDARD SFS ABEND BANNER TO SYSOUT AND STOP   * 
075300*                THE RUN.  WSEA-PARAGRAPH, WSEA-FILE-NAME AND   * 
075400*                WSEA-FILE-STATUS ARE SET BY THE CALLER BEFORE  * 
075500*                THIS PARAGRAPH IS PERFORMED.                   * 
075600*                                                               * 
075700*    CALLED BY:  P00000-MAINLINE                                * 
075800*                                                               * 
075900***************************************************************** 
076000                                                                  
076100 P95000-FILE-ERROR.                                               IS-5102 
076200                                                                  IS-5102 
076300     MOVE 'SFSB06' TO WSEA-PROGRAM-ID.                            IS-5102 
076400                                                                  IS-5102 
076500     DISPLAY WSEA-ERROR-01.                                       IS-5102 
076600     DISPLAY WSEA-ERROR-02.                                       IS-5102 
076700     DISPLAY WSEA-ERROR-03.                                       IS-5102 
076800     DISPLAY WSEA-ERROR-04.                                       IS-5102 
076900     DISPLAY WSEA-ERROR-05.                                       IS-5102 
077000     DISPLAY WSEA-ERROR-06.                                       IS-5102 
077100     DISPLAY WSEA-ERROR-07.                                       IS-5102 
077200     DISPLAY WSEA-ERROR-08.                                       IS-5102 
077300     DISPLAY WSEA-ERROR-09.                                       IS-5102 
077400                                                                  IS-5102 
077500     MOVE 16 TO RETURN-CODE.                                      IS-5102 
077600     STOP RUN.                                                    IS-5102 
077700                                                                  IS-5102 
077800 P95000-EXIT.                                                     IS-5102 
077900     EXIT.                                                        IS-5102 
