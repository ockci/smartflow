000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SFSP03.
000300 AUTHOR.        D M OKAFOR.
000400 INSTALLATION.  POLYCAST MOLDING CORP - MIDWEST DATA CENTER.
000500 DATE-WRITTEN.  03/02/85.
000600 DATE-COMPILED.
000700 SECURITY.      POLYCAST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                SMARTFLOW SCHEDULING SYSTEM (SFS)             *
001100*                  POLYCAST MOLDING CORPORATION                *
001200*                                                               *
001300* PROGRAM :   SFSP03                                           *
001400*                                                               *
001500* FUNCTION:   CALLED SUBROUTINE THAT DEFAULTS A BLANK SHIFT-    *
001600*             START, SHIFT-END, OR STATUS FIELD ON AN           *
001700*             EQUIPMENT RECORD TO THE SHOP'S STANDARD VALUES.   *
001800*             SHARED BY SFSB01 (EDIT) SO THE DEFAULT VALUES     *
001900*             LIVE IN ONE PLACE INSTEAD OF BEING CODED AGAIN    *
002000*             EVERYWHERE AN EQUIPMENT RECORD IS EDITED.         *
002100*                                                               *
002200* FILES   :   NONE                                              *
002300*                                                               *
002400*****************************************************************
002500*             PROGRAM CHANGE LOG                                *
002600*             -------------------                               *
002700*                                                               *
002800*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
002900*  --------   --------------------  --------------------------  *
003000*  1985-03-02 DMO                   ORIGINAL VERSION            *
003100*  1990-06-14 DMO                   PULLED OUT OF SFSB01 AS A   *
003200*                                   CALLED SUBROUTINE SO THE    *
003300*                                   DEFAULTS CAN BE SHARED      *
003400*                                   (REQUEST IS-1188)           *
003500*  1998-10-20 SW                    Y2K REVIEW -- NO DATE       *
003600*                                   FIELDS IN THIS PROGRAM,     *
003700*                                   NO CHANGES REQUIRED         *
003800*****************************************************************
003900     EJECT
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400     EJECT
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800 77  FILLER                      PIC X(12) VALUE 'SFSP03  WS:'.
004900
005000 01  WS-DEFAULT-VALUES.
005100     05  WS-DFLT-SHIFT-START     PIC X(05) VALUE '08:00'.
005200     05  WS-DFLT-SHIFT-END       PIC X(05) VALUE '18:00'.
005300     05  WS-DFLT-STATUS          PIC X(06) VALUE 'ACTIVE'.
005400     05  FILLER                  PIC X(10) VALUE SPACES.
005500
005600 01  WS-DEFAULT-VALUES-ALT REDEFINES WS-DEFAULT-VALUES.
005700     05  WS-DFLT-ONE-LINE        PIC X(25).
005800    05  FILLER                  PIC X(01) VALUE SPACE.
005900     EJECT
006000 LINKAGE SECTION.
006100
006200 01  LS-SFSP03-PARMS.
006300     05  LS-SHIFT-START          PIC X(05).
006400     05  LS-SHIFT-START-PIECES REDEFINES LS-SHIFT-START.
006500         10  LS-SS-HH            PIC 99.
006600         10  FILLER              PIC X.
006700         10  LS-SS-MM            PIC 99.
006800     05  LS-SHIFT-END            PIC X(05).
006900     05  LS-SHIFT-END-PIECES REDEFINES LS-SHIFT-END.
007000         10  LS-SE-HH            PIC 99.
007100         10  FILLER              PIC X.
007200         10  LS-SE-MM            PIC 99.
007300     05  LS-STATUS               PIC X(06).
007400
007500 PROCEDURE DIVISION USING LS-SFSP03-PARMS.
007600
007700*****************************************************************
007800*                                                               *
007900*    PARAGRAPH:  P00000-MAINLINE                                *
008000*                                                               *
008100*    FUNCTION :  DEFAULT EACH BLANK FIELD PASSED BY THE CALLER. *
008200*                                                               *
008300*    CALLED BY:  SFSB01                                         *
008400*                                                               *
008500*****************************************************************
008600
008700 P00000-MAINLINE.
008800
008900     IF LS-SHIFT-START = SPACES
009000         MOVE WS-DFLT-SHIFT-START TO LS-SHIFT-START.
009100
009200     IF LS-SHIFT-END = SPACES
009300         MOVE WS-DFLT-SHIFT-END   TO LS-SHIFT-END.
009400
009500     IF LS-STATUS = SPACES
009600         MOVE WS-DFLT-STATUS      TO LS-STATUS.
009700
009800     GOBACK.
009900
010000 P00000-EXIT.
010100     EXIT.
