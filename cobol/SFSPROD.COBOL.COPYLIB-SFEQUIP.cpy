000100******************************************************************
000200* SMARTFLOW SCHEDULING SYSTEM (SFS)                              *
000300* POLYCAST MOLDING CORPORATION                                   *
000400*                                                                *
000500* EQUIPMENT MASTER RECORD LAYOUT -- ONE ENTRY PER INJECTION      *
000600* PRESS.  FLAT FILE RECORD IS FIXED 56 BYTES, LINE SEQUENTIAL,   *
000700* KEYED BY SF-EQ-MACHINE-ID FOR IN-STORAGE TABLE SEARCH (NO      *
000800* VSAM KEY).  WORKING-STORAGE COPY CARRIES ONE TRAILING PAD      *
000900* BYTE BEYOND THE 56-BYTE FLAT RECORD.                           *
001000*                                                                *
001100* MAINTENANCE                                                   *
001200*   1984-02-14  RTH  ORIGINAL LAYOUT FOR PRESS FLOOR MASTER      *
001300*   1991-09-03  DMO  ADDED SF-EQ-STATUS TO SUPPORT RETIRED       *
001400*                    PRESSES WITHOUT DELETING HISTORY            *
001500******************************************************************
001600
001700 01  SF-EQUIPMENT-RECORD.
001800     05  SF-EQ-MACHINE-ID            PIC X(10).
001900     05  SF-EQ-MACHINE-NAME          PIC X(20).
002000     05  SF-EQ-TONNAGE               PIC 9(05).
002100     05  SF-EQ-CAPACITY-PER-HR       PIC 9(05).
002200     05  SF-EQ-SHIFT-START           PIC X(05).
002300     05  SF-EQ-SHIFT-END             PIC X(05).
002400     05  SF-EQ-STATUS                PIC X(06).
002500         88  SF-EQ-ACTIVE                    VALUE 'ACTIVE'.
002600         88  SF-EQ-INACTIVE                  VALUE 'INACT '.
002700    05  FILLER                  PIC X(01) VALUE SPACE.
002800
002900******************************************************************
003000*    ALTERNATE VIEW -- SHIFT WINDOW BROKEN INTO HH:MM PIECES     *
003100*    USED BY THE SCHEDULE-ADJUSTMENT LOGIC IN SFSB04             *
003200******************************************************************
003300
003400 01  SF-EQ-SHIFT-WINDOW  REDEFINES  SF-EQUIPMENT-RECORD.
003500     05  FILLER                      PIC X(10).
003600     05  FILLER                      PIC X(20).
003700     05  FILLER                      PIC X(10).
003800     05  SF-EQSW-START-HH            PIC X(02).
003900     05  FILLER                      PIC X(01).
004000     05  SF-EQSW-START-MM            PIC X(02).
004100     05  SF-EQSW-END-HH              PIC X(02).
004200     05  FILLER                      PIC X(01).
004300     05  SF-EQSW-END-MM              PIC X(02).
004400     05  FILLER                      PIC X(07).
