000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SFSB08.
000300 AUTHOR.        D M OKAFOR.
000400 INSTALLATION.  POLYCAST MOLDING CORP - MIDWEST DATA CENTER.
000500 DATE-WRITTEN.  02/11/87.
000600 DATE-COMPILED.
000700 SECURITY.      POLYCAST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                SMARTFLOW SCHEDULING SYSTEM (SFS)             *
001100*                  POLYCAST MOLDING CORPORATION                *
001200*                                                               *
001300* PROGRAM :   SFSB08                                           *
001400*                                                               *
001500* FUNCTION:   NIGHTLY ORDER STATISTICS PROGRAM (ORDSTATS).      *
001600*             SINGLE PASS OVER THE ORDER FILE COUNTING ORDERS   *
001700*             BY STATUS AND TOTALLING QUANTITY FOR EVERY ORDER  *
001800*             NOT CANCELLED.  PRINTS SECTION 4 OF THE NIGHTLY   *
001900*             REPORT.  SFSB07 (FORECAST) EXTENDS THIS SAME      *
002000*             REPORT SECTION WITH ITS RECOMMENDATION LINES AND  *
002100*             ACCURACY FIGURE WHEN IT RUNS LATER IN THE JOB     *
002200*             STREAM.                                          *
002300*                                                               *
002400* FILES   :   ORDER FILE                - LINE SEQ    (READ)   *
002500*             REPORT FILE               - LINE SEQ    (EXTEND) *
002600*                                                               *
002700*****************************************************************
002800*             PROGRAM CHANGE LOG                                *
002900*             -------------------                               *
003000*                                                               *
003100*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003200*  --------   --------------------  --------------------------  *
003300*  1987-02-11 DMO                   ORIGINAL VERSION -- VSAM    *
003400*                                   BROWSE/ACCUMULATE UTILITY   *
003500*                                   FOR THE MONTH-END ORDER-LOG *
003600*                                   PURGE JOB                   *
003700*  1994-05-09 JCL                   RECAST AS THE NIGHTLY ORDER *
003800*                                   STATISTICS BATCH PROGRAM    *
003900*                                   OVER THE NEW ORDER FILE     *
004000*                                   (REQUEST IS-4471)           *
004100*  1998-10-20 SW                    Y2K REVIEW -- NO DATE       *
004200*                                   ARITHMETIC IN THIS PROGRAM, *
004300*                                   NO CHANGES REQUIRED         *
004400*  2001-03-12 DMO                   ADDED FILE-STATUS CHECKS   *
004500*                                   AND SFSERRWS ABEND BANNER  *
004600*                                   AFTER OPEN (REQUEST IS-5102)*
004700*****************************************************************
004800     EJECT
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT SFS-ORDER-IN         ASSIGN TO SFORDER
005800                                 FILE STATUS IS WS-ORDER-STATUS.
005900
006000     SELECT SFS-REPORT-OUT       ASSIGN TO SFREPORT
006100                                 FILE STATUS IS WS-RPT-STATUS.
006200     EJECT
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  SFS-ORDER-IN
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F
006900     RECORD CONTAINS 80 CHARACTERS.
007000 01  ORDER-IN-REC                PIC X(80).
007100
007200 FD  SFS-REPORT-OUT
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 132 CHARACTERS.
007600 01  REPORT-OUT-REC              PIC X(132).
007700     EJECT
007800 WORKING-STORAGE SECTION.
007900
008000*****************************************************************
008100*    SWITCHES AND FILE STATUS FIELDS                            *
008200*****************************************************************
008300
008400 01  WS-SWITCHES.
008500     05  WS-ORDER-EOF-SW         PIC X     VALUE 'N'.
008600         88  ORDER-EOF                     VALUE 'Y'.
008700    05  FILLER                  PIC X(01) VALUE SPACE.
008800
008900 01  WS-FILE-STATUSES.
009000     05  WS-ORDER-STATUS         PIC XX    VALUE SPACES.
009100     05  WS-RPT-STATUS           PIC XX    VALUE SPACES.
009200    05  FILLER                  PIC X(01) VALUE SPACE.
009300     EJECT
009400*****************************************************************
009500*    RECORD LAYOUT                                              *
009600*****************************************************************
009700
009800     COPY SFORDER.
009900     EJECT
010000     COPY SFSERRWS.
010100     EJECT
010200*****************************************************************
010300*    STATISTICS ACCUMULATORS                                    *
010400*****************************************************************
010500
010600 01  WS-STATS-COUNTERS.
010700     05  WS-ST-TOTAL-CNT         PIC S9(07) VALUE ZERO COMP.
010800     05  WS-ST-PENDING-CNT       PIC S9(07) VALUE ZERO COMP.
010900     05  WS-ST-CONFIRMED-CNT     PIC S9(07) VALUE ZERO COMP.
011000     05  WS-ST-DELIVERED-CNT     PIC S9(07) VALUE ZERO COMP.
011100     05  WS-ST-CANCELLED-CNT     PIC S9(07) VALUE ZERO COMP.
011200     05  WS-ST-QTY-TOTAL         PIC S9(09) VALUE ZERO COMP.
011300    05  FILLER                  PIC X(01) VALUE SPACE.
011400     EJECT
011500*****************************************************************
011600*    ORDER STATISTICS REPORT -- REPORT SECTION 4                *
011700*****************************************************************
011800
011900 01  WS-R4-TITLE.
012000     05  FILLER             PIC X     VALUE '1'.
012100     05  FILLER             PIC X(48) VALUE SPACES.
012200     05  FILLER             PIC X(22) VALUE
012300         'SMARTFLOW ORDER STATS'.
012400     05  FILLER             PIC X(61) VALUE SPACES.
012500
012600 01  WS-R4-TITLE-ALT REDEFINES WS-R4-TITLE.
012700     05  FILLER             PIC X(132).
012800
012900 01  WS-R4-COUNTS.
013000     05  FILLER             PIC X(01) VALUE ' '.
013100     05  FILLER             PIC X(13) VALUE 'TOTAL ORDERS='.
013200     05  WS-R4C-TOTAL            PIC ZZZ,ZZ9.
013300     05  FILLER             PIC X(02) VALUE SPACES.
013400     05  FILLER             PIC X(09) VALUE 'PENDING= '.
013500     05  WS-R4C-PENDING          PIC ZZZ,ZZ9.
013600     05  FILLER             PIC X(02) VALUE SPACES.
013700     05  FILLER             PIC X(11) VALUE 'CONFIRMED='.
013800     05  WS-R4C-CONFIRMED        PIC ZZZ,ZZ9.
013900     05  FILLER             PIC X(02) VALUE SPACES.
014000     05  FILLER             PIC X(11) VALUE 'DELIVERED='.
014100     05  WS-R4C-DELIVERED        PIC ZZZ,ZZ9.
014200     05  FILLER             PIC X(02) VALUE SPACES.
014300     05  FILLER             PIC X(11) VALUE 'CANCELLED='.
014400     05  WS-R4C-CANCELLED        PIC ZZZ,ZZ9.
014500     05  FILLER             PIC X(33) VALUE SPACES.
014600
014700 01  WS-R4-COUNTS-ALT REDEFINES WS-R4-COUNTS.
014800     05  FILLER             PIC X(132).
014900
015000 01  WS-R4-QTY-TOTAL.
015100     05  FILLER             PIC X(01) VALUE ' '.
015200     05  FILLER             PIC X(29) VALUE
015300         'TOTAL QTY (NON-CANCELLED) ='.
015400     05  WS-R4Q-QTY              PIC ZZZ,ZZZ,ZZ9.
015500     05  FILLER             PIC X(91) VALUE SPACES.
015600
015700 01  WS-R4-QTY-TOTAL-ALT REDEFINES WS-R4-QTY-TOTAL.
015800     05  FILLER             PIC X(132).
015900
016000     EJECT
016100*****************************************************************
016200*    P R O C E D U R E    D I V I S I O N                       *
016300*****************************************************************
016400
016500 PROCEDURE DIVISION.
016600
016700*****************************************************************
016800*                                                               *
016900*    PARAGRAPH:  P00000-MAINLINE                                *
017000*                                                               *
017100*    FUNCTION :  PROGRAM ENTRY.  BROWSE THE ORDER FILE ONCE,    *
017200*                ACCUMULATING COUNTS, THEN PRINT THE ORDER      *
017300*                STATISTICS SECTION OF THE REPORT.              *
017400*                                                               *
017500*    CALLED BY:  NONE                                           *
017600*                                                               *
017700*****************************************************************
017800
017900 P00000-MAINLINE.
018000
018100     OPEN INPUT  SFS-ORDER-IN
018200          EXTEND SFS-REPORT-OUT.
018300
018400     IF WS-ORDER-STATUS NOT = '00'                                IS-5102 
018500         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
018600         MOVE 'SFORDER ' TO WSEA-FILE-NAME                        IS-5102 
018700         MOVE WS-ORDER-STATUS TO WSEA-FILE-STATUS                 IS-5102 
018800         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
018900     END-IF.                                                      IS-5102 
019000                                                                  
019100     IF WS-RPT-STATUS NOT = '00'                                  IS-5102 
019200         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
019300         MOVE 'SFREPORT' TO WSEA-FILE-NAME                        IS-5102 
019400         MOVE WS-RPT-STATUS TO WSEA-FILE-STATUS                   IS-5102 
019500         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
019600     END-IF.                                                      IS-5102 
019700                                                                  
019800     PERFORM P10000-ACCUM-COUNTS THRU P10000-EXIT                 
019900         UNTIL ORDER-EOF.                                         
020000                                                                  
020100     PERFORM P20000-PRINT-STATS THRU P20000-EXIT.                 
020200                                                                  
020300     CLOSE SFS-ORDER-IN                                           
020400           SFS-REPORT-OUT.                                        
020500                                                                  
020600     GOBACK.                                                      
020700                                                                  
020800 P00000-EXIT.                                                     
020900     EXIT.                                                        
021000     EJECT                                                        
021100***************************************************************** 
021200*                                                               * 
021300*    PARAGRAPH:  P10000-ACCUM-COUNTS                            * 
021400*                                                               * 
021500*    FUNCTION :  READ ONE ORDER RECORD AND ROLL ITS STATUS AND  * 
021600*                QUANTITY INTO THE ACCUMULATORS.  SCHEDULED     * 
021700*                ORDERS ARE COUNTED IN THE TOTAL BUT HAVE NO    * 
021800*                STATUS BUCKET OF THEIR OWN ON THIS REPORT.     * 
021900*                                                               * 
022000*    CALLED BY:  P00000-MAINLINE                                * 
022100*                                                               * 
022200***************************************************************** 
022300                                                                  
022400 P10000-ACCUM-COUNTS.                                             
022500                                                                  
022600     READ SFS-ORDER-IN INTO SF-ORDER-RECORD                       
022700         AT END                                                   
022800             MOVE 'Y' TO WS-ORDER-EOF-SW                          
022900             GO TO P10000-EXIT                                    
023000     END-READ.                                                    
023100                                                                  
023200     ADD 1 TO WS-ST-TOTAL-CNT.                                    
023300                                                                  
023400     IF SF-OR-ST-PENDING                                          
023500         ADD 1 TO WS-ST-PENDING-CNT                               
023600     END-IF.                                                      
023700                                                                  
023800     IF SF-OR-ST-CONFIRMED                                        
023900         ADD 1 TO WS-ST-CONFIRMED-CNT                             
024000     END-IF.                                                      
024100                                                                  
024200     IF SF-OR-ST-DELIVERED                                        
024300         ADD 1 TO WS-ST-DELIVERED-CNT                             
024400     END-IF.                                                      
024500                                                                  
024600     IF SF-OR-ST-CANCELLED                                        
024700         ADD 1 TO WS-ST-CANCELLED-CNT                             
024800     ELSE                                                         
024900         ADD SF-OR-QUANTITY TO WS-ST-QTY-TOTAL                    
025000     END-IF.                                                      
025100                                                                  
025200 P10000-EXIT.                                                     
025300     EXIT.                                                        
025400     EJECT                                                        
025500***************************************************************** 
025600*                                                               * 
025700*    PARAGRAPH:  P20000-PRINT-STATS                             * 
025800*                                                               * 
025900*    FUNCTION :  PRINT THE ORDER STATISTICS SECTION -- TITLE,   * 
026000*                STATUS COUNTS LINE AND NON-CANCELLED QUANTITY  * 
026100*                LINE.                                          * 
026200*                                                               * 
026300*    CALLED BY:  P00000-MAINLINE                                * 
026400*                                                               * 
026500***************************************************************** 
026600                                                                  
026700 P20000-PRINT-STATS.                                              
026800                                                                  
026900     WRITE REPORT-OUT-REC FROM WS-R4-TITLE.                       
027000                                                                  
027100     MOVE WS-ST-TOTAL-CNT     TO WS-R4C-TOTAL.                    
027200     MOVE WS-ST-PENDING-CNT   TO WS-R4C-PENDING.                  
027300     MOVE WS-ST-CONFIRMED-CNT TO WS-R4C-CONFIRMED.                
027400     MOVE WS-ST-DELIVERED-CNT TO WS-R4C-DELIVERED.                
027500     MOVE WS-ST-CANCELLED-CNT TO WS-R4C-CANCELLED.                
027600     WRITE REPORT-OUT-REC FROM WS-R4-COUNTS.                      
027700                                                                  
027800     MOVE WS-ST-QTY-TOTAL     TO WS-R4Q-QTY.                      
027900     WRITE REPORT-OUT-REC FROM WS-R4-QTY-TOTAL.                   
028000                                                                  
028100 P20000-EXIT.                                                     
028200     EXIT.                                                        
028300     EJECT                                                        
028400***************************************************************** 
028500*                                                               * 
028600*    PARAGRAPH:  P95000-FILE-ERROR                              * 
028700*                                                               * 
028800*    FUNCTION :  FATAL FILE-STATUS CONDITION.  DISPLAY THE      * 
028900*                STANDARD SFS ABEND BANNER TO SYSOUT AND STOP   * 
029000*                THE RUN.  WSEA-PARAGRAPH, WSEA-FILE-NAME AND   * 
029100*                WSEA-FILE-STATUS ARE SET BY THE CALLER BEFORE  * 
029200*                THIS PARAGRAPH IS PERFORMED.                   * 
029300*                                                               * 
029400*    CALLED BY:  P00000-MAINLINE                                * 
029500*                                                               * 
029600***************************************************************** 
029700                                                                  
029800 P95000-FILE-ERROR.                                               IS-5102 
029900                                                                  IS-5102 
030000     MOVE 'SFSB08' TO WSEA-PROGRAM-ID.                            IS-5102 
030100                                                                  IS-5102 
030200     DISPLAY WSEA-ERROR-01.                                       IS-5102 
030300     DISPLAY WSEA-ERROR-02.                                       IS-5102 
030400     DISPLAY WSEA-ERROR-03.                                       IS-5102 
030500     DISPLAY WSEA-ERROR-04.                                       IS-5102 
030600     DISPLAY WSEA-ERROR-05.                                       IS-5102 
030700     DISPLAY WSEA-ERROR-06.                                       IS-5102 
030800     DISPLAY WSEA-ERROR-07.                                       IS-5102 
030900     DISPLAY WSEA-ERROR-08.                                       IS-5102 
031000     DISPLAY WSEA-ERROR-09.                                       IS-5102 
031100                                                                  IS-5102 
031200     MOVE 16 TO RETURN-CODE.                                      IS-5102 
031300     STOP RUN.                                                    IS-5102 
031400                                                                  IS-5102 
031500 P95000-EXIT.                                                     IS-5102 
031600     EXIT.                                                        IS-5102 
