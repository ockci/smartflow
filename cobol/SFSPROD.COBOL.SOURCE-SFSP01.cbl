000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SFSP01.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  POLYCAST MOLDING CORP - MIDWEST DATA CENTER.
000500 DATE-WRITTEN.  04/09/84.
000600 DATE-COMPILED.
000700 SECURITY.      POLYCAST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                SMARTFLOW SCHEDULING SYSTEM (SFS)             *
001100*                  POLYCAST MOLDING CORPORATION                *
001200*                                                               *
001300* PROGRAM :   SFSP01                                           *
001400*                                                               *
001500* FUNCTION:   CALLED SUBROUTINE THAT VALIDATES A CALENDAR       *
001600*             DATE IN YYYY-MM-DD FORM (REAL MONTH, REAL DAY     *
001700*             FOR THE MONTH, LEAP YEAR AWARE) AND, ON REQUEST,  *
001800*             RETURNS THE NEXT CALENDAR DAY FOR THAT DATE.      *
001900*             USED BY SFSB01 TO EDIT ORDER DUE DATES AND BY     *
002000*             SFSB04 TO ROLL A SHIFT WINDOW OVER TO THE NEXT    *
002100*             PRODUCTION DAY WHEN A JOB SPILLS PAST SHIFT-END.  *
002200*                                                               *
002300* FILES   :   NONE -- WORKING STORAGE SUBROUTINE                *
002400*                                                               *
002500*****************************************************************
002600*             PROGRAM CHANGE LOG                                *
002700*             -------------------                               *
002800*                                                               *
002900*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003000*  --------   --------------------  --------------------------  *
003100*  1984-04-09 RTH                   ORIGINAL VERSION -- DATE    *
003200*                                   VALIDATION ONLY, CALLED     *
003300*                                   FROM THE ORDER-ENTRY EDITS  *
003400*  1989-11-02 RTH                   ADDED LEAP-YEAR TABLE AND   *
003500*                                   'N' (NEXT-DAY) FUNCTION FOR *
003600*                                   THE NEW SHIFT-CARRYOVER     *
003700*                                   LOGIC IN THE SCHEDULER      *
003800*  1994-07-18 JCL                   CENTURY-AWARE LEAP TEST     *
003900*                                   (YEARS ENDING IN 00 MUST BE *
004000*                                   DIVISIBLE BY 400) -- REQUEST*
004100*                                   IS-2677                    *
004200*  1998-09-14 SW                    Y2K REVIEW -- CONFIRMED 4-  *
004300*                                   DIGIT YEAR THROUGHOUT, NO   *
004400*                                   WINDOWING LOGIC PRESENT,    *
004500*                                   NO CHANGES REQUIRED         *
004600*  2003-02-25 PBA                   ADDED LS-SFSP01-VALID-FLAG  *
004700*                                   88-LEVELS FOR READABILITY   *
004800*                                   AT THE CALLER (TICKET       *
004900*                                   HD-11402)                   *
005000*****************************************************************
005100     EJECT
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600     UPSI-0 ON SFS-TRACE-SWITCH.
005700     EJECT
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000
006100*****************************************************************
006200*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, ETC.)           *
006300*****************************************************************
006400 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
006500 77  WS-YEARS                    PIC 9(4)  VALUE ZEROES.
006600 77  WS-REMAIN                   PIC 9(4)  VALUE ZEROES.
006700
006800*****************************************************************
006900*    SWITCHES                                                   *
007000*****************************************************************
007100
007200 01  WS-SWITCHES.
007300     05  WS-LEAP-YEAR-SW         PIC X     VALUE 'N'.
007400         88  IS-LEAP-YEAR                  VALUE 'Y'.
007500         88  NOT-LEAP-YEAR                 VALUE 'N'.
007600     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
007700         88  ERROR-FOUND                   VALUE 'Y'.
007800         88  NO-ERROR-FOUND                VALUE 'N'.
007900    05  FILLER                  PIC X(01) VALUE SPACE.
008000     EJECT
008100*****************************************************************
008200*    WORK DATE -- THE CALENDAR DATE BEING EDITED, BROKEN INTO   *
008300*    YEAR / MONTH / DAY PIECES                                  *
008400*****************************************************************
008500
008600 01  WS-WORK-DATE.
008700     05  WS-WD-YEAR              PIC 9(4)  VALUE ZEROES.
008800     05  FILLER                  PIC X     VALUE '-'.
008900     05  WS-WD-MONTH             PIC 9(2)  VALUE ZEROES.
009000     05  FILLER                  PIC X     VALUE '-'.
009100     05  WS-WD-DAY               PIC 9(2)  VALUE ZEROES.
009200
009300 01  WS-WORK-DATE-ALPHA REDEFINES WS-WORK-DATE PIC X(10).
009400
009500*****************************************************************
009600*    DAYS-IN-MONTH TABLES -- COMMON YEAR AND LEAP YEAR          *
009700*****************************************************************
009800
009900 01  WS-DAYS-TABLE.
010000     07  FILLER                  PIC 9(2)  VALUE 31.
010100     07  FILLER                  PIC 9(2)  VALUE 28.
010200     07  FILLER                  PIC 9(2)  VALUE 31.
010300     07  FILLER                  PIC 9(2)  VALUE 30.
010400     07  FILLER                  PIC 9(2)  VALUE 31.
010500     07  FILLER                  PIC 9(2)  VALUE 30.
010600     07  FILLER                  PIC 9(2)  VALUE 31.
010700     07  FILLER                  PIC 9(2)  VALUE 31.
010800     07  FILLER                  PIC 9(2)  VALUE 30.
010900     07  FILLER                  PIC 9(2)  VALUE 31.
011000     07  FILLER                  PIC 9(2)  VALUE 30.
011100     07  FILLER                  PIC 9(2)  VALUE 31.
011200 01  FILLER REDEFINES WS-DAYS-TABLE.
011300     07  WS-DAYS-IN-MONTH        OCCURS 12 TIMES PIC 9(2).
011400
011500 01  WS-LEAP-DAYS-TABLE.
011600     07  FILLER                  PIC 9(2)  VALUE 31.
011700     07  FILLER                  PIC 9(2)  VALUE 29.
011800     07  FILLER                  PIC 9(2)  VALUE 31.
011900     07  FILLER                  PIC 9(2)  VALUE 30.
012000     07  FILLER                  PIC 9(2)  VALUE 31.
012100     07  FILLER                  PIC 9(2)  VALUE 30.
012200     07  FILLER                  PIC 9(2)  VALUE 31.
012300     07  FILLER                  PIC 9(2)  VALUE 31.
012400     07  FILLER                  PIC 9(2)  VALUE 30.
012500     07  FILLER                  PIC 9(2)  VALUE 31.
012600     07  FILLER                  PIC 9(2)  VALUE 30.
012700     07  FILLER                  PIC 9(2)  VALUE 31.
012800 01  FILLER REDEFINES WS-LEAP-DAYS-TABLE.
012900     07  WS-LEAP-DAYS-IN-MONTH   OCCURS 12 TIMES PIC 9(2).
013000     EJECT
013100*****************************************************************
013200*    L I N K A G E     S E C T I O N                            *
013300*****************************************************************
013400
013500 LINKAGE SECTION.
013600
013700 01  LS-SFSP01-PARMS.
013800     05  LS-SFSP01-FUNCTION      PIC X(01).
013900         88  LS-VALIDATE-DATE            VALUE 'V'.
014000         88  LS-NEXT-CALENDAR-DAY        VALUE 'N'.
014100     05  LS-SFSP01-DATE          PIC X(10).
014200     05  LS-SFSP01-RESULT-DATE   PIC X(10).
014300     05  LS-SFSP01-VALID-FLAG    PIC X(01).
014400         88  LS-DATE-IS-VALID            VALUE 'Y'.
014500         88  LS-DATE-IS-INVALID          VALUE 'N'.
014600    05  FILLER                  PIC X(01) VALUE SPACE.
014700     EJECT
014800*****************************************************************
014900*    P R O C E D U R E    D I V I S I O N                       *
015000*****************************************************************
015100
015200 PROCEDURE DIVISION USING LS-SFSP01-PARMS.
015300
015400 P00000-MAINLINE.
015500
015600     MOVE 'Y'                    TO LS-SFSP01-VALID-FLAG.
015700     MOVE 'N'                    TO WS-ERROR-FOUND-SW.
015800     MOVE LS-SFSP01-DATE         TO WS-WORK-DATE-ALPHA.
015900
016000     PERFORM P10000-EDIT-DATE    THRU P10000-EXIT.
016100
016200     IF ERROR-FOUND
016300         MOVE 'N'                TO LS-SFSP01-VALID-FLAG
016400         GO TO P00000-EXIT.
016500
016600     IF LS-NEXT-CALENDAR-DAY
016700         PERFORM P20000-NEXT-DAY THRU P20000-EXIT.
016800
016900 P00000-EXIT.
017000     GOBACK.
017100     EJECT
017200*****************************************************************
017300*                                                               *
017400*    PARAGRAPH:  P10000-EDIT-DATE                               *
017500*                                                               *
017600*    FUNCTION :  VALIDATE YEAR/MONTH/DAY ARE NUMERIC AND THAT   *
017700*                THE DAY IS IN RANGE FOR THE MONTH, ACCOUNTING  *
017800*                FOR LEAP YEARS (CENTURY YEARS MUST DIVIDE BY   *
017900*                400, NOT JUST 4).                              *
018000*                                                               *
018100*    CALLED BY:  P00000-MAINLINE                                *
018200*                                                               *
018300*****************************************************************
018400
018500 P10000-EDIT-DATE.
018600
018700     IF WS-WD-YEAR NOT NUMERIC OR WS-WD-MONTH NOT NUMERIC
018800                               OR WS-WD-DAY   NOT NUMERIC
018900         MOVE 'Y'                TO WS-ERROR-FOUND-SW
019000         GO TO P10000-EXIT.
019100
019200     IF WS-WD-MONTH < 1 OR WS-WD-MONTH > 12
019300         MOVE 'Y'                TO WS-ERROR-FOUND-SW
019400         GO TO P10000-EXIT.
019500
019600     PERFORM P15000-TEST-LEAP-YEAR THRU P15000-EXIT.
019700
019800     IF IS-LEAP-YEAR
019900         IF WS-WD-DAY < 1 OR
020000            WS-WD-DAY > WS-LEAP-DAYS-IN-MONTH(WS-WD-MONTH)
020100             MOVE 'Y'            TO WS-ERROR-FOUND-SW
020200         END-IF
020300     ELSE
020400         IF WS-WD-DAY < 1 OR
020500            WS-WD-DAY > WS-DAYS-IN-MONTH(WS-WD-MONTH)
020600             MOVE 'Y'            TO WS-ERROR-FOUND-SW
020700         END-IF
020800     END-IF.
020900
021000 P10000-EXIT.
021100     EXIT.
021200     EJECT
021300*****************************************************************
021400*                                                               *
021500*    PARAGRAPH:  P15000-TEST-LEAP-YEAR                          *
021600*                                                               *
021700*    FUNCTION :  SET WS-LEAP-YEAR-SW FOR WS-WD-YEAR.            *
021800*                                                               *
021900*    CALLED BY:  P10000-EDIT-DATE, P20000-NEXT-DAY              *
022000*                                                               *
022100*****************************************************************
022200
022300 P15000-TEST-LEAP-YEAR.
022400
022500     MOVE 'N'                    TO WS-LEAP-YEAR-SW.
022600
022700     DIVIDE WS-WD-YEAR BY 400 GIVING WS-YEARS
022800                              REMAINDER WS-REMAIN.
022900     IF WS-REMAIN = 0
023000         MOVE 'Y'                TO WS-LEAP-YEAR-SW
023100         GO TO P15000-EXIT.
023200
023300     IF WS-WD-YEAR(3:2) = '00'
023400         GO TO P15000-EXIT.
023500
023600     DIVIDE WS-WD-YEAR BY 4 GIVING WS-YEARS
023700                            REMAINDER WS-REMAIN.
023800     IF WS-REMAIN = 0
023900         MOVE 'Y'                TO WS-LEAP-YEAR-SW.
024000
024100 P15000-EXIT.
024200     EXIT.
024300     EJECT
024400*****************************************************************
024500*                                                               *
024600*    PARAGRAPH:  P20000-NEXT-DAY                                *
024700*                                                               *
024800*    FUNCTION :  RETURN THE CALENDAR DAY FOLLOWING WS-WORK-DATE,*
024900*                ROLLING OVER MONTH AND YEAR AS NEEDED.         *
025000*                                                               *
025100*    CALLED BY:  P00000-MAINLINE                                *
025200*                                                               *
025300*****************************************************************
025400
025500 P20000-NEXT-DAY.
025600
025700     PERFORM P15000-TEST-LEAP-YEAR THRU P15000-EXIT.
025800
025900     ADD 1                       TO WS-WD-DAY.
026000
026100     IF IS-LEAP-YEAR
026200         IF WS-WD-DAY > WS-LEAP-DAYS-IN-MONTH(WS-WD-MONTH)
026300             MOVE 1              TO WS-WD-DAY
026400             ADD 1               TO WS-WD-MONTH
026500         END-IF
026600     ELSE
026700         IF WS-WD-DAY > WS-DAYS-IN-MONTH(WS-WD-MONTH)
026800             MOVE 1              TO WS-WD-DAY
026900             ADD 1               TO WS-WD-MONTH
027000         END-IF
027100     END-IF.
027200
027300     IF WS-WD-MONTH > 12
027400         MOVE 1                  TO WS-WD-MONTH
027500         ADD 1                   TO WS-WD-YEAR.
027600
027700     MOVE WS-WORK-DATE-ALPHA     TO LS-SFSP01-RESULT-DATE.
027800
027900 P20000-EXIT.
028000     EXIT.
028100     EJECT
