000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SFSB04.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  POLYCAST MOLDING CORP - MIDWEST DATA CENTER.
000500 DATE-WRITTEN.  09/15/86.
000600 DATE-COMPILED.
000700 SECURITY.      POLYCAST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                SMARTFLOW SCHEDULING SYSTEM (SFS)             *
001100*                  POLYCAST MOLDING CORPORATION                *
001200*                                                               *
001300* PROGRAM :   SFSB04                                           *
001400*                                                               *
001500* FUNCTION:   THE NIGHTLY PRODUCTION SCHEDULER.  LOADS THE      *
001600*             EQUIPMENT AND PRODUCT MASTERS INTO STORAGE,       *
001700*             READS THE CLEAN ORDER FILE (AS EDITED BY SFSB01), *
001800*             SORTS AND CAPS IT TO THE DAY'S TOP 20 ORDERS,     *
001900*             ASSIGNS EACH ORDER TO A PRESS BY TONNAGE AND      *
002000*             EARLIEST AVAILABILITY, COMPUTES EACH JOB'S        *
002100*             DURATION AND SHIFT-ADJUSTED FINISH TIME, WRITES   *
002200*             THE SCHEDULE FILE, AND PRINTS THE PER-MACHINE     *
002300*             GANTT LISTING -- SECTION 1 OF THE NIGHTLY REPORT. *
002400*                                                               *
002500* FILES   :   EQUIPMENT FILE (CLEAN)  - LINE SEQ      (READ)    *
002600*             PRODUCT FILE            - LINE SEQ      (READ)    *
002700*             ORDER FILE (CLEAN)      - LINE SEQ      (READ)    *
002800*             CONTROL FILE            - LINE SEQ      (READ)    *
002900*             SCHEDULE FILE           - LINE SEQ      (OUTPUT)  *
003000*             REPORT FILE             - LINE SEQ      (OUTPUT)  *
003100*                                                               *
003200*****************************************************************
003300*             PROGRAM CHANGE LOG                                *
003400*             -------------------                               *
003500*                                                               *
003600*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003700*  --------   --------------------  --------------------------  *
003800*  1986-09-15 RTH                   ORIGINAL VERSION            *
003900*  1989-11-02 RTH                   SHIFT-SPILLOVER LOGIC ADDED *
004000*                                   SO A JOB THAT RUNS PAST     *
004100*                                   SHIFT-END ROLLS TO THE      *
004200*                                   NEXT DAY'S SHIFT-START      *
004300*                                   INSTEAD OF JUST STOPPING    *
004400*  1994-07-18 JCL                   CALLS SFSP01 FOR THE DATE   *
004500*                                   ROLL INSTEAD OF HOME-GROWN  *
004600*                                   ARITHMETIC -- REQUEST       *
004700*                                   IS-2677                    *
004800*  1998-09-14 SW                    Y2K REVIEW -- TIMESTAMPS    *
004900*                                   CARRY FULL 4-DIGIT YEAR,    *
005000*                                   NO CHANGES REQUIRED         *
005100*  2001-04-03 PBA                   20-ORDER DAILY CAP ADDED    *
005200*                                   PER PRODUCTION CONTROL      *
005300*                                   REQUEST -- PRESS FLOOR      *
005400*                                   CANNOT ABSORB MORE THAN 20  *
005500*                                   NEW JOBS IN ONE NIGHT'S RUN *
005600*                                   (TICKET HD-09915)           *
005700*  2004-11-30 MQ                    GANTT SECTION REWRITTEN TO  *
005800*                                   GROUP BY MACHINE INSTEAD OF *
005900*                                   PRINTING IN SCHEDULING      *
006000*                                   ORDER -- REQUEST IS-5802    *
006100*  2006-04-03 DMO                   ADDED FILE-STATUS CHECKS   *
006200*                                   AND SFSERRWS ABEND BANNER  *
006300*                                   AFTER OPEN (REQUEST IS-5102)*
006400*****************************************************************
006500     EJECT
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300
007400     SELECT SFS-EQUIP-IN         ASSIGN TO SFEQUIP
007500                                 FILE STATUS IS WS-EQUIP-STATUS.
007600
007700     SELECT SFS-PRODUCT-IN       ASSIGN TO SFPROD
007800                                 FILE STATUS IS WS-PROD-STATUS.
007900
008000     SELECT SFS-ORDER-IN         ASSIGN TO SFORDER
008100                                 FILE STATUS IS WS-ORDER-STATUS.
008200
008300     SELECT SFS-CONTROL-IN       ASSIGN TO SFCNTRL
008400                                 FILE STATUS IS WS-CNTRL-STATUS.
008500
008600     SELECT SFS-SCHEDULE-OUT     ASSIGN TO SFSCHED
008700                                 FILE STATUS IS WS-SCHED-STATUS.
008800
008900     SELECT SFS-REPORT-OUT       ASSIGN TO SFREPORT
009000                                 FILE STATUS IS WS-RPT-STATUS.
009100     EJECT
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  SFS-EQUIP-IN
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F
009800     RECORD CONTAINS 56 CHARACTERS.
009900 01  EQUIP-IN-REC                PIC X(56).
010000
010100 FD  SFS-PRODUCT-IN
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F
010400     RECORD CONTAINS 60 CHARACTERS.
010500 01  PRODUCT-IN-REC              PIC X(60).
010600
010700 FD  SFS-ORDER-IN
010800     LABEL RECORDS ARE STANDARD
010900     RECORDING MODE IS F
011000     RECORD CONTAINS 80 CHARACTERS.
011100 01  ORDER-IN-REC                PIC X(80).
011200
011300 FD  SFS-CONTROL-IN
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F
011600     RECORD CONTAINS 16 CHARACTERS.
011700 01  CONTROL-IN-REC              PIC X(16).
011800
011900 FD  SFS-SCHEDULE-OUT
012000     LABEL RECORDS ARE STANDARD
012100     RECORDING MODE IS F
012200     RECORD CONTAINS 100 CHARACTERS.
012300 01  SCHEDULE-OUT-REC            PIC X(100).
012400
012500 FD  SFS-REPORT-OUT
012600     LABEL RECORDS ARE STANDARD
012700     RECORDING MODE IS F
012800     RECORD CONTAINS 132 CHARACTERS.
012900 01  REPORT-OUT-REC              PIC X(132).
013000     EJECT
013100 WORKING-STORAGE SECTION.
013200
013300*****************************************************************
013400*    SWITCHES                                                   *
013500*****************************************************************
013600
013700 01  WS-SWITCHES.
013800     05  WS-EQUIP-EOF-SW         PIC X     VALUE 'N'.
013900         88  EQUIP-EOF                     VALUE 'Y'.
014000     05  WS-PROD-EOF-SW          PIC X     VALUE 'N'.
014100         88  PROD-EOF                      VALUE 'Y'.
014200     05  WS-ORDER-EOF-SW         PIC X     VALUE 'N'.
014300         88  ORDER-EOF                     VALUE 'Y'.
014400     05  WS-PRODUCT-FOUND-SW     PIC X     VALUE 'N'.
014500         88  PRODUCT-WAS-FOUND             VALUE 'Y'.
014600         88  PRODUCT-NOT-FOUND             VALUE 'N'.
014700     05  WS-MACHINE-FOUND-SW     PIC X     VALUE 'N'.
014800         88  MACHINE-WAS-FOUND             VALUE 'Y'.
014900         88  MACHINE-NOT-FOUND             VALUE 'N'.
015000    05  FILLER                  PIC X(01) VALUE SPACE.
015100     EJECT
015200*****************************************************************
015300*    FILE STATUS FIELDS                                         *
015400*****************************************************************
015500
015600 01  WS-FILE-STATUSES.
015700     05  WS-EQUIP-STATUS         PIC XX    VALUE SPACES.
015800     05  WS-PROD-STATUS          PIC XX    VALUE SPACES.
015900     05  WS-ORDER-STATUS         PIC XX    VALUE SPACES.
016000     05  WS-CNTRL-STATUS         PIC XX    VALUE SPACES.
016100     05  WS-SCHED-STATUS         PIC XX    VALUE SPACES.
016200     05  WS-RPT-STATUS           PIC XX    VALUE SPACES.
016300    05  FILLER                  PIC X(01) VALUE SPACE.
016400     EJECT
016500*****************************************************************
016600*    RUN-CONTROL WORK FIELDS                                    *
016700*****************************************************************
016800
016900 01  WS-RUN-FIELDS.
017000     05  WS-RUN-DATE             PIC X(10) VALUE SPACES.
017100     05  WS-RUN-TIME             PIC X(05) VALUE SPACES.
017200    05  FILLER                  PIC X(01) VALUE SPACE.
017300
017400 01  WS-NAT-WORK                 PIC X(16) VALUE SPACES.
017500
017600 01  WS-SUBSCRIPTS.
017700     05  WS-OW-IDX               PIC S9(5) VALUE ZERO  COMP.
017800     05  WS-OW-IDX2              PIC S9(5) VALUE ZERO  COMP.
017900     05  WS-SCHED-IDX            PIC S9(5) VALUE ZERO  COMP.
018000     05  WS-TABLE-IDX            PIC S9(5) VALUE ZERO  COMP.
018100     05  WS-DAY-LOOP-IDX         PIC S9(5) VALUE ZERO  COMP.
018200    05  FILLER                  PIC X(01) VALUE SPACE.
018300
018400 01  WS-ORDER-CAP                PIC S9(5) VALUE +20   COMP.
018500     EJECT
018600*****************************************************************
018700*    RECORD LAYOUTS (MASTER AND TRANSACTION FILES)              *
018800*****************************************************************
018900
019000     COPY SFEQUIP.
019100     EJECT
019200     COPY SFPROD.
019300     EJECT
019400     COPY SFORDER.
019500     EJECT
019600     COPY SFSCHED.
019700     EJECT
019800     COPY SFSCTLCY.
019900     EJECT
020000     COPY SFSTABLS.
020100     EJECT
020200     COPY SFSERRWS.
020300     EJECT
020400*****************************************************************
020500*    ELIGIBLE-ORDER WORK TABLE -- ALL PENDING/SCHEDULED ORDERS  *
020600*    READ FROM THE CLEAN ORDER FILE, BEFORE SORT AND BEFORE     *
020700*    THE 20-ORDER DAILY CAP IS APPLIED.                         *
020800*****************************************************************
020900
021000 77  SF04-OW-MAX                 PIC S9(5) VALUE +500  COMP.
021100 77  SF04-OW-COUNT               PIC S9(5) VALUE ZERO  COMP.
021200
021300 01  SF04-ORDER-WORK-TABLE.
021400     05  SF04-OW-ENTRY OCCURS 1 TO 500 TIMES
021500                       DEPENDING ON SF04-OW-COUNT
021600                       INDEXED BY SF04-OW-IX.
021700         10  SF04-OW-ORDER-NUMBER     PIC X(12).
021800         10  SF04-OW-PRODUCT-CODE     PIC X(12).
021900         10  SF04-OW-PRODUCT-NAME     PIC X(20).
022000         10  SF04-OW-QUANTITY         PIC 9(07).
022100         10  SF04-OW-DUE-DATE         PIC X(10).
022200         10  SF04-OW-SORT-DUE-DATE    PIC X(10).
022300         10  SF04-OW-PRIORITY         PIC 9(01).
022400         10  SF04-OW-URGENT-FLAG      PIC X(01).
022500         10  SF04-OW-ORD-STATUS       PIC X(10).
022600         10  FILLER                   PIC X(01) VALUE SPACE.
022700    05  FILLER                  PIC X(01) VALUE SPACE.
022800
022900 01  SF04-SWAP-ENTRY.
023000     05  SF04-SWAP-ORDER-NUMBER      PIC X(12).
023100     05  SF04-SWAP-PRODUCT-CODE      PIC X(12).
023200     05  SF04-SWAP-PRODUCT-NAME      PIC X(20).
023300     05  SF04-SWAP-QUANTITY          PIC 9(07).
023400     05  SF04-SWAP-DUE-DATE          PIC X(10).
023500     05  SF04-SWAP-SORT-DUE-DATE     PIC X(10).
023600     05  SF04-SWAP-PRIORITY          PIC 9(01).
023700     05  SF04-SWAP-URGENT-FLAG       PIC X(01).
023800     05  SF04-SWAP-ORD-STATUS        PIC X(10).
023900     05  FILLER                      PIC X(01) VALUE SPACE.
024000     EJECT
024100*****************************************************************
024200*    SCHEDULED-JOB WORK TABLE -- ONE ENTRY PER ORDER ACTUALLY   *
024300*    SCHEDULED THIS RUN (CAP 20) -- USED TO BUILD THE           *
024400*    PER-MACHINE GANTT SECTION OF THE REPORT WITHOUT A SECOND   *
024500*    PASS OF THE SCHEDULE FILE.                                 *
024600*****************************************************************
024700
024800 77  SF04-SCH-COUNT               PIC S9(5) VALUE ZERO COMP.
024900
025000 01  SF04-SCHED-WORK-TABLE.
025100     05  SF04-SCH-ENTRY OCCURS 20 TIMES
025200                        INDEXED BY SF04-SCH-IX.
025300         10  SF04-SCH-ORDER-NUMBER    PIC X(12).
025400         10  SF04-SCH-PRODUCT-CODE    PIC X(12).
025500         10  SF04-SCH-MACHINE-ID      PIC X(10).
025600         10  SF04-SCH-START-TS        PIC X(16).
025700         10  SF04-SCH-END-TS          PIC X(16).
025800         10  SF04-SCH-DURATION-MIN    PIC 9(07).
025900         10  SF04-SCH-ON-TIME-FLAG    PIC X(01).
026000         10  SF04-SCH-DUE-DATE        PIC X(10).
026100         10  SF04-SCH-QUANTITY        PIC 9(07).
026200    05  FILLER                  PIC X(01) VALUE SPACE.
026300     EJECT
026400*****************************************************************
026500*    CURRENT-ORDER AND CURRENT-JOB WORK FIELDS                  *
026600*****************************************************************
026700
026800 01  WS-CURRENT-ORDER.
026900     05  WS-CO-ORDER-NUMBER      PIC X(12) VALUE SPACES.
027000     05  WS-CO-PRODUCT-CODE      PIC X(12) VALUE SPACES.
027100     05  WS-CO-QUANTITY          PIC 9(07) VALUE ZERO.
027200     05  WS-CO-DUE-DATE          PIC X(10) VALUE SPACES.
027300    05  FILLER                  PIC X(01) VALUE SPACE.
027400
027500 01  WS-SELECTED-MACHINE-IDX     PIC S9(5) VALUE ZERO  COMP.
027600 01  WS-PRODUCT-IDX              PIC S9(5) VALUE ZERO  COMP.
027700
027800 01  WS-DURATION-FIELDS.
027900     05  WS-CAVITY-CNT           PIC S9(5)V9999 COMP-3 VALUE ZERO.
028000     05  WS-CYCLES               PIC S9(7)V9999 COMP-3 VALUE ZERO.
028100     05  WS-MINUTES-DEC          PIC S9(7)V9999 COMP-3 VALUE ZERO.
028200     05  WS-DURATION-DEC         PIC S9(7)V9999 COMP-3 VALUE ZERO.
028300     05  WS-FALLBACK-PROD-DEC    PIC S9(7)V9999 COMP-3 VALUE ZERO.
028400     05  WS-FALLBACK-TRUNC       PIC S9(7)      COMP-3 VALUE ZERO.
028500    05  FILLER                  PIC X(01) VALUE SPACE.
028600
028700 01  WS-TIMESTAMP-FIELDS.
028800     05  WS-START-DATE           PIC X(10) VALUE SPACES.
028900     05  WS-START-TIME           PIC X(05) VALUE SPACES.
029000     05  WS-START-MIN            PIC S9(7) COMP-3 VALUE ZERO.
029100     05  WS-TENT-TOTAL-MIN       PIC S9(7) COMP-3 VALUE ZERO.
029200     05  WS-SHIFT-END-MIN        PIC S9(7) COMP-3 VALUE ZERO.
029300     05  WS-SHIFT-START-MIN      PIC S9(7) COMP-3 VALUE ZERO.
029400     05  WS-OVERFLOW-MIN         PIC S9(7) COMP-3 VALUE ZERO.
029500     05  WS-ADJ-TOTAL-MIN        PIC S9(7) COMP-3 VALUE ZERO.
029600     05  WS-FINAL-END-DATE       PIC X(10) VALUE SPACES.
029700     05  WS-FINAL-END-TIME       PIC X(05) VALUE SPACES.
029800     05  WS-DUE-TS-WORK          PIC X(16) VALUE SPACES.
029900     05  WS-MIN-TO-CONVERT       PIC S9(7) COMP-3 VALUE ZERO.
030000     05  WS-HH-WORK              PIC S9(3) COMP-3 VALUE ZERO.
030100     05  WS-MM-WORK              PIC S9(3) COMP-3 VALUE ZERO.
030200     05  WS-HHMM-ALPHA.
030300         10  WS-HHMM-HH          PIC 99.
030400         10  FILLER              PIC X VALUE ':'.
030500         10  WS-HHMM-MM          PIC 99.
030600
030700******************************************************************
030800*    ALTERNATE VIEW OF A CLOCK TIME -- HH/MM PIECES OVER THE     *
030900*    SAME FIVE BYTES AS A SHIFT-START/SHIFT-END FIELD            *
031000******************************************************************
031100
031200 01  WS-CLOCK-WORK                PIC X(05) VALUE SPACES.
031300 01  WS-CLOCK-PIECES REDEFINES WS-CLOCK-WORK.
031400     05  WS-CLOCK-HH              PIC 99.
031500     05  FILLER                   PIC X.
031600     05  WS-CLOCK-MM              PIC 99.
031700     EJECT
031800*****************************************************************
031900*    DATE-VALIDATION SUBROUTINE PARAMETER AREA                  *
032000*****************************************************************
032100
032200 01  WS-SFSP01-PARMS.
032300     05  WS-SFSP01-FUNCTION      PIC X(01) VALUE SPACES.
032400     05  WS-SFSP01-DATE          PIC X(10) VALUE SPACES.
032500     05  WS-SFSP01-RESULT-DATE   PIC X(10) VALUE SPACES.
032600     05  WS-SFSP01-VALID-FLAG    PIC X(01) VALUE SPACES.
032700    05  FILLER                  PIC X(01) VALUE SPACE.
032800     EJECT
032900*****************************************************************
033000*    SCHEDULE METRICS                                           *
033100*****************************************************************
033200
033300 01  WS-METRICS.
033400     05  WS-SCHEDULED-CNT        PIC S9(5) VALUE ZERO  COMP.
033500     05  WS-ONTIME-CNT           PIC S9(5) VALUE ZERO  COMP.
033600     05  WS-LATE-CNT             PIC S9(5) VALUE ZERO  COMP.
033700     05  WS-UNSCHEDULED-CNT      PIC S9(5) VALUE ZERO  COMP.
033800     05  WS-TOTAL-WORK-MIN       PIC S9(9) COMP-3 VALUE ZERO.
033900     05  WS-AVAIL-MIN            PIC S9(9) COMP-3 VALUE ZERO.
034000     05  WS-ONTIME-RATE          PIC S9(3)V99 COMP-3 VALUE ZERO.
034100     05  WS-UTILIZATION          PIC S9(3)V99 COMP-3 VALUE ZERO.
034200     05  WS-MACH-JOB-CNT         PIC S9(5) VALUE ZERO  COMP.
034300     05  WS-MACH-TOTAL-MIN       PIC S9(9) COMP-3 VALUE ZERO.
034400    05  FILLER                  PIC X(01) VALUE SPACE.
034500     EJECT
034600*****************************************************************
034700*    GANTT / SCHEDULE LISTING REPORT -- REPORT SECTION 1        *
034800*****************************************************************
034900
035000 01  WS-LINE-CNT                 PIC S99   VALUE ZERO.
035100
035200 01  WS-R1-TITLE.
035300     05  FILLER             PIC X     VALUE '1'.
035400     05  FILLER             PIC X(40) VALUE SPACES.
035500     05  FILLER             PIC X(38) VALUE
035600         'SMARTFLOW PRODUCTION SCHEDULE LISTING'.
035700     05  FILLER             PIC X(53) VALUE SPACES.
035800
035900 01  WS-R1-MACH-BANNER.
036000     05  FILLER             PIC X     VALUE ' '.
036100     05  FILLER             PIC X(9)  VALUE 'MACHINE: '.
036200     05  WS-R1MB-MACHINE-ID PIC X(10) VALUE SPACES.
036300     05  FILLER             PIC X(3)  VALUE '  ('.
036400     05  WS-R1MB-MACH-NAME  PIC X(20) VALUE SPACES.
036500     05  FILLER             PIC X(89) VALUE SPACES.
036600
036700 01  WS-R1-HEADING.
036800     05  FILLER             PIC X     VALUE ' '.
036900     05  FILLER             PIC X(12) VALUE 'ORDER NUMBER'.
037000     05  FILLER             PIC X(2)  VALUE SPACES.
037100     05  FILLER             PIC X(12) VALUE 'PRODUCT CODE'.
037200     05  FILLER             PIC X(2)  VALUE SPACES.
037300     05  FILLER             PIC X(16) VALUE 'START           '.
037400     05  FILLER             PIC X(2)  VALUE SPACES.
037500     05  FILLER             PIC X(16) VALUE 'END             '.
037600     05  FILLER             PIC X(2)  VALUE SPACES.
037700     05  FILLER             PIC X(7)  VALUE 'DUR-MIN'.
037800     05  FILLER             PIC X(2)  VALUE SPACES.
037900     05  FILLER             PIC X(7)  VALUE 'QTY    '.
038000     05  FILLER             PIC X(2)  VALUE SPACES.
038100     05  FILLER             PIC X(1)  VALUE 'O'.
038200     05  FILLER             PIC X(2)  VALUE SPACES.
038300     05  FILLER             PIC X(10) VALUE 'DUE-DATE'.
038400     05  FILLER             PIC X(29) VALUE SPACES.
038500
038600 01  WS-R1-DETAIL.
038700     05  FILLER             PIC X     VALUE ' '.
038800     05  WS-R1D-ORDER-NUM   PIC X(12).
038900     05  FILLER             PIC X(2)  VALUE SPACES.
039000     05  WS-R1D-PROD-CODE   PIC X(12).
039100     05  FILLER             PIC X(2)  VALUE SPACES.
039200     05  WS-R1D-START-TS    PIC X(16).
039300     05  FILLER             PIC X(2)  VALUE SPACES.
039400     05  WS-R1D-END-TS      PIC X(16).
039500     05  FILLER             PIC X(2)  VALUE SPACES.
039600     05  WS-R1D-DUR-MIN     PIC ZZZ,ZZ9.
039700     05  FILLER             PIC X(2)  VALUE SPACES.
039800     05  WS-R1D-QTY         PIC ZZZ,ZZ9.
039900     05  FILLER             PIC X(2)  VALUE SPACES.
040000     05  WS-R1D-ON-TIME     PIC X.
040100     05  FILLER             PIC X(2)  VALUE SPACES.
040200     05  WS-R1D-DUE-DATE    PIC X(10).
040300     05  FILLER             PIC X(29) VALUE SPACES.
040400
040500 01  WS-R1-MACH-FOOTER.
040600     05  FILLER             PIC X(3)  VALUE SPACES.
040700     05  FILLER             PIC X(13) VALUE 'MACHINE JOBS='.
040800     05  WS-R1MF-JOB-CNT    PIC ZZ9.
040900     05  FILLER             PIC X(4)  VALUE SPACES.
041000     05  FILLER             PIC X(12) VALUE 'TOTAL MINS ='.
041100     05  WS-R1MF-TOT-MIN    PIC ZZZ,ZZ9.
041200     05  FILLER             PIC X(95) VALUE SPACES.
041300
041400 01  WS-R1-GRAND-FOOTER-1.
041500     05  FILLER             PIC X(3)  VALUE SPACES.
041600     05  FILLER             PIC X(16) VALUE 'SCHEDULED COUNT='.
041700     05  WS-R1GF-SCHED-CNT  PIC ZZ9.
041800     05  FILLER             PIC X(4)  VALUE SPACES.
041900     05  FILLER             PIC X(12) VALUE 'ON-TIME CNT='.
042000     05  WS-R1GF-ONTIME-CNT PIC ZZ9.
042100     05  FILLER             PIC X(4)  VALUE SPACES.
042200     05  FILLER             PIC X(9)  VALUE 'LATE CNT='.
042300     05  WS-R1GF-LATE-CNT   PIC ZZ9.
042400     05  FILLER             PIC X(78) VALUE SPACES.
042500
042600 01  WS-R1-GRAND-FOOTER-2.
042700     05  FILLER             PIC X(3)  VALUE SPACES.
042800     05  FILLER             PIC X(14) VALUE 'ON-TIME RATE ='.
042900     05  WS-R1GF-ONTIME-PCT PIC ZZ9.99.
043000     05  FILLER             PIC X(2)  VALUE '% '.
043100     05  FILLER             PIC X(14) VALUE 'UTILIZATION  ='.
043200     05  WS-R1GF-UTIL-PCT   PIC ZZ9.99.
043300     05  FILLER             PIC X(2)  VALUE '% '.
043400     05  FILLER             PIC X(93) VALUE SPACES.
043500     EJECT
043600*****************************************************************
043700*    GENERAL BATCH ERROR BANNER FIELDS                          *
043800*****************************************************************
043900
044000     EJECT
044100*****************************************************************
044200*    P R O C E D U R E    D I V I S I O N                       *
044300*****************************************************************
044400
044500 PROCEDURE DIVISION.
044600
044700*****************************************************************
044800*                                                               *
044900*    PARAGRAPH:  P00000-MAINLINE                                *
045000*                                                               *
045100*    FUNCTION :  PROGRAM ENTRY.  LOAD MASTERS, BUILD AND SORT   *
045200*                THE ORDER TABLE, SCHEDULE EACH ORDER, PRINT    *
045300*                THE GANTT LISTING.                             *
045400*                                                               *
045500*    CALLED BY:  NONE                                           *
045600*                                                               *
045700*****************************************************************
045800
045900 P00000-MAINLINE.
046000
046100     OPEN INPUT  SFS-EQUIP-IN
046200                 SFS-PRODUCT-IN
046300                 SFS-ORDER-IN
046400                 SFS-CONTROL-IN
046500          OUTPUT SFS-SCHEDULE-OUT
046600                 SFS-REPORT-OUT.
046700
046800     IF WS-EQUIP-STATUS NOT = '00'                                IS-5102 
046900         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
047000         MOVE 'SFEQUIP ' TO WSEA-FILE-NAME                        IS-5102 
047100         MOVE WS-EQUIP-STATUS TO WSEA-FILE-STATUS                 IS-5102 
047200         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
047300     END-IF.                                                      IS-5102 
047400                                                                  
047500     IF WS-PROD-STATUS NOT = '00'                                 IS-5102 
047600         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
047700         MOVE 'SFPROD  ' TO WSEA-FILE-NAME                        IS-5102 
047800         MOVE WS-PROD-STATUS TO WSEA-FILE-STATUS                  IS-5102 
047900         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
048000     END-IF.                                                      IS-5102 
048100                                                                  
048200     IF WS-ORDER-STATUS NOT = '00'                                IS-5102 
048300         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
048400         MOVE 'SFORDER ' TO WSEA-FILE-NAME                        IS-5102 
048500         MOVE WS-ORDER-STATUS TO WSEA-FILE-STATUS                 IS-5102 
048600         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
048700     END-IF.                                                      IS-5102 
048800                                                                  
048900     IF WS-CNTRL-STATUS NOT = '00'                                IS-5102 
049000         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
049100         MOVE 'SFCNTRL ' TO WSEA-FILE-NAME                        IS-5102 
049200         MOVE WS-CNTRL-STATUS TO WSEA-FILE-STATUS                 IS-5102 
049300         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
049400     END-IF.                                                      IS-5102 
049500                                                                  
049600     IF WS-SCHED-STATUS NOT = '00'                                IS-5102 
049700         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
049800         MOVE 'SFSCHED ' TO WSEA-FILE-NAME                        IS-5102 
049900         MOVE WS-SCHED-STATUS TO WSEA-FILE-STATUS                 IS-5102 
050000         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
050100     END-IF.                                                      IS-5102 
050200                                                                  
050300     IF WS-RPT-STATUS NOT = '00'                                  IS-5102 
050400         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
050500         MOVE 'SFREPORT' TO WSEA-FILE-NAME                        IS-5102 
050600         MOVE WS-RPT-STATUS TO WSEA-FILE-STATUS                   IS-5102 
050700         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
050800     END-IF.                                                      IS-5102 
050900                                                                  
051000     PERFORM P01000-LOAD-EQUIPMENT THRU P01000-EXIT               
051100         UNTIL EQUIP-EOF.                                         
051200                                                                  
051300     PERFORM P02000-LOAD-PRODUCTS THRU P02000-EXIT                
051400         UNTIL PROD-EOF.                                          
051500                                                                  
051600     READ SFS-CONTROL-IN INTO SF-CONTROL-RECORD                   
051700         AT END                                                   
051800             MOVE SPACES TO WS-RUN-DATE                           
051900     END-READ.                                                    
052000     MOVE SF-CONTROL-RECORD(1:10)  TO WS-RUN-DATE.                
052100     MOVE SF-CONTROL-RECORD(12:5)  TO WS-RUN-TIME.                
052200                                                                  
052300     PERFORM P03000-LOAD-SORT-ORDERS THRU P03000-EXIT.            
052400                                                                  
052500     PERFORM P04000-INIT-MACHINE-AVAIL THRU P04000-EXIT           
052600         VARYING SF-EQT-IDX FROM 1 BY 1                           
052700         UNTIL SF-EQT-IDX > SF-EQUIP-TABLE-CNT.                   
052800                                                                  
052900     PERFORM P10000-SCHEDULE-LOOP THRU P10000-EXIT                
053000         VARYING WS-OW-IDX FROM 1 BY 1                            
053100         UNTIL WS-OW-IDX > WS-SCHEDULED-CNT                       
053200            OR WS-OW-IDX > SF04-OW-COUNT.                         
053300                                                                  
053400     PERFORM P20000-CALC-METRICS THRU P20000-EXIT.                
053500                                                                  
053600     PERFORM P30000-PRINT-GANTT THRU P30000-EXIT.                 
053700                                                                  
053800     CLOSE SFS-EQUIP-IN                                           
053900           SFS-PRODUCT-IN                                         
054000           SFS-ORDER-IN                                           
054100           SFS-CONTROL-IN                                         
054200           SFS-SCHEDULE-OUT                                       
054300           SFS-REPORT-OUT.                                        
054400                                                                  
054500     GOBACK.                                                      
054600                                                                  
054700 P00000-EXIT.                                                     
054800     EXIT.                                                        
054900     EJECT                                                        
055000***************************************************************** 
055100*                                                               * 
055200*    PARAGRAPH:  P01000-LOAD-EQUIPMENT                          * 
055300*                                                               * 
055400*    FUNCTION :  READ THE CLEAN EQUIPMENT FILE INTO THE         * 
055500*                IN-STORAGE EQUIPMENT TABLE.                    * 
055600*                                                               * 
055700*    CALLED BY:  P00000-MAINLINE                                * 
055800*                                                               * 
055900***************************************************************** 
056000                                                                  
056100 P01000-LOAD-EQUIPMENT.                                           
056200                                                                  
056300     READ SFS-EQUIP-IN INTO SF-EQUIPMENT-RECORD                   
056400         AT END                                                   
056500             MOVE 'Y' TO WS-EQUIP-EOF-SW                          
056600             GO TO P01000-EXIT                                    
056700     END-READ.                                                    
056800                                                                  
056900     ADD 1 TO SF-EQUIP-TABLE-CNT.                                 
057000     SET SF-EQT-IDX TO SF-EQUIP-TABLE-CNT.                        
057100                                                                  
057200     MOVE SF-EQ-MACHINE-ID      TO SF-EQT-MACHINE-ID(SF-EQT-IDX). 
057300     MOVE SF-EQ-MACHINE-NAME    TO                                
057400                              SF-EQT-MACHINE-NAME(SF-EQT-IDX).    
057500     MOVE SF-EQ-TONNAGE         TO SF-EQT-TONNAGE(SF-EQT-IDX).    
057600     MOVE SF-EQ-CAPACITY-PER-HR TO SF-EQT-CAPACITY-HR(SF-EQT-IDX).
057700     MOVE SF-EQ-SHIFT-START     TO SF-EQT-SHIFT-START(SF-EQT-IDX).
057800     MOVE SF-EQ-SHIFT-END       TO SF-EQT-SHIFT-END(SF-EQT-IDX).  
057900     MOVE SF-EQ-STATUS          TO SF-EQT-STATUS(SF-EQT-IDX).     
058000     MOVE SPACES                TO                                
058100                              SF-EQT-NEXT-AVAIL-TS(SF-EQT-IDX).   
058200                                                                  
058300 P01000-EXIT.                                                     
058400     EXIT.                                                        
058500     EJECT                                                        
058600***************************************************************** 
058700*                                                               * 
058800*    PARAGRAPH:  P02000-LOAD-PRODUCTS                           * 
058900*                                                               * 
059000*    FUNCTION :  READ THE PRODUCT MASTER FILE INTO THE          * 
059100*                IN-STORAGE PRODUCT TABLE.                      * 
059200*                                                               * 
059300*    CALLED BY:  P00000-MAINLINE                                * 
059400*                                                               * 
059500***************************************************************** 
059600                                                                  
059700 P02000-LOAD-PRODUCTS.                                            
059800                                                                  
059900     READ SFS-PRODUCT-IN INTO SF-PRODUCT-RECORD                   
060000         AT END                                                   
060100             MOVE 'Y' TO WS-PROD-EOF-SW                           
060200             GO TO P02000-EXIT                                    
060300     END-READ.                                                    
060400                                                                  
060500     ADD 1 TO SF-PROD-TABLE-CNT.                                  
060600     SET SF-PRT-IDX TO SF-PROD-TABLE-CNT.                         
060700                                                                  
060800     MOVE SF-PR-PRODUCT-CODE     TO                               
060900                              SF-PRT-PRODUCT-CODE(SF-PRT-IDX).    
061000     MOVE SF-PR-PRODUCT-NAME     TO                               
061100                              SF-PRT-PRODUCT-NAME(SF-PRT-IDX).    
061200     MOVE SF-PR-REQUIRED-TONNAGE TO                               
061300                              SF-PRT-REQ-TONNAGE(SF-PRT-IDX).     
061400     MOVE SF-PR-CYCLE-TIME-SEC   TO                               
061500                              SF-PRT-CYCLE-TIME-SEC(SF-PRT-IDX).  
061600     MOVE SF-PR-CAVITY-COUNT     TO                               
061700                              SF-PRT-CAVITY-COUNT(SF-PRT-IDX).    
061800     MOVE SF-PR-UNIT-PRICE       TO SF-PRT-UNIT-PRICE(SF-PRT-IDX).
061900     MOVE SF-PR-LEAD-TIME-DAYS   TO                               
062000                              SF-PRT-LEAD-TIME-DAYS(SF-PRT-IDX).  
062100                                                                  
062200 P02000-EXIT.                                                     
062300     EXIT.                                                        
062400     EJECT                                                        
062500***************************************************************** 
062600*                                                               * 
062700*    PARAGRAPH:  P03000-LOAD-SORT-ORDERS                        * 
062800*                                                               * 
062900*    FUNCTION :  READ THE CLEAN ORDER FILE, KEEP ONLY PENDING   * 
063000*                AND SCHEDULED ORDERS, SORT THE SURVIVORS BY    * 
063100*                PRIORITY / DUE-DATE / URGENT-FLAG, AND LOAD    * 
063200*                THE FIRST 20 INTO THE SCHEDULING TABLE.        * 
063300*                                                               * 
063400*    CALLED BY:  P00000-MAINLINE                                * 
063500*                                                               * 
063600***************************************************************** 
063700                                                                  
063800 P03000-LOAD-SORT-ORDERS.                                         
063900                                                                  
064000     PERFORM P03100-READ-ELIGIBLE THRU P03100-EXIT                
064100         UNTIL ORDER-EOF.                                         
064200                                                                  
064300     PERFORM P03200-BUBBLE-SORT THRU P03200-EXIT.                 
064400                                                                  
064500     MOVE ZERO TO WS-SCHEDULED-CNT.                               
064600     PERFORM P03300-LOAD-SCHED-ENTRY THRU P03300-EXIT             
064700         VARYING WS-OW-IDX FROM 1 BY 1                            
064800         UNTIL WS-OW-IDX > SF04-OW-COUNT                          
064900            OR WS-OW-IDX > WS-ORDER-CAP.                          
065000                                                                  
065100 P03000-EXIT.                                                     
065200     EXIT.                                                        
065300                                                                  
065400 P03100-READ-ELIGIBLE.                                            
065500                                                                  
065600     READ SFS-ORDER-IN INTO SF-ORDER-RECORD                       
065700         AT END                                                   
065800             MOVE 'Y' TO WS-ORDER-EOF-SW                          
065900             GO TO P03100-EXIT                                    
066000     END-READ.                                                    
066100                                                                  
066200     IF NOT SF-OR-ST-PENDING AND NOT SF-OR-ST-SCHEDULED           
066300         GO TO P03100-EXIT.                                       
066400                                                                  
066500     ADD 1 TO SF04-OW-COUNT.                                      
066600     SET SF04-OW-IX TO SF04-OW-COUNT.                             
066700                                                                  
066800     MOVE SF-OR-ORDER-NUMBER TO SF04-OW-ORDER-NUMBER(SF04-OW-IX). 
066900     MOVE SF-OR-PRODUCT-CODE TO SF04-OW-PRODUCT-CODE(SF04-OW-IX). 
067000     MOVE SF-OR-PRODUCT-NAME TO SF04-OW-PRODUCT-NAME(SF04-OW-IX). 
067100     MOVE SF-OR-QUANTITY     TO SF04-OW-QUANTITY(SF04-OW-IX).     
067200     MOVE SF-OR-DUE-DATE     TO SF04-OW-DUE-DATE(SF04-OW-IX).     
067300     MOVE SF-OR-PRIORITY     TO SF04-OW-PRIORITY(SF04-OW-IX).     
067400     MOVE SF-OR-URGENT-FLAG  TO SF04-OW-URGENT-FLAG(SF04-OW-IX).  
067500     MOVE SF-OR-ORD-STATUS   TO SF04-OW-ORD-STATUS(SF04-OW-IX).   
067600                                                                  
067700     IF SF-OR-DUE-DATE = SPACES                                   
067800         MOVE '9999-12-31' TO SF04-OW-SORT-DUE-DATE(SF04-OW-IX)   
067900     ELSE                                                         
068000         MOVE SF-OR-DUE-DATE TO SF04-OW-SORT-DUE-DATE(SF04-OW-IX).
068100                                                                  
068200 P03100-EXIT.                                                     
068300     EXIT.                                                        
068400                                                                  
068500 P03200-BUBBLE-SORT.                                              
068600                                                                  
068700     IF SF04-OW-COUNT < 2                                         
068800         GO TO P03200-EXIT.                                       
068900                                                                  
069000     PERFORM P03210-SORT-OUTER THRU P03210-EXIT                   
069100         VARYING WS-OW-IDX FROM 1 BY 1                            
069200         UNTIL WS-OW-IDX >= SF04-OW-COUNT.                        
069300                                                                  
069400 P03200-EXIT.                                                     
069500     EXIT.                                                        
069600                                                                  
069700 P03210-SORT-OUTER.                                               
069800                                                                  
069900     PERFORM P03220-SORT-INNER THRU P03220-EXIT                   
070000         VARYING WS-OW-IDX2 FROM 1 BY 1                           
070100         UNTIL WS-OW-IDX2 > SF04-OW-COUNT - WS-OW-IDX.            
070200                                                                  
070300 P03210-EXIT.                                                     
070400     EXIT.                                                        
070500                                                                  
070600 P03220-SORT-INNER.                                               
070700                                                                  
070800     SET SF04-OW-IX TO WS-OW-IDX2.                                
070900     PERFORM P03230-COMPARE-PAIR THRU P03230-EXIT.                
071000                                                                  
071100 P03220-EXIT.                                                     
071200     EXIT.                                                        
071300                                                                  
071400*    COMPARES SF04-OW-ENTRY(WS-OW-IDX2) AGAINST THE NEXT ENTRY    
071500*    AND SWAPS THEM IF THE NEXT ENTRY SHOULD SORT FIRST.          
071600                                                                  
071700 P03230-COMPARE-PAIR.                                             
071800                                                                  
071900     IF SF04-OW-PRIORITY(WS-OW-IDX2) >                            
072000        SF04-OW-PRIORITY(WS-OW-IDX2 + 1)                          
072100         PERFORM P03240-SWAP-PAIR THRU P03240-EXIT                
072200         GO TO P03230-EXIT.                                       
072300                                                                  
072400     IF SF04-OW-PRIORITY(WS-OW-IDX2) <                            
072500        SF04-OW-PRIORITY(WS-OW-IDX2 + 1)                          
072600         GO TO P03230-EXIT.                                       
072700                                                                  
072800     IF SF04-OW-SORT-DUE-DATE(WS-OW-IDX2) >                       
072900        SF04-OW-SORT-DUE-DATE(WS-OW-IDX2 + 1)                     
073000         PERFORM P03240-SWAP-PAIR THRU P03240-EXIT                
073100         GO TO P03230-EXIT.                                       
073200                                                                  
073300     IF SF04-OW-SORT-DUE-DATE(WS-OW-IDX2) <                       
073400        SF04-OW-SORT-DUE-DATE(WS-OW-IDX2 + 1)                     
073500         GO TO P03230-EXIT.                                       
073600                                                                  
073700     IF SF04-OW-URGENT-FLAG(WS-OW-IDX2) = 'N' AND                 
073800        SF04-OW-URGENT-FLAG(WS-OW-IDX2 + 1) = 'Y'                 
073900         PERFORM P03240-SWAP-PAIR THRU P03240-EXIT.               
074000                                                                  
074100 P03230-EXIT.                                                     
074200     EXIT.                                                        
074300                                                                  
074400 P03240-SWAP-PAIR.                                                
074500                                                                  
074600     MOVE SF04-OW-ENTRY(WS-OW-IDX2)     TO SF04-SWAP-ENTRY.       
074700     MOVE SF04-OW-ENTRY(WS-OW-IDX2 + 1) TO                        
074800                                  SF04-OW-ENTRY(WS-OW-IDX2).      
074900     MOVE SF04-SWAP-ENTRY                TO                       
075000                                  SF04-OW-ENTRY(WS-OW-IDX2 + 1).  
075100                                                                  
075200 P03240-EXIT.                                                     
075300     EXIT.                                                        
075400                                                                  
075500 P03300-LOAD-SCHED-ENTRY.                                         
075600                                                                  
075700     SET SF04-OW-IX TO WS-OW-IDX.                                 
075800     ADD 1 TO WS-SCHEDULED-CNT.                                   
075900     SET SF-ORD-IDX TO WS-SCHEDULED-CNT.                          
076000                                                                  
076100     MOVE SF04-OW-ORDER-NUMBER(SF04-OW-IX) TO                     
076200                                  SF-ORT-ORDER-NUMBER(SF-ORD-IDX).
076300     MOVE SF04-OW-PRODUCT-CODE(SF04-OW-IX) TO                     
076400                                  SF-ORT-PRODUCT-CODE(SF-ORD-IDX).
076500     MOVE SF04-OW-PRODUCT-NAME(SF04-OW-IX) TO                     
076600                                  SF-ORT-PRODUCT-NAME(SF-ORD-IDX).
076700     MOVE SF04-OW-QUANTITY(SF04-OW-IX)     TO                     
076800                                  SF-ORT-QUANTITY(SF-ORD-IDX).    
076900     MOVE SF04-OW-DUE-DATE(SF04-OW-IX)     TO                     
077000                                  SF-ORT-DUE-DATE(SF-ORD-IDX).    
077100     MOVE SF04-OW-PRIORITY(SF04-OW-IX)     TO                     
077200                                  SF-ORT-PRIORITY(SF-ORD-IDX).    
077300     MOVE SF04-OW-URGENT-FLAG(SF04-OW-IX)  TO                     
077400                                  SF-ORT-URGENT-FLAG(SF-ORD-IDX). 
077500     MOVE SF04-OW-ORD-STATUS(SF04-OW-IX)   TO                     
077600                                  SF-ORT-ORD-STATUS(SF-ORD-IDX).  
077700                                                                  
077800 P03300-EXIT.                                                     
077900     EXIT.                                                        
078000     EJECT                                                        
078100***************************************************************** 
078200*                                                               * 
078300*    PARAGRAPH:  P04000-INIT-MACHINE-AVAIL                      * 
078400*                                                               * 
078500*    FUNCTION :  SET EACH MACHINE'S NEXT-AVAILABLE TIMESTAMP TO * 
078600*                THE RUN DATE AT SHIFT-START, OR TO THE NEXT    * 
078700*                CALENDAR DAY AT SHIFT-START IF THE BATCH IS    * 
078800*                STARTING AFTER THAT MACHINE'S SHIFT BEGINS.    * 
078900*                                                               * 
079000*    CALLED BY:  P00000-MAINLINE                                * 
079100*                                                               * 
079200***************************************************************** 
079300                                                                  
079400 P04000-INIT-MACHINE-AVAIL.                                       
079500                                                                  
079600     MOVE SPACES TO WS-NAT-WORK.                                  
079700                                                                  
079800     IF WS-RUN-TIME > SF-EQT-SHIFT-START(SF-EQT-IDX)              
079900         MOVE 'N'            TO WS-SFSP01-FUNCTION                
080000         MOVE WS-RUN-DATE    TO WS-SFSP01-DATE                    
080100         CALL 'SFSP01' USING WS-SFSP01-PARMS                      
080200         MOVE WS-SFSP01-RESULT-DATE TO WS-NAT-WORK(1:10)          
080300     ELSE                                                         
080400         MOVE WS-RUN-DATE    TO WS-NAT-WORK(1:10).                
080500                                                                  
080600     MOVE 'T'                    TO WS-NAT-WORK(11:1).            
080700     MOVE SF-EQT-SHIFT-START(SF-EQT-IDX) TO WS-NAT-WORK(12:5).    
080800     MOVE WS-NAT-WORK        TO SF-EQT-NEXT-AVAIL-TS(SF-EQT-IDX). 
080900                                                                  
081000 P04000-EXIT.                                                     
081100     EXIT.                                                        
081200     EJECT                                                        
081300***************************************************************** 
081400*                                                               * 
081500*    PARAGRAPH:  P10000-SCHEDULE-LOOP                           * 
081600*                                                               * 
081700*    FUNCTION :  FOR EACH ORDER IN THE CAPPED, SORTED TABLE,    * 
081800*                SELECT A MACHINE, COMPUTE DURATION, ADJUST     * 
081900*                FOR SHIFT WINDOW, SET THE ON-TIME FLAG, AND    * 
082000*                WRITE THE SCHEDULE RECORD.                     * 
082100*                                                               * 
082200*    CALLED BY:  P00000-MAINLINE                                * 
082300*                                                               * 
082400***************************************************************** 
082500                                                                  
082600 P10000-SCHEDULE-LOOP.                                            
082700                                                                  
082800     SET SF-ORD-IDX TO WS-OW-IDX.                                 
082900                                                                  
083000     MOVE SF-ORT-ORDER-NUMBER(SF-ORD-IDX) TO WS-CO-ORDER-NUMBER.  
083100     MOVE SF-ORT-PRODUCT-CODE(SF-ORD-IDX) TO WS-CO-PRODUCT-CODE.  
083200     MOVE SF-ORT-QUANTITY(SF-ORD-IDX)     TO WS-CO-QUANTITY.      
083300     MOVE SF-ORT-DUE-DATE(SF-ORD-IDX)     TO WS-CO-DUE-DATE.      
083400                                                                  
083500     PERFORM P10100-FIND-PRODUCT THRU P10100-EXIT.                
083600     PERFORM P10200-SELECT-MACHINE THRU P10200-EXIT.              
083700                                                                  
083800     IF MACHINE-NOT-FOUND                                         
083900         ADD 1 TO WS-UNSCHEDULED-CNT                              
084000         GO TO P10000-EXIT.                                       
084100                                                                  
084200     PERFORM P10300-CALC-DURATION THRU P10300-EXIT.               
084300     PERFORM P10400-ADJUST-SHIFT THRU P10400-EXIT.                
084400     PERFORM P10500-WRITE-SCHEDULE THRU P10500-EXIT.              
084500                                                                  
084600 P10000-EXIT.                                                     
084700     EXIT.                                                        
084800                                                                  
084900 P10100-FIND-PRODUCT.                                             
085000                                                                  
085100     MOVE 'N' TO WS-PRODUCT-FOUND-SW.                             
085200     MOVE ZERO TO WS-PRODUCT-IDX.                                 
085300                                                                  
085400     PERFORM P10110-SCAN-PRODUCT THRU P10110-EXIT                 
085500         VARYING SF-PRT-IDX FROM 1 BY 1                           
085600         UNTIL SF-PRT-IDX > SF-PROD-TABLE-CNT                     
085700            OR PRODUCT-WAS-FOUND.                                 
085800                                                                  
085900 P10100-EXIT.                                                     
086000     EXIT.                                                        
086100                                                                  
086200 P10110-SCAN-PRODUCT.                                             
086300                                                                  
086400     IF SF-PRT-PRODUCT-CODE(SF-PRT-IDX) = WS-CO-PRODUCT-CODE      
086500         MOVE 'Y' TO WS-PRODUCT-FOUND-SW                          
086600         MOVE SF-PRT-IDX TO WS-PRODUCT-IDX.                       
086700                                                                  
086800 P10110-EXIT.                                                     
086900     EXIT.                                                        
087000                                                                  
087100 P10200-SELECT-MACHINE.                                           
087200                                                                  
087300     MOVE 'N' TO WS-MACHINE-FOUND-SW.                             
087400     MOVE ZERO TO WS-SELECTED-MACHINE-IDX.                        
087500                                                                  
087600     PERFORM P10210-SCAN-MACHINE THRU P10210-EXIT                 
087700         VARYING SF-EQT-IDX FROM 1 BY 1                           
087800         UNTIL SF-EQT-IDX > SF-EQUIP-TABLE-CNT.                   
087900                                                                  
088000 P10200-EXIT.                                                     
088100     EXIT.                                                        
088200                                                                  
088300*    A CANDIDATE MACHINE MUST BE ACTIVE AND MEET THE PRODUCT'S    
088400*    TONNAGE REQUIREMENT (ZERO REQUIRED TONNAGE, OR NO PRODUCT    
088500*    ON FILE, MEANS NO TONNAGE CONSTRAINT).  AMONG CANDIDATES,    
088600*    KEEP THE ONE WITH THE EARLIEST NEXT-AVAILABLE TIMESTAMP.     
088700                                                                  
088800 P10210-SCAN-MACHINE.                                             
088900                                                                  
089000     IF SF-EQT-STATUS(SF-EQT-IDX) NOT = 'ACTIVE'                  
089100         GO TO P10210-EXIT.                                       
089200                                                                  
089300     IF PRODUCT-WAS-FOUND                                         
089400        AND SF-PRT-REQ-TONNAGE(WS-PRODUCT-IDX) > ZERO             
089500        AND SF-EQT-TONNAGE(SF-EQT-IDX) <                          
089600            SF-PRT-REQ-TONNAGE(WS-PRODUCT-IDX)                    
089700         GO TO P10210-EXIT.                                       
089800                                                                  
089900     IF MACHINE-NOT-FOUND                                         
090000         MOVE 'Y' TO WS-MACHINE-FOUND-SW                          
090100         MOVE SF-EQT-IDX TO WS-SELECTED-MACHINE-IDX               
090200         GO TO P10210-EXIT.                                       
090300                                                                  
090400     IF SF-EQT-NEXT-AVAIL-TS(SF-EQT-IDX) <                        
090500        SF-EQT-NEXT-AVAIL-TS(WS-SELECTED-MACHINE-IDX)             
090600         MOVE SF-EQT-IDX TO WS-SELECTED-MACHINE-IDX.              
090700                                                                  
090800 P10210-EXIT.                                                     
090900     EXIT.                                                        
091000     EJECT                                                        
091100***************************************************************** 
091200*                                                               * 
091300*    PARAGRAPH:  P10300-CALC-DURATION                           * 
091400*                                                               * 
091500*    FUNCTION :  COMPUTE THE JOB'S DURATION IN MINUTES, USING   * 
091600*                THE ACCURATE CYCLE-TIME FORMULA WHEN THE       * 
091700*                PRODUCT IS ON FILE WITH A KNOWN CYCLE TIME,    * 
091800*                OTHERWISE THE MACHINE CAPACITY-PER-HOUR        * 
091900*                FALLBACK FORMULA.                              * 
092000*                                                               * 
092100*    CALLED BY:  P10000-SCHEDULE-LOOP                           * 
092200*                                                               * 
092300***************************************************************** 
092400                                                                  
092500 P10300-CALC-DURATION.                                            
092600                                                                  
092700     IF PRODUCT-WAS-FOUND                                         
092800        AND SF-PRT-CYCLE-TIME-SEC(WS-PRODUCT-IDX) > ZERO          
092900         PERFORM P10310-ACCURATE-DURATION THRU P10310-EXIT        
093000     ELSE                                                         
093100         PERFORM P10320-FALLBACK-DURATION THRU P10320-EXIT.       
093200                                                                  
093300 P10300-EXIT.                                                     
093400     EXIT.                                                        
093500                                                                  
093600 P10310-ACCURATE-DURATION.                                        
093700                                                                  
093800     MOVE SF-PRT-CAVITY-COUNT(WS-PRODUCT-IDX) TO WS-CAVITY-CNT.   
093900     IF WS-CAVITY-CNT = ZERO                                      
094000         MOVE 1 TO WS-CAVITY-CNT.                                 
094100                                                                  
094200     COMPUTE WS-CYCLES = WS-CO-QUANTITY / WS-CAVITY-CNT.          
094300     COMPUTE WS-MINUTES-DEC =                                     
094400         (WS-CYCLES * SF-PRT-CYCLE-TIME-SEC(WS-PRODUCT-IDX)) / 60.
094500     COMPUTE WS-DURATION-DEC = WS-MINUTES-DEC + 10.               
094600                                                                  
094700     MOVE WS-DURATION-DEC TO SF-SC-DURATION-MIN.                  
094800                                                                  
094900 P10310-EXIT.                                                     
095000     EXIT.                                                        
095100                                                                  
095200 P10320-FALLBACK-DURATION.                                        
095300                                                                  
095400     COMPUTE WS-FALLBACK-PROD-DEC =                               
095500         (WS-CO-QUANTITY /                                        
095600          SF-EQT-CAPACITY-HR(WS-SELECTED-MACHINE-IDX)) * 60.      
095700                                                                  
095800     MOVE WS-FALLBACK-PROD-DEC TO WS-FALLBACK-TRUNC.              
095900                                                                  
096000     COMPUTE SF-SC-DURATION-MIN = WS-FALLBACK-TRUNC + 10.         
096100                                                                  
096200 P10320-EXIT.                                                     
096300     EXIT.                                                        
096400     EJECT                                                        
096500***************************************************************** 
096600*                                                               * 
096700*    PARAGRAPH:  P10400-ADJUST-SHIFT                            * 
096800*                                                               * 
096900*    FUNCTION :  COMPUTE THE TENTATIVE END TIME FROM THE        * 
097000*                MACHINE'S NEXT-AVAILABLE TIMESTAMP PLUS THE    * 
097100*                JOB DURATION.  IF THE TENTATIVE END RUNS PAST  * 
097200*                SHIFT-END, ROLL THE OVERFLOW MINUTES TO THE    * 
097300*                NEXT CALENDAR DAY AT SHIFT-START (ONE          * 
097400*                SPILL-OVER ONLY -- NO RECURSIVE RE-CHECK).     * 
097500*                SET THE ON-TIME FLAG AND WRITE THE SCHEDULE    * 
097600*                WORK FIELDS.                                   * 
097700*                                                               * 
097800*    CALLED BY:  P10000-SCHEDULE-LOOP                           * 
097900*                                                               * 
098000***************************************************************** 
098100                                                                  
098200 P10400-ADJUST-SHIFT.                                             
098300                                                                  
098400     MOVE SF-EQT-NEXT-AVAIL-TS(WS-SELECTED-MACHINE-IDX)(1:10)     
098500                                 TO WS-START-DATE.                
098600     MOVE SF-EQT-NEXT-AVAIL-TS(WS-SELECTED-MACHINE-IDX)(12:5)     
098700                                 TO WS-START-TIME.                
098800                                                                  
098900     MOVE WS-START-TIME          TO WS-CLOCK-WORK.                
099000     COMPUTE WS-START-MIN = (WS-CLOCK-HH * 60) + WS-CLOCK-MM.     
099100                                                                  
099200     COMPUTE WS-TENT-TOTAL-MIN =                                  
099300             WS-START-MIN + SF-SC-DURATION-MIN.                   
099400                                                                  
099500     MOVE SF-EQT-SHIFT-END(WS-SELECTED-MACHINE-IDX) TO            
099600                                 WS-CLOCK-WORK.                   
099700     COMPUTE WS-SHIFT-END-MIN = (WS-CLOCK-HH * 60) + WS-CLOCK-MM. 
099800                                                                  
099900     IF WS-TENT-TOTAL-MIN > WS-SHIFT-END-MIN                      
100000         PERFORM P10410-SPILL-TO-NEXT-DAY THRU P10410-EXIT        
100100     ELSE                                                         
100200         MOVE WS-START-DATE TO WS-FINAL-END-DATE                  
100300         MOVE WS-TENT-TOTAL-MIN TO WS-MIN-TO-CONVERT              
100400         PERFORM P10450-MIN-TO-HHMM THRU P10450-EXIT              
100500         MOVE WS-HHMM-ALPHA TO WS-FINAL-END-TIME.                 
100600                                                                  
100700     MOVE WS-CO-ORDER-NUMBER     TO SF-SC-ORDER-NUMBER.           
100800     MOVE WS-CO-PRODUCT-CODE     TO SF-SC-PRODUCT-CODE.           
100900     MOVE SF-EQT-MACHINE-ID(WS-SELECTED-MACHINE-IDX)              
101000                                 TO SF-SC-MACHINE-ID.             
101100     MOVE WS-START-DATE          TO SF-SC-START-TS(1:10).         
101200     MOVE 'T'                    TO SF-SC-START-TS(11:1).         
101300     MOVE WS-START-TIME          TO SF-SC-START-TS(12:5).         
101400     MOVE WS-FINAL-END-DATE      TO SF-SC-END-TS(1:10).           
101500     MOVE 'T'                    TO SF-SC-END-TS(11:1).           
101600     MOVE WS-FINAL-END-TIME      TO SF-SC-END-TS(12:5).           
101700     MOVE WS-CO-DUE-DATE         TO SF-SC-DUE-DATE.               
101800     MOVE WS-CO-QUANTITY         TO SF-SC-QUANTITY.               
101900                                                                  
102000     MOVE SPACES                 TO WS-DUE-TS-WORK.               
102100     MOVE WS-CO-DUE-DATE         TO WS-DUE-TS-WORK(1:10).         
102200     MOVE 'T00:00'               TO WS-DUE-TS-WORK(11:6).         
102300                                                                  
102400     IF SF-SC-END-TS <= WS-DUE-TS-WORK                            
102500         MOVE 'Y' TO SF-SC-ON-TIME-FLAG                           
102600         ADD 1 TO WS-ONTIME-CNT                                   
102700     ELSE                                                         
102800         MOVE 'N' TO SF-SC-ON-TIME-FLAG                           
102900         ADD 1 TO WS-LATE-CNT.                                    
103000                                                                  
103100     MOVE SF-SC-END-TS           TO SF-EQT-NEXT-AVAIL-TS          
103200                                 (WS-SELECTED-MACHINE-IDX).       
103300                                                                  
103400 P10400-EXIT.                                                     
103500     EXIT.                                                        
103600                                                                  
103700*    A SIMPLE STRING COMPARISON OF "YYYY-MM-DDTHH:MM" TIMESTAMPS  
103800*    AGAINST THE DUE DATE AT MIDNIGHT (DUE-DATE || 'T00:00')      
103900*    GIVES THE "LATE EXCEPT EXACTLY MIDNIGHT" RULE DIRECTLY, SO   
104000*    THE SECOND OR-CONDITION ABOVE IS THE NORMAL CASE AND THE     
104100*    FIRST HANDLES AN ALREADY-FORMED 16-BYTE COMPARE STRING.      
104200                                                                  
104300 P10410-SPILL-TO-NEXT-DAY.                                        
104400                                                                  
104500     COMPUTE WS-OVERFLOW-MIN =                                    
104600             WS-TENT-TOTAL-MIN - WS-SHIFT-END-MIN.                
104700                                                                  
104800     MOVE 'N'                   TO WS-SFSP01-FUNCTION.            
104900     MOVE WS-START-DATE         TO WS-SFSP01-DATE.                
105000     CALL 'SFSP01' USING WS-SFSP01-PARMS.                         
105100     MOVE WS-SFSP01-RESULT-DATE TO WS-FINAL-END-DATE.             
105200                                                                  
105300     MOVE SF-EQT-SHIFT-START(WS-SELECTED-MACHINE-IDX) TO          
105400                                 WS-CLOCK-WORK.                   
105500     COMPUTE WS-SHIFT-START-MIN =                                 
105600             (WS-CLOCK-HH * 60) + WS-CLOCK-MM.                    
105700                                                                  
105800     COMPUTE WS-ADJ-TOTAL-MIN =                                   
105900             WS-SHIFT-START-MIN + WS-OVERFLOW-MIN.                
106000                                                                  
106100     MOVE WS-ADJ-TOTAL-MIN       TO WS-MIN-TO-CONVERT.            
106200     PERFORM P10450-MIN-TO-HHMM THRU P10450-EXIT.                 
106300     MOVE WS-HHMM-ALPHA          TO WS-FINAL-END-TIME.            
106400                                                                  
106500 P10410-EXIT.                                                     
106600     EXIT.                                                        
106700                                                                  
106800*    CONVERTS A MINUTES-SINCE-MIDNIGHT VALUE TO AN HH:MM          
106900*    DISPLAY FIELD.  VALUES OF 1440 OR MORE ARE FORCED BACK       
107000*    INTO THE 00:00-23:59 RANGE -- THE SPILL-OVER RULE IS A       
107100*    SINGLE ADJUSTMENT, NOT A RECURSIVE ONE, SO A SECOND FULL     
107200*    DAY OF OVERFLOW IS NOT EXPECTED IN PRACTICE.                 
107300                                                                  
107400 P10450-MIN-TO-HHMM.                                              
107500                                                                  
107600     IF WS-MIN-TO-CONVERT >= 1440                                 
107700         COMPUTE WS-MIN-TO-CONVERT = WS-MIN-TO-CONVERT - 1440.    
107800                                                                  
107900     COMPUTE WS-HH-WORK = WS-MIN-TO-CONVERT / 60.                 
108000     COMPUTE WS-MM-WORK = WS-MIN-TO-CONVERT - (WS-HH-WORK * 60).  
108100                                                                  
108200     MOVE WS-HH-WORK             TO WS-HHMM-HH.                   
108300     MOVE WS-MM-WORK             TO WS-HHMM-MM.                   
108400                                                                  
108500 P10450-EXIT.                                                     
108600     EXIT.                                                        
108700     EJECT                                                        
108800***************************************************************** 
108900*                                                               * 
109000*    PARAGRAPH:  P10500-WRITE-SCHEDULE                          * 
109100*                                                               * 
109200*    FUNCTION :  WRITE THE COMPLETED SCHEDULE RECORD AND SAVE   * 
109300*                A COPY IN THE SCHEDULED-JOB WORK TABLE FOR     * 
109400*                THE GANTT REPORT SECTION.                      * 
109500*                                                               * 
109600*    CALLED BY:  P10000-SCHEDULE-LOOP                           * 
109700*                                                               * 
109800***************************************************************** 
109900                                                                  
110000 P10500-WRITE-SCHEDULE.                                           
110100                                                                  
110200     WRITE SCHEDULE-OUT-REC FROM SF-SCHEDULE-RECORD.              
110300                                                                  
110400     ADD 1 TO SF04-SCH-COUNT.                                     
110500     SET SF04-SCH-IX TO SF04-SCH-COUNT.                           
110600                                                                  
110700     MOVE SF-SC-ORDER-NUMBER  TO                                  
110800                              SF04-SCH-ORDER-NUMBER(SF04-SCH-IX). 
110900     MOVE SF-SC-PRODUCT-CODE  TO                                  
111000                              SF04-SCH-PRODUCT-CODE(SF04-SCH-IX). 
111100     MOVE SF-SC-MACHINE-ID    TO SF04-SCH-MACHINE-ID(SF04-SCH-IX).
111200     MOVE SF-SC-START-TS      TO SF04-SCH-START-TS(SF04-SCH-IX).  
111300     MOVE SF-SC-END-TS        TO SF04-SCH-END-TS(SF04-SCH-IX).    
111400     MOVE SF-SC-DURATION-MIN  TO                                  
111500                              SF04-SCH-DURATION-MIN(SF04-SCH-IX). 
111600     MOVE SF-SC-ON-TIME-FLAG  TO                                  
111700                              SF04-SCH-ON-TIME-FLAG(SF04-SCH-IX). 
111800     MOVE SF-SC-DUE-DATE      TO SF04-SCH-DUE-DATE(SF04-SCH-IX).  
111900     MOVE SF-SC-QUANTITY      TO SF04-SCH-QUANTITY(SF04-SCH-IX).  
112000                                                                  
112100 P10500-EXIT.                                                     
112200     EXIT.                                                        
112300     EJECT                                                        
112400***************************************************************** 
112500*                                                               * 
112600*    PARAGRAPH:  P20000-CALC-METRICS                            * 
112700*                                                               * 
112800*    FUNCTION :  COMPUTE THE ON-TIME RATE AND UTILIZATION       * 
112900*                PERCENTAGES OVER THE SCHEDULED-JOB TABLE.      * 
113000*                                                               * 
113100*    CALLED BY:  P00000-MAINLINE                                * 
113200*                                                               * 
113300***************************************************************** 
113400                                                                  
113500 P20000-CALC-METRICS.                                             
113600                                                                  
113700     MOVE ZERO TO WS-TOTAL-WORK-MIN.                              
113800                                                                  
113900     PERFORM P20100-SUM-DURATION THRU P20100-EXIT                 
114000         VARYING SF04-SCH-IX FROM 1 BY 1                          
114100         UNTIL SF04-SCH-IX > SF04-SCH-COUNT.                      
114200                                                                  
114300     IF WS-SCHEDULED-CNT = ZERO                                   
114400         MOVE ZERO TO WS-ONTIME-RATE                              
114500     ELSE                                                         
114600         COMPUTE WS-ONTIME-RATE ROUNDED =                         
114700             (WS-ONTIME-CNT / WS-SCHEDULED-CNT) * 100.            
114800                                                                  
114900     COMPUTE WS-AVAIL-MIN = SF-EQUIP-TABLE-CNT * 600.             
115000                                                                  
115100     IF WS-AVAIL-MIN = ZERO                                       
115200         MOVE ZERO TO WS-UTILIZATION                              
115300     ELSE                                                         
115400         COMPUTE WS-UTILIZATION ROUNDED =                         
115500             (WS-TOTAL-WORK-MIN / WS-AVAIL-MIN) * 100             
115600         IF WS-UTILIZATION > 100                                  
115700             MOVE 100 TO WS-UTILIZATION.                          
115800                                                                  
115900 P20000-EXIT.                                                     
116000     EXIT.                                                        
116100                                                                  
116200 P20100-SUM-DURATION.                                             
116300                                                                  
116400     ADD SF04-SCH-DURATION-MIN(SF04-SCH-IX) TO WS-TOTAL-WORK-MIN. 
116500                                                                  
116600 P20100-EXIT.                                                     
116700     EXIT.                                                        
116800     EJECT                                                        
116900***************************************************************** 
117000*                                                               * 
117100*    PARAGRAPH:  P30000-PRINT-GANTT                             * 
117200*                                                               * 
117300*    FUNCTION :  PRINT REPORT SECTION 1 -- A CONTROL-BREAK      * 
117400*                LISTING OF SCHEDULED JOBS GROUPED BY MACHINE,  * 
117500*                IN MACHINE-MASTER SEQUENCE, EACH MACHINE'S     * 
117600*                JOBS IN THE ORDER THEY WERE SCHEDULED.         * 
117700*                                                               * 
117800*    CALLED BY:  P00000-MAINLINE                                * 
117900*                                                               * 
118000***************************************************************** 
118100                                                                  
118200 P30000-PRINT-GANTT.                                              
118300                                                                  
118400     WRITE REPORT-OUT-REC FROM WS-R1-TITLE.                       
118500     MOVE ZERO TO WS-LINE-CNT.                                    
118600                                                                  
118700     PERFORM P30100-MACHINE-SECTION THRU P30100-EXIT              
118800         VARYING SF-EQT-IDX FROM 1 BY 1                           
118900         UNTIL SF-EQT-IDX > SF-EQUIP-TABLE-CNT.                   
119000                                                                  
119100     WRITE REPORT-OUT-REC FROM WS-R1-GRAND-FOOTER-1.              
119200                                                                  
119300     MOVE WS-SCHEDULED-CNT       TO WS-R1GF-SCHED-CNT.            
119400     MOVE WS-ONTIME-CNT          TO WS-R1GF-ONTIME-CNT.           
119500     MOVE WS-LATE-CNT            TO WS-R1GF-LATE-CNT.             
119600     MOVE WS-ONTIME-RATE         TO WS-R1GF-ONTIME-PCT.           
119700     MOVE WS-UTILIZATION         TO WS-R1GF-UTIL-PCT.             
119800                                                                  
119900     WRITE REPORT-OUT-REC FROM WS-R1-GRAND-FOOTER-2.              
120000                                                                  
120100 P30000-EXIT.                                                     
120200     EXIT.                                                        
120300                                                                  
120400 P30100-MACHINE-SECTION.                                          
120500                                                                  
120600     MOVE ZERO TO WS-MACH-JOB-CNT.                                
120700     MOVE ZERO TO WS-MACH-TOTAL-MIN.                              
120800                                                                  
120900     MOVE SF-EQT-MACHINE-ID(SF-EQT-IDX)   TO WS-R1MB-MACHINE-ID.  
121000     MOVE SF-EQT-MACHINE-NAME(SF-EQT-IDX) TO WS-R1MB-MACH-NAME.   
121100     WRITE REPORT-OUT-REC FROM WS-R1-MACH-BANNER.                 
121200     WRITE REPORT-OUT-REC FROM WS-R1-HEADING.                     
121300                                                                  
121400     PERFORM P30110-MACHINE-DETAIL THRU P30110-EXIT               
121500         VARYING SF04-SCH-IX FROM 1 BY 1                          
121600         UNTIL SF04-SCH-IX > SF04-SCH-COUNT.                      
121700                                                                  
121800     MOVE WS-MACH-JOB-CNT        TO WS-R1MF-JOB-CNT.              
121900     MOVE WS-MACH-TOTAL-MIN      TO WS-R1MF-TOT-MIN.              
122000     WRITE REPORT-OUT-REC FROM WS-R1-MACH-FOOTER.                 
122100                                                                  
122200 P30100-EXIT.                                                     
122300     EXIT.                                                        
122400                                                                  
122500 P30110-MACHINE-DETAIL.                                           
122600                                                                  
122700     IF SF04-SCH-MACHINE-ID(SF04-SCH-IX) NOT =                    
122800        SF-EQT-MACHINE-ID(SF-EQT-IDX)                             
122900         GO TO P30110-EXIT.                                       
123000                                                                  
123100     MOVE SF04-SCH-ORDER-NUMBER(SF04-SCH-IX)  TO WS-R1D-ORDER-NUM.
123200     MOVE SF04-SCH-PRODUCT-CODE(SF04-SCH-IX)  TO WS-R1D-PROD-CODE.
123300     MOVE SF04-SCH-START-TS(SF04-SCH-IX)      TO WS-R1D-START-TS. 
123400     MOVE SF04-SCH-END-TS(SF04-SCH-IX)        TO WS-R1D-END-TS.   
123500     MOVE SF04-SCH-DURATION-MIN(SF04-SCH-IX)  TO WS-R1D-DUR-MIN.  
123600     MOVE SF04-SCH-QUANTITY(SF04-SCH-IX)      TO WS-R1D-QTY.      
123700     MOVE SF04-SCH-ON-TIME-FLAG(SF04-SCH-IX)  TO WS-R1D-ON-TIME.  
123800     MOVE SF04-SCH-DUE-DATE(SF04-SCH-IX)      TO WS-R1D-DUE-DATE. 
123900                                                                  
124000     WRITE REPORT-OUT-REC FROM WS-R1-DETAIL.                      
124100                                                                  
124200     ADD 1 TO WS-MACH-JOB-CNT.                                    
124300     ADD SF04-SCH-DURATION-MIN(SF04-SCH-IX) TO WS-MACH-TOTAL-MIN. 
124400                                                                  
124500 P30110-EXIT.                                                     
124600     EXIT.                                                        
124700     EJECT                                                        
124800***************************************************************** 
124900*                                                               * 
125000*    PARAGRAPH:  P95000-FILE-ERROR                              * 
125100*                                                               * 
125200*    FUNCTION :  FATAL FILE-STATUS CONDITION.  DISPLAY THE      * 
125300*                STANDARD SFS ABEND BANNER TO SYSOUT AND STOP   * 
125400*                THE RUN.  WSEA-PARAGRAPH, WSEA-FILE-NAME AND   * 
125500*                WSEA-FILE-STATUS ARE SET BY THE CALLER BEFORE  * 
125600*                THIS PARAGRAPH IS PERFORMED.                   * 
125700*                                                               * 
125800*    CALLED BY:  P00000-MAINLINE                                * 
125900*                                                               * 
126000***************************************************************** 
126100                                                                  
126200 P95000-FILE-ERROR.                                               IS-5102 
126300                                                                  IS-5102 
126400     MOVE 'SFSB04' TO WSEA-PROGRAM-ID.                            IS-5102 
126500                                                                  IS-5102 
126600     DISPLAY WSEA-ERROR-01.                                       IS-5102 
126700     DISPLAY WSEA-ERROR-02.                                       IS-5102 
126800     DISPLAY WSEA-ERROR-03.                                       IS-5102 
126900     DISPLAY WSEA-ERROR-04.                                       IS-5102 
127000     DISPLAY WSEA-ERROR-05.                                       IS-5102 
127100     DISPLAY WSEA-ERROR-06.                                       IS-5102 
127200     DISPLAY WSEA-ERROR-07.                                       IS-5102 
127300     DISPLAY WSEA-ERROR-08.                                       IS-5102 
127400     DISPLAY WSEA-ERROR-09.                                       IS-5102 
127500                                                                  IS-5102 
127600     MOVE 16 TO RETURN-CODE.                                      IS-5102 
127700     STOP RUN.                                                    IS-5102 
127800                                                                  IS-5102 
127900 P95000-EXIT.                                                     IS-5102 
128000     EXIT.                                                        IS-5102 
