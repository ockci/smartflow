000100******************************************************************
000200* SMARTFLOW SCHEDULING SYSTEM (SFS)                              *
000300* POLYCAST MOLDING CORPORATION                                   *
000400*                                                                *
000500* RUN-CONTROL RECORD -- REPLACES THE WALL CLOCK FOR A BATCH      *
000600* RUN.  FLAT FILE RECORD IS 16 BYTES, CONTAINING THE RUN         *
000700* TIMESTAMP IN THE FORM YYYY-MM-DDTHH:MM.  READ ONCE BY SFSB04   *
000800* AND SFSB05 AT START OF RUN.  WORKING-STORAGE COPY CARRIES ONE  *
000900* TRAILING PAD BYTE BEYOND THE 16-BYTE FLAT RECORD.              *
001000*                                                                *
001100* MAINTENANCE                                                   *
001200*   1994-05-09  JCL  ORIGINAL LAYOUT (FORMERLY A SUBROUTINE      *
001300*                    PARAMETER-PASS AREA -- RECAST AS A FILE     *
001400*                    RECORD SO THE RUN DATE/TIME IS DRIVEN BY    *
001500*                    INPUT, NOT SYSTEM DATE, PER REQUEST IS-4471)*
001600******************************************************************
001700
001800 01  SF-CONTROL-RECORD.
001900     05  SF-CTL-RUN-TIMESTAMP        PIC X(16).
002000    05  FILLER                  PIC X(01) VALUE SPACE.
002100
002200******************************************************************
002300*    ALTERNATE VIEW -- RUN TIMESTAMP BROKEN INTO DATE / TIME     *
002400*    PIECES FOR SHIFT-WINDOW ARITHMETIC                         *
002500******************************************************************
002600
002700 01  SF-CTL-TIMESTAMP-VIEW REDEFINES SF-CONTROL-RECORD.
002800     05  SF-CTLV-RUN-DATE.
002900         10  SF-CTLV-RUN-YEAR        PIC 9(04).
003000         10  FILLER                  PIC X(01).
003100         10  SF-CTLV-RUN-MONTH       PIC 9(02).
003200         10  FILLER                  PIC X(01).
003300         10  SF-CTLV-RUN-DAY         PIC 9(02).
003400     05  FILLER                      PIC X(01).
003500     05  SF-CTLV-RUN-TIME.
003600         10  SF-CTLV-RUN-HOUR        PIC 9(02).
003700         10  FILLER                  PIC X(01).
003800         10  SF-CTLV-RUN-MINUTE      PIC 9(02).
003900     05  FILLER                      PIC X(01).
004000
004100******************************************************************
004200*    RUN PARAMETERS CARRIED IN WORKING-STORAGE FOR THE LIFE OF   *
004300*    THE RUN -- REQUESTED SERVICE LEVEL FOR INVPOLICY (SFSB06),  *
004400*    DERIVED FROM THE SERVICE-LEVEL SWITCH IN SPECIAL-NAMES.     *
004500******************************************************************
004600
004700 01  SF-CTL-PARMS.
004800     03  SF-CTLP-SERVICE-LEVEL-PCT   PIC 9(03)   VALUE 95.
004900     03  SF-CTLP-Z-SCORE             PIC 9V99  VALUE 1.65 COMP-3.
005000     03  SF-CTLP-RUN-DATE-NUM        PIC 9(08)   VALUE ZEROES.
005100    03  FILLER                  PIC X(01) VALUE SPACE.
