000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SFSP02.
000300 AUTHOR.        D M OKAFOR.
000400 INSTALLATION.  POLYCAST MOLDING CORP - MIDWEST DATA CENTER.
000500 DATE-WRITTEN.  05/02/85.
000600 DATE-COMPILED.
000700 SECURITY.      POLYCAST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                SMARTFLOW SCHEDULING SYSTEM (SFS)             *
001100*                  POLYCAST MOLDING CORPORATION                *
001200*                                                               *
001300* PROGRAM :   SFSP02                                           *
001400*                                                               *
001500* FUNCTION:   CALLED SUBROUTINE THAT CLASSIFIES A PRODUCT'S     *
001600*             CURRENT ON-HAND STOCK AGAINST ITS COMPUTED        *
001700*             SAFETY-STOCK AND REORDER-POINT AND RETURNS A      *
001800*             ONE-WORD STOCK STATUS AND MATCHING ALERT LEVEL.   *
001900*             USED BY SFSB06 (INVPOLICY) ONCE PER PRODUCT,      *
002000*             AFTER THE POLICY FIGURES HAVE BEEN COMPUTED.      *
002100*                                                               *
002200* FILES   :   NONE -- WORKING STORAGE SUBROUTINE                *
002300*                                                               *
002400*****************************************************************
002500*             PROGRAM CHANGE LOG                                *
002600*             -------------------                               *
002700*                                                               *
002800*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
002900*  --------   --------------------  --------------------------  *
003000*  1985-05-02 DMO                   ORIGINAL VERSION -- TWO-WAY *
003100*                                   URGENT/NORMAL SPLIT ONLY    *
003200*  1994-05-09 JCL                   ADDED THE REORDER STATUS    *
003300*                                   BAND BETWEEN URGENT AND     *
003400*                                   NORMAL, AND THE MATCHING    *
003500*                                   ALERT-LEVEL RETURN CODE     *
003600*                                   (REQUEST IS-4471)           *
003700*  1998-10-20 SW                    Y2K REVIEW -- NO DATE       *
003800*                                   FIELDS IN THIS PROGRAM,     *
003900*                                   NO CHANGES REQUIRED         *
004000*****************************************************************
004100     EJECT
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600     EJECT
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000 77  FILLER                      PIC X(12) VALUE 'SFSP02  WS:'.
005100
005200 01  WS-STATUS-LITERALS.
005300     05  WS-STAT-URGENT          PIC X(07) VALUE 'URGENT '.
005400     05  WS-STAT-REORDER         PIC X(07) VALUE 'REORDER'.
005500     05  WS-STAT-NORMAL          PIC X(07) VALUE 'NORMAL '.
005600    05  FILLER                  PIC X(01) VALUE SPACE.
005700
005800 01  WS-STATUS-LITERALS-ALT REDEFINES WS-STATUS-LITERALS.
005900     05  WS-STAT-ONE-LINE        PIC X(21).
006000    05  FILLER                  PIC X(01) VALUE SPACE.
006100
006200 01  WS-ALERT-CODES.
006300     05  WS-ALC-URGENT           PIC X(01) VALUE 'U'.
006400     05  WS-ALC-WARNING          PIC X(01) VALUE 'W'.
006500     05  WS-ALC-NONE             PIC X(01) VALUE 'N'.
006600    05  FILLER                  PIC X(01) VALUE SPACE.
006700
006800 01  WS-ALERT-CODES-ALT REDEFINES WS-ALERT-CODES.
006900     05  WS-ALC-ONE-LINE         PIC X(03).
007000    05  FILLER                  PIC X(01) VALUE SPACE.
007100     EJECT
007200 LINKAGE SECTION.
007300
007400 01  LS-SFSP02-PARMS.
007500     05  LS-CURRENT-STOCK        PIC 9(07).
007600     05  LS-SAFETY-STOCK         PIC 9(07).
007700     05  LS-REORDER-POINT        PIC 9(07).
007800     05  LS-STOCK-STATUS         PIC X(07).
007900         88  LS-STATUS-URGENT            VALUE 'URGENT '.
008000         88  LS-STATUS-REORDER           VALUE 'REORDER'.
008100         88  LS-STATUS-NORMAL            VALUE 'NORMAL '.
008200     05  LS-ALERT-LEVEL          PIC X(01).
008300         88  LS-ALERT-IS-URGENT          VALUE 'U'.
008400         88  LS-ALERT-IS-WARNING         VALUE 'W'.
008500         88  LS-ALERT-IS-NONE            VALUE 'N'.
008600    05  FILLER                  PIC X(01) VALUE SPACE.
008700
008800 01  LS-PARMS-NUMERIC-VIEW REDEFINES LS-SFSP02-PARMS.
008900     05  LS-NV-CURRENT-STOCK-N   PIC 9(07).
009000     05  LS-NV-SAFETY-STOCK-N    PIC 9(07).
009100     05  LS-NV-REORDER-POINT-N   PIC 9(07).
009200     05  FILLER                  PIC X(09).
009300
009400 PROCEDURE DIVISION USING LS-SFSP02-PARMS.
009500
009600*****************************************************************
009700*                                                               *
009800*    PARAGRAPH:  P00000-MAINLINE                                *
009900*                                                               *
010000*    FUNCTION :  CLASSIFY CURRENT STOCK AGAINST SAFETY STOCK    *
010100*                AND REORDER POINT, MOST SEVERE BAND FIRST.     *
010200*                                                               *
010300*    CALLED BY:  SFSB06                                         *
010400*                                                               *
010500*****************************************************************
010600
010700 P00000-MAINLINE.
010800
010900     IF LS-CURRENT-STOCK < LS-SAFETY-STOCK
011000         MOVE WS-STAT-URGENT     TO LS-STOCK-STATUS
011100         MOVE 'U'                TO LS-ALERT-LEVEL
011200     ELSE
011300         IF LS-CURRENT-STOCK < LS-REORDER-POINT
011400             MOVE WS-STAT-REORDER TO LS-STOCK-STATUS
011500             MOVE 'W'            TO LS-ALERT-LEVEL
011600         ELSE
011700             MOVE WS-STAT-NORMAL TO LS-STOCK-STATUS
011800             MOVE 'N'            TO LS-ALERT-LEVEL
011900         END-IF
012000     END-IF.
012100
012200     GOBACK.
012300
012400 P00000-EXIT.
012500     EXIT.
