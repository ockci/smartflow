000100******************************************************************
000200* SMARTFLOW SCHEDULING SYSTEM (SFS)                              *
000300* POLYCAST MOLDING CORPORATION                                   *
000400*                                                                *
000500* GENERAL BATCH ERROR WORK AREA -- FILE-STATUS ABEND BANNER      *
000600* COMMON TO ALL SFS BATCH PROGRAMS, PLUS THE ERROR-LOG OUTPUT    *
000700* LINE LAYOUT WRITTEN BY SFSB01 (VALIDATOR) FOR EACH REJECTED    *
000800* INPUT RECORD.                                                 *
000900*                                                                *
001000* MAINTENANCE                                                   *
001100*   1984-02-14  RTH  ORIGINAL LAYOUT (CARRIED OVER FROM THE      *
001200*                    OLD CICS/DB2 ERROR-AREA COPYBOOK, TRIMMED   *
001300*                    DOWN TO THE ONE FACILITY THIS SHOP USES)    *
001400*   2000-06-30  SW   Y2K CLEANUP -- DROPPED UNUSED IMS/MQ BLOCKS *
001500******************************************************************
001600
001700 77  WS-SFS-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.
001800
001900******************************************************************
002000*    SFS FORMATTED ABEND-BANNER LINES -- WRITTEN TO SYSOUT ON    *
002100*    A FATAL FILE-STATUS CONDITION (SEE EACH PROGRAM'S           *
002200*    P9xxxx-FILE-ERROR PARAGRAPH)                                *
002300******************************************************************
002400
002500 01  WS-SFS-ERROR-AREA.
002600     05  WSEA-ERROR-01           PIC X(80)       VALUE ALL '*'.
002700     05  WSEA-ERROR-02.
002800         10 FILLER               PIC X(01)       VALUE '*'.
002900         10 FILLER               PIC X(78)       VALUE SPACES.
003000         10 FILLER               PIC X(01)       VALUE '*'.
003100     05  WSEA-ERROR-03.
003200         10 FILLER               PIC X(01)       VALUE '*'.
003300         10 FILLER               PIC X(78)       VALUE
003400         '     SMARTFLOW SCHEDULING SYSTEM (SFS) -- FILE ERROR  '.
003500         10 FILLER               PIC X(01)       VALUE '*'.
003600     05  WSEA-ERROR-04.
003700         10 FILLER               PIC X(01)       VALUE '*'.
003800         10 FILLER               PIC X(78)       VALUE SPACES.
003900         10 FILLER               PIC X(01)       VALUE '*'.
004000     05  WSEA-ERROR-05           PIC X(80)       VALUE ALL '*'.
004100     05  WSEA-ERROR-06.
004200         10 FILLER               PIC X(01)       VALUE '*'.
004300         10 FILLER               PIC X(01)       VALUE SPACES.
004400         10 FILLER               PIC X(10)       VALUE
004500             'PROGRAM = '.
004600         10 WSEA-PROGRAM-ID      PIC X(08)       VALUE SPACES.
004700         10 FILLER               PIC X(14)       VALUE
004800             ', PARAGRAPH = '.
004900         10 WSEA-PARAGRAPH       PIC X(06)       VALUE SPACES.
005000         10 FILLER               PIC X(37)       VALUE SPACES.
005100         10 FILLER               PIC X(01)       VALUE '*'.
005200     05  WSEA-ERROR-07.
005300         10 FILLER               PIC X(01)       VALUE '*'.
005400         10 FILLER               PIC X(01)       VALUE SPACES.
005500         10 FILLER               PIC X(08)       VALUE
005600             'FILE =  '.
005700         10 WSEA-FILE-NAME       PIC X(08)       VALUE SPACES.
005800         10 FILLER               PIC X(16)       VALUE
005900             ', FILE STATUS = '.
006000         10 WSEA-FILE-STATUS     PIC X(02)       VALUE SPACES.
006100         10 FILLER               PIC X(42)       VALUE SPACES.
006200         10 FILLER               PIC X(01)       VALUE '*'.
006300     05  WSEA-ERROR-08.
006400         10 FILLER               PIC X(01)       VALUE '*'.
006500         10 FILLER               PIC X(78)       VALUE SPACES.
006600         10 FILLER               PIC X(01)       VALUE '*'.
006700     05  WSEA-ERROR-09           PIC X(80)       VALUE ALL '*'.
006800
006900******************************************************************
007000*    VALIDATOR ERROR-LOG OUTPUT RECORD -- "LINE NNNN: MESSAGE",  *
007100*    ONE LINE PER REJECTED ORDER OR EQUIPMENT RECORD.  RECORD    *
007200*    LENGTH MATCHES THE ERROR-LOG FILE, 80 BYTES.                *
007300******************************************************************
007400
007500 01  SF-ERRLOG-RECORD.
007600     05  FILLER                  PIC X(05)       VALUE 'LINE '.
007700     05  SF-EL-LINE-NUMBER       PIC ZZZ9.
007800     05  FILLER                  PIC X(02)       VALUE ': '.
007900     05  SF-EL-MESSAGE           PIC X(69).
