000100******************************************************************
000200* SMARTFLOW SCHEDULING SYSTEM (SFS)                              *
000300* POLYCAST MOLDING CORPORATION                                   *
000400*                                                                *
000500* CUSTOMER ORDER RECORD LAYOUT -- ONE ENTRY PER OPEN SHOP        *
000600* ORDER.  RECORD IS FIXED 80 BYTES, LINE SEQUENTIAL.  FILE IS    *
000700* NOT ASSUMED TO BE IN ANY PARTICULAR SEQUENCE ON INPUT TO       *
000800* SFSB04 -- THE SCHEDULER BUILDS AND SORTS ITS OWN TABLE.        *
000900*                                                                *
001000* MAINTENANCE                                                   *
001100*   1985-06-21  DMO  ORIGINAL LAYOUT                             *
001200*   1996-01-09  PBA  ADDED SF-OR-URGENT-FLAG PER SALES DEPT      *
001300*                    REQUEST TO LET RUSH ORDERS JUMP QUEUE       *
001400******************************************************************
001500
001600 01  SF-ORDER-RECORD.
001700     05  SF-OR-ORDER-NUMBER          PIC X(12).
001800     05  SF-OR-PRODUCT-CODE          PIC X(12).
001900     05  SF-OR-PRODUCT-NAME          PIC X(20).
002000     05  SF-OR-QUANTITY              PIC 9(07).
002100     05  SF-OR-DUE-DATE              PIC X(10).
002200     05  SF-OR-PRIORITY              PIC 9(01).
002300     05  SF-OR-URGENT-FLAG           PIC X(01).
002400         88  SF-OR-IS-URGENT                 VALUE 'Y'.
002500         88  SF-OR-NOT-URGENT                VALUE 'N'.
002600     05  SF-OR-ORD-STATUS            PIC X(10).
002700         88  SF-OR-ST-PENDING                VALUE 'pending   '.
002800         88  SF-OR-ST-SCHEDULED              VALUE 'scheduled '.
002900         88  SF-OR-ST-COMPLETED              VALUE 'completed '.
003000         88  SF-OR-ST-DELIVERED              VALUE 'delivered '.
003100         88  SF-OR-ST-CONFIRMED              VALUE 'confirmed '.
003200         88  SF-OR-ST-CANCELLED              VALUE 'cancelled '.
003300     05  FILLER                      PIC X(07).
003400
003500******************************************************************
003600*    ALTERNATE VIEW -- ORDER SORT KEY, BROKEN OUT FOR THE        *
003700*    PRIORITY / DUE-DATE / URGENT-FLAG SEQUENCING IN SFSB04      *
003800******************************************************************
003900
004000 01  SF-OR-SORT-KEY-VIEW REDEFINES SF-ORDER-RECORD.
004100     05  FILLER                      PIC X(44).
004200     05  FILLER                      PIC X(07).
004300     05  SF-ORSK-DUE-DATE            PIC X(10).
004400     05  SF-ORSK-PRIORITY            PIC 9(01).
004500     05  SF-ORSK-URGENT-FLAG         PIC X(01).
004600     05  FILLER                      PIC X(17).
004700
004800******************************************************************
004900*    IN-STORAGE ORDER TABLE ENTRY -- SEARCHED AND RE-SEQUENCED   *
005000*    BY SFSB04 (SEE SF-ORD-TABLE BELOW); CAP IS 20 ORDERS PER    *
005100*    SCHEDULING RUN PER THE DAILY PRODUCTION LIMIT.              *
005200******************************************************************
005300
005400 77  SF-ORD-TABLE-MAX                PIC S9(05) VALUE +20 COMP.
005500
005600 01  SF-ORD-TABLE.
005700     05  SF-ORD-ENTRY OCCURS 20 TIMES
005800                      INDEXED BY SF-ORD-IDX.
005900         10  SF-ORT-ORDER-NUMBER     PIC X(12).
006000         10  SF-ORT-PRODUCT-CODE     PIC X(12).
006100         10  SF-ORT-PRODUCT-NAME     PIC X(20).
006200         10  SF-ORT-QUANTITY         PIC 9(07).
006300         10  SF-ORT-DUE-DATE         PIC X(10).
006400         10  SF-ORT-PRIORITY         PIC 9(01).
006500         10  SF-ORT-URGENT-FLAG      PIC X(01).
006600         10  SF-ORT-ORD-STATUS       PIC X(10).
006700         10  FILLER                  PIC X(07).
