000100******************************************************************
000200* SMARTFLOW SCHEDULING SYSTEM (SFS)                              *
000300* POLYCAST MOLDING CORPORATION                                   *
000400*                                                                *
000500* INVENTORY POLICY OUTPUT RECORD LAYOUT -- ONE ENTRY PER         *
000600* PRODUCT, WRITTEN BY SFSB06.  RECORD IS FIXED 60 BYTES, LINE    *
000700* SEQUENTIAL.  REPLACES THE PRIOR RUN'S ENTRY FOR THE SAME       *
000800* PRODUCT (FILE IS REBUILT IN FULL EACH RUN -- NOT UPDATED       *
000900* IN PLACE).                                                    *
001000*                                                                *
001100* MAINTENANCE                                                   *
001200*   1994-05-09  JCL  ORIGINAL LAYOUT                             *
001300*   2002-08-27  MQ   ADDED SF-PL-SERVICE-LEVEL-PCT -- REQUEST    *
001400*                    IS-6120 (95/97 SERVICE LEVEL SELECTION)     *
001500******************************************************************
001600
001700 01  SF-POLICY-RECORD.
001800     05  SF-PL-PRODUCT-CODE          PIC X(12).
001900     05  SF-PL-SAFETY-STOCK          PIC 9(07).
002000     05  SF-PL-REORDER-POINT         PIC 9(07).
002100     05  SF-PL-RECOMMENDED-QTY       PIC 9(07).
002200     05  SF-PL-LEAD-TIME-DAYS        PIC 9(03).
002300     05  SF-PL-SERVICE-LEVEL-PCT     PIC 9(03).
002400     05  SF-PL-AVG-DAILY-DEMAND      PIC 9(07).
002500     05  SF-PL-STD-DEVIATION         PIC 9(07).
002600     05  FILLER                      PIC X(07).
002700
002800******************************************************************
002900*    ALTERNATE VIEW -- STOCK-STATUS CLASSIFICATION RETURNED      *
003000*    BY SFSP02 (CALLED FROM SFSB06) -- SEE SFSP02 LINKAGE        *
003100******************************************************************
003200
003300 01  SF-PL-STATUS-VIEW REDEFINES SF-POLICY-RECORD.
003400     05  FILLER                      PIC X(12).
003500     05  SF-PLSV-SAFETY-STOCK-N      PIC 9(07).
003600     05  SF-PLSV-REORDER-POINT-N     PIC 9(07).
003700     05  FILLER                      PIC X(34).
