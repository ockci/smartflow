000100******************************************************************
000200* SMARTFLOW SCHEDULING SYSTEM (SFS)                              *
000300* POLYCAST MOLDING CORPORATION                                   *
000400*                                                                *
000500* SCHEDULE OUTPUT RECORD LAYOUT -- ONE ENTRY PER ORDER ASSIGNED  *
000600* TO A PRESS BY SFSB04.  RECORD IS FIXED 100 BYTES, LINE         *
000700* SEQUENTIAL.  SFSB05 (WEEKSUM) AND THE REPORT SECTIONS OF       *
000800* SFSB04 ITSELF ARE THE ONLY READERS.                            *
000900*                                                                *
001000* MAINTENANCE                                                   *
001100*   1986-03-11  RTH  ORIGINAL LAYOUT                             *
001200*   1998-12-02  SW   Y2K -- TIMESTAMPS CARRY FULL 4-DIGIT YEAR   *
001300******************************************************************
001400
001500 01  SF-SCHEDULE-RECORD.
001600     05  SF-SC-ORDER-NUMBER          PIC X(12).
001700     05  SF-SC-PRODUCT-CODE          PIC X(12).
001800     05  SF-SC-MACHINE-ID            PIC X(10).
001900     05  SF-SC-START-TS              PIC X(16).
002000     05  SF-SC-END-TS                PIC X(16).
002100     05  SF-SC-DURATION-MIN          PIC 9(07).
002200     05  SF-SC-ON-TIME-FLAG          PIC X(01).
002300         88  SF-SC-WAS-ON-TIME               VALUE 'Y'.
002400         88  SF-SC-WAS-LATE                   VALUE 'N'.
002500     05  SF-SC-DUE-DATE              PIC X(10).
002600     05  SF-SC-QUANTITY              PIC 9(07).
002700     05  FILLER                      PIC X(09).
002800
002900******************************************************************
003000*    ALTERNATE VIEW -- START/END TIMESTAMPS BROKEN INTO DATE     *
003100*    AND TIME-OF-DAY PIECES FOR THE CONTROL-BREAK REPORT AND     *
003200*    THE WEEKSUM DAILY ROLL-UP (SFSB05)                          *
003300******************************************************************
003400
003500 01  SF-SC-TIMESTAMP-VIEW REDEFINES SF-SCHEDULE-RECORD.
003600     05  FILLER                      PIC X(34).
003700     05  SF-SCTV-START-DATE          PIC X(10).
003800     05  FILLER                      PIC X(01).
003900     05  SF-SCTV-START-TIME          PIC X(05).
004000     05  SF-SCTV-END-DATE            PIC X(10).
004100     05  FILLER                      PIC X(01).
004200     05  SF-SCTV-END-TIME            PIC X(05).
004300     05  FILLER                      PIC X(34).
