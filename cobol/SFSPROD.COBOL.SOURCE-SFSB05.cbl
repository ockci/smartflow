000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SFSB05.
000300 AUTHOR.        P B ARCHULETA.
000400 INSTALLATION.  POLYCAST MOLDING CORP - MIDWEST DATA CENTER.
000500 DATE-WRITTEN.  04/02/86.
000600 DATE-COMPILED.
000700 SECURITY.      POLYCAST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                SMARTFLOW SCHEDULING SYSTEM (SFS)             *
001100*                  POLYCAST MOLDING CORPORATION                *
001200*                                                               *
001300* PROGRAM :   SFSB05                                           *
001400*                                                               *
001500* FUNCTION:   NIGHTLY WEEKLY SUMMARY PROGRAM (WEEKSUM).  ROLLS  *
001600*             THE SCHEDULE FILE UP INTO A 7-DAY WINDOW STARTING *
001700*             AT THE RUN DATE -- SCHEDULED QUANTITY, DISTINCT   *
001800*             MACHINES USED, AND DAILY MACHINE UTILIZATION --   *
001900*             THEN TAKES A SINGLE PASS OVER THE ORDER AND       *
002000*             EQUIPMENT FILES FOR THE SHOP-FLOOR DASHBOARD      *
002100*             COUNTS.  PRINTS SECTION 2 OF THE NIGHTLY REPORT.  *
002200*                                                               *
002300* FILES   :   SCHEDULE FILE (SORTED NOT ASSUMED) - LINE SEQ     *
002400*             ORDER FILE               - LINE SEQ    (READ)    *
002500*             EQUIPMENT FILE           - LINE SEQ    (READ)    *
002600*             CONTROL FILE             - LINE SEQ    (READ)    *
002700*             REPORT FILE              - LINE SEQ    (EXTEND)  *
002800*                                                               *
002900*****************************************************************
003000*             PROGRAM CHANGE LOG                                *
003100*             -------------------                               *
003200*                                                               *
003300*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003400*  --------   --------------------  --------------------------  *
003500*  1986-04-02 PBA                   ORIGINAL VERSION -- IMS     *
003600*                                   ORDER-LIST TRANSACTION FOR  *
003700*                                   THE ORDER ENTRY CLERKS      *
003800*  1994-05-09 JCL                   IMS/DB2/CICS LEGS RETIRED   *
003900*                                   AND REWRITTEN AS THE        *
004000*                                   NIGHTLY WEEKLY SUMMARY      *
004100*                                   BATCH PROGRAM OVER THE NEW  *
004200*                                   SCHEDULE FILE -- CALLS      *
004300*                                   SFSP01 TO WALK THE 7-DAY    *
004400*                                   WINDOW (REQUEST IS-4471)    *
004500*  1994-06-21 JCL                   ADDED THE DASHBOARD COUNTS  *
004600*                                   LINE (TOTAL/PENDING/        *
004700*                                   COMPLETED ORDERS, TODAY'S   *
004800*                                   SCHEDULES, ACTIVE           *
004900*                                   EQUIPMENT, URGENT ORDERS)   *
005000*                                   (REQUEST IS-4481)           *
005100*  1998-10-20 SW                    Y2K REVIEW -- ALL DATES     *
005200*                                   ALREADY FULL 4-DIGIT YEAR,  *
005300*                                   NO CHANGES REQUIRED         *
005400*  2006-04-03 DMO                   ADDED FILE-STATUS CHECKS   *
005500*                                   AND SFSERRWS ABEND BANNER  *
005600*                                   AFTER OPEN (REQUEST IS-5102)*
005700*****************************************************************
005800     EJECT
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     SELECT SFS-SCHEDULE-IN      ASSIGN TO SFSCHED
006800                                 FILE STATUS IS WS-SCHED-STATUS.
006900
007000     SELECT SFS-ORDER-IN         ASSIGN TO SFORDER
007100                                 FILE STATUS IS WS-ORDER-STATUS.
007200
007300     SELECT SFS-EQUIP-IN         ASSIGN TO SFEQUIP
007400                                 FILE STATUS IS WS-EQUIP-STATUS.
007500
007600     SELECT SFS-CONTROL-IN       ASSIGN TO SFCNTRL
007700                                 FILE STATUS IS WS-CNTRL-STATUS.
007800
007900     SELECT SFS-REPORT-OUT       ASSIGN TO SFREPORT
008000                                 FILE STATUS IS WS-RPT-STATUS.
008100     EJECT
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  SFS-SCHEDULE-IN
008600     LABEL RECORDS ARE STANDARD
008700     RECORDING MODE IS F
008800     RECORD CONTAINS 100 CHARACTERS.
008900 01  SCHEDULE-IN-REC             PIC X(100).
009000
009100 FD  SFS-ORDER-IN
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F
009400     RECORD CONTAINS 80 CHARACTERS.
009500 01  ORDER-IN-REC                PIC X(80).
009600
009700 FD  SFS-EQUIP-IN
009800     LABEL RECORDS ARE STANDARD
009900     RECORDING MODE IS F
010000     RECORD CONTAINS 56 CHARACTERS.
010100 01  EQUIP-IN-REC                PIC X(56).
010200
010300 FD  SFS-CONTROL-IN
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F
010600     RECORD CONTAINS 16 CHARACTERS.
010700 01  CONTROL-IN-REC              PIC X(16).
010800
010900 FD  SFS-REPORT-OUT
011000     LABEL RECORDS ARE STANDARD
011100     RECORDING MODE IS F
011200     RECORD CONTAINS 132 CHARACTERS.
011300 01  REPORT-OUT-REC              PIC X(132).
011400     EJECT
011500 WORKING-STORAGE SECTION.
011600
011700*****************************************************************
011800*    SWITCHES                                                   *
011900*****************************************************************
012000
012100 01  WS-SWITCHES.
012200     05  WS-SCHED-EOF-SW         PIC X     VALUE 'N'.
012300         88  SCHED-EOF                     VALUE 'Y'.
012400     05  WS-ORDER-EOF-SW         PIC X     VALUE 'N'.
012500         88  ORDER-EOF                     VALUE 'Y'.
012600     05  WS-EQUIP-EOF-SW         PIC X     VALUE 'N'.
012700         88  EQUIP-EOF                     VALUE 'Y'.
012800     05  WS-MACH-FOUND-SW        PIC X     VALUE 'N'.
012900         88  MACH-WAS-FOUND                VALUE 'Y'.
013000    05  FILLER                  PIC X(01) VALUE SPACE.
013100     EJECT
013200*****************************************************************
013300*    FILE STATUS FIELDS                                         *
013400*****************************************************************
013500
013600 01  WS-FILE-STATUSES.
013700     05  WS-SCHED-STATUS         PIC XX    VALUE SPACES.
013800     05  WS-ORDER-STATUS         PIC XX    VALUE SPACES.
013900     05  WS-EQUIP-STATUS         PIC XX    VALUE SPACES.
014000     05  WS-CNTRL-STATUS         PIC XX    VALUE SPACES.
014100     05  WS-RPT-STATUS           PIC XX    VALUE SPACES.
014200    05  FILLER                  PIC X(01) VALUE SPACE.
014300     EJECT
014400*****************************************************************
014500*    RECORD LAYOUTS                                             *
014600*****************************************************************
014700
014800     COPY SFSCHED.
014900     EJECT
015000     COPY SFORDER.
015100     EJECT
015200     COPY SFEQUIP.
015300     EJECT
015400     COPY SFSCTLCY.
015500     EJECT
015600     COPY SFSERRWS.
015700     EJECT
015800*****************************************************************
015900*    RUN-CONTROL WORK FIELDS                                    *
016000*****************************************************************
016100
016200 01  WS-RUN-FIELDS.
016300     05  WS-RUN-DATE             PIC X(10) VALUE SPACES.
016400     05  WS-RUN-TIME             PIC X(05) VALUE SPACES.
016500    05  FILLER                  PIC X(01) VALUE SPACE.
016600
016700 01  WS-SFSP01-PARMS.
016800     05  WS-SFSP01-FUNCTION      PIC X(01) VALUE SPACES.
016900     05  WS-SFSP01-DATE          PIC X(10) VALUE SPACES.
017000     05  WS-SFSP01-RESULT-DATE   PIC X(10) VALUE SPACES.
017100     05  WS-SFSP01-VALID-FLAG    PIC X(01) VALUE SPACES.
017200    05  FILLER                  PIC X(01) VALUE SPACE.
017300     EJECT
017400*****************************************************************
017500*    7-DAY WINDOW TABLE -- BUILT ONCE AT START FROM THE RUN     *
017600*    DATE BY REPEATED CALLS TO SFSP01'S NEXT-CALENDAR-DAY       *
017700*    FUNCTION                                                   *
017800*****************************************************************
017900
018000 77  WS-WEEK-MAX                 PIC S9(03) VALUE +7    COMP.
018100
018200 01  WS-WEEK-TABLE.
018300     05  WS-WEEK-ENTRY OCCURS 7 TIMES
018400                      INDEXED BY WS-WEEK-IDX.
018500         10  WS-WK-DATE             PIC X(10).
018600         10  WS-WK-SCHED-QTY        PIC 9(07).
018700         10  WS-WK-MACH-CNT         PIC 9(03).
018800         10  WS-WK-DUR-MIN          PIC 9(07).
018900         10  WS-WK-UTIL-PCT         PIC 9(03)V9.
019000    05  FILLER                  PIC X(01) VALUE SPACE.
019100
019200 01  WS-WEEK-TABLE-ALT REDEFINES WS-WEEK-TABLE.
019300     05  FILLER                  PIC X(218).
019400     EJECT
019500*****************************************************************
019600*    IN-STORAGE SCHEDULE TABLE -- LOADED ONCE AT START, THEN    *
019700*    SCANNED ONCE PER WINDOW DAY.  500-ENTRY CAP MATCHES THE    *
019800*    SAME PRODUCTION-VOLUME ASSUMPTION AS THE SCHEDULER'S OWN   *
019900*    WORK TABLE.                                                *
020000*****************************************************************
020100
020200 77  SF05-SCHED-MAX               PIC S9(05) VALUE +500  COMP.
020300 77  SF05-SCHED-CNT               PIC S9(05) VALUE ZERO  COMP.
020400
020500 01  SF05-SCHED-WORK-TABLE.
020600     05  SF05-SW-ENTRY OCCURS 500 TIMES
020700                      INDEXED BY SF05-SW-IDX.
020800         10  SF05-SW-START-DATE     PIC X(10).
020900         10  SF05-SW-MACHINE-ID     PIC X(10).
021000         10  SF05-SW-DURATION-MIN   PIC 9(07).
021100         10  SF05-SW-QUANTITY       PIC 9(07).
021200    05  FILLER                  PIC X(01) VALUE SPACE.
021300
021400*****************************************************************
021500*    PER-DAY DISTINCT-MACHINE WORK TABLE -- RESET AT THE START  *
021600*    OF EACH DAY OF THE WINDOW                                  *
021700*****************************************************************
021800
021900 01  WS-MACH-SEEN-TABLE.
022000     05  WS-MS-ENTRY OCCURS 50 TIMES
022100                      INDEXED BY WS-MS-IDX.
022200         10  WS-MS-MACHINE-ID       PIC X(10).
022300    05  FILLER                  PIC X(01) VALUE SPACE.
022400     EJECT
022500*****************************************************************
022600*    SUBSCRIPTS, ACCUMULATORS AND DASHBOARD COUNTERS             *
022700*****************************************************************
022800
022900 01  WS-SUBSCRIPTS.
023000     05  WS-SCHED-TODAY-CNT      PIC S9(5) VALUE ZERO  COMP.
023100     05  WS-7DAY-TOTAL-QTY       PIC S9(9) VALUE ZERO  COMP.
023200     05  WS-UTIL-SUM             PIC S9(7)V9 VALUE ZERO COMP-3.
023300     05  WS-UTIL-AVG             PIC S9(3)V9 VALUE ZERO COMP-3.
023400     05  WS-UTIL-CALC            PIC S9(7)V99 VALUE ZERO COMP-3.
023500    05  FILLER                  PIC X(01) VALUE SPACE.
023600
023700 01  WS-DASHBOARD-COUNTS.
023800     05  WS-DB-TOTAL-ORDERS      PIC 9(07) VALUE ZERO.
023900     05  WS-DB-PENDING-ORDERS    PIC 9(07) VALUE ZERO.
024000     05  WS-DB-COMPLETED-ORDERS  PIC 9(07) VALUE ZERO.
024100     05  WS-DB-URGENT-ORDERS     PIC 9(07) VALUE ZERO.
024200     05  WS-DB-ACTIVE-EQUIP      PIC 9(05) VALUE ZERO.
024300    05  FILLER                  PIC X(01) VALUE SPACE.
024400     EJECT
024500*****************************************************************
024600*    WEEKLY SUMMARY REPORT -- REPORT SECTION 2                  *
024700*****************************************************************
024800
024900 01  WS-R2-TITLE.
025000     05  FILLER             PIC X     VALUE '1'.
025100     05  FILLER             PIC X(44) VALUE SPACES.
025200     05  FILLER             PIC X(26) VALUE
025300         'SMARTFLOW WEEKLY SUMMARY'.
025400     05  FILLER             PIC X(61) VALUE SPACES.
025500
025600 01  WS-R2-HEADING.
025700     05  FILLER             PIC X(01) VALUE ' '.
025800     05  FILLER             PIC X(12) VALUE 'DATE'.
025900     05  FILLER             PIC X(16) VALUE 'SCHEDULED QTY'.
026000     05  FILLER             PIC X(16) VALUE 'MACHINES USED'.
026100     05  FILLER             PIC X(16) VALUE 'UTILIZATION %'.
026200     05  FILLER             PIC X(71) VALUE SPACES.
026300
026400 01  WS-R2-DETAIL.
026500     05  FILLER             PIC X(01) VALUE ' '.
026600     05  WS-R2D-DATE             PIC X(10).
026700     05  FILLER             PIC X(02) VALUE SPACES.
026800     05  WS-R2D-SCHED-QTY        PIC ZZZ,ZZ9.
026900     05  FILLER             PIC X(09) VALUE SPACES.
027000     05  WS-R2D-MACH-CNT         PIC ZZ9.
027100     05  FILLER             PIC X(13) VALUE SPACES.
027200     05  WS-R2D-UTIL-PCT         PIC ZZ9.9.
027300     05  FILLER             PIC X(82) VALUE SPACES.
027400
027500 01  WS-R2-TRAILER.
027600     05  FILLER             PIC X(01) VALUE ' '.
027700     05  FILLER             PIC X(19) VALUE '7-DAY TOTAL QTY ='.
027800     05  WS-R2T-TOTAL-QTY        PIC ZZZ,ZZ9.
027900     05  FILLER             PIC X(04) VALUE SPACES.
028000     05  FILLER             PIC X(16) VALUE 'AVG UTIL PCT ='.
028100     05  WS-R2T-AVG-UTIL         PIC ZZ9.9.
028200     05  FILLER             PIC X(80) VALUE SPACES.
028300
028400 01  WS-R2-DASHBOARD.
028500     05  FILLER             PIC X(01) VALUE ' '.
028600     05  FILLER             PIC X(14) VALUE 'TOTAL ORDERS='.
028700     05  WS-R2B-TOTAL-ORD        PIC ZZZ,ZZ9.
028800     05  FILLER             PIC X(02) VALUE SPACES.
028900     05  FILLER             PIC X(09) VALUE 'PENDING='.
029000     05  WS-R2B-PENDING          PIC ZZZ,ZZ9.
029100     05  FILLER             PIC X(02) VALUE SPACES.
029200     05  FILLER             PIC X(11) VALUE 'COMPLETED='.
029300     05  WS-R2B-COMPLETED        PIC ZZZ,ZZ9.
029400     05  FILLER             PIC X(02) VALUE SPACES.
029500     05  FILLER             PIC X(14) VALUE 'TODAY SCHED =' .
029600     05  WS-R2B-TODAY-SCHED      PIC ZZZ9.
029700     05  FILLER             PIC X(02) VALUE SPACES.
029800     05  FILLER             PIC X(15) VALUE 'ACTIVE EQUIP =' .
029900     05  WS-R2B-ACTIVE-EQUIP     PIC ZZ9.
030000     05  FILLER             PIC X(02) VALUE SPACES.
030100     05  FILLER             PIC X(08) VALUE 'URGENT=' .
030200     05  WS-R2B-URGENT           PIC ZZZ,ZZ9.
030300     05  FILLER             PIC X(15) VALUE SPACES.
030400     EJECT
030500*****************************************************************
030600*    GENERAL BATCH ERROR BANNER FIELDS                          *
030700*****************************************************************
030800
030900     EJECT
031000*****************************************************************
031100*    P R O C E D U R E    D I V I S I O N                       *
031200*****************************************************************
031300
031400 PROCEDURE DIVISION.
031500
031600*****************************************************************
031700*                                                               *
031800*    PARAGRAPH:  P00000-MAINLINE                                *
031900*                                                               *
032000*    FUNCTION :  PROGRAM ENTRY.  BUILD THE 7-DAY WINDOW, LOAD   *
032100*                THE SCHEDULE FILE, ROLL UP EACH DAY, TAKE THE  *
032200*                DASHBOARD PASS OVER ORDERS AND EQUIPMENT, AND  *
032300*                PRINT REPORT SECTION 2.                        *
032400*                                                               *
032500*    CALLED BY:  NONE                                           *
032600*                                                               *
032700*****************************************************************
032800
032900 P00000-MAINLINE.
033000
033100     OPEN INPUT  SFS-SCHEDULE-IN
033200                 SFS-ORDER-IN
033300                 SFS-EQUIP-IN
033400                 SFS-CONTROL-IN
033500          EXTEND SFS-REPORT-OUT.
033600
033700     IF WS-SCHED-STATUS NOT = '00'                                IS-5102 
033800         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
033900         MOVE 'SFSCHED ' TO WSEA-FILE-NAME                        IS-5102 
034000         MOVE WS-SCHED-STATUS TO WSEA-FILE-STATUS                 IS-5102 
034100         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
034200     END-IF.                                                      IS-5102 
034300                                                                  
034400     IF WS-ORDER-STATUS NOT = '00'                                IS-5102 
034500         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
034600         MOVE 'SFORDER ' TO WSEA-FILE-NAME                        IS-5102 
034700         MOVE WS-ORDER-STATUS TO WSEA-FILE-STATUS                 IS-5102 
034800         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
034900     END-IF.                                                      IS-5102 
035000                                                                  
035100     IF WS-EQUIP-STATUS NOT = '00'                                IS-5102 
035200         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
035300         MOVE 'SFEQUIP ' TO WSEA-FILE-NAME                        IS-5102 
035400         MOVE WS-EQUIP-STATUS TO WSEA-FILE-STATUS                 IS-5102 
035500         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
035600     END-IF.                                                      IS-5102 
035700                                                                  
035800     IF WS-CNTRL-STATUS NOT = '00'                                IS-5102 
035900         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
036000         MOVE 'SFCNTRL ' TO WSEA-FILE-NAME                        IS-5102 
036100         MOVE WS-CNTRL-STATUS TO WSEA-FILE-STATUS                 IS-5102 
036200         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
036300     END-IF.                                                      IS-5102 
036400                                                                  
036500     IF WS-RPT-STATUS NOT = '00'                                  IS-5102 
036600         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
036700         MOVE 'SFREPORT' TO WSEA-FILE-NAME                        IS-5102 
036800         MOVE WS-RPT-STATUS TO WSEA-FILE-STATUS                   IS-5102 
036900         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
037000     END-IF.                                                      IS-5102 
037100                                                                  
037200     READ SFS-CONTROL-IN INTO SF-CONTROL-RECORD                   
037300         AT END                                                   
037400             MOVE SPACES TO WS-RUN-DATE                           
037500     END-READ.                                                    
037600     MOVE SF-CONTROL-RECORD(1:10)  TO WS-RUN-DATE.                
037700     MOVE SF-CONTROL-RECORD(12:5)  TO WS-RUN-TIME.                
037800                                                                  
037900     PERFORM P01000-BUILD-WEEK-TABLE THRU P01000-EXIT.            
038000                                                                  
038100     PERFORM P02000-LOAD-SCHEDULE THRU P02000-EXIT                
038200         UNTIL SCHED-EOF.                                         
038300                                                                  
038400     WRITE REPORT-OUT-REC FROM WS-R2-TITLE.                       
038500     WRITE REPORT-OUT-REC FROM WS-R2-HEADING.                     
038600                                                                  
038700     PERFORM P10000-ROLLUP-DAY THRU P10000-EXIT                   
038800         VARYING WS-WEEK-IDX FROM 1 BY 1                          
038900         UNTIL WS-WEEK-IDX > WS-WEEK-MAX.                         
039000                                                                  
039100     PERFORM P20000-PRINT-TRAILER THRU P20000-EXIT.               
039200                                                                  
039300     PERFORM P30000-ORDER-DASHBOARD THRU P30000-EXIT              
039400         UNTIL ORDER-EOF.                                         
039500                                                                  
039600     PERFORM P40000-EQUIP-DASHBOARD THRU P40000-EXIT              
039700         UNTIL EQUIP-EOF.                                         
039800                                                                  
039900     PERFORM P50000-PRINT-DASHBOARD THRU P50000-EXIT.             
040000                                                                  
040100     CLOSE SFS-SCHEDULE-IN                                        
040200           SFS-ORDER-IN                                           
040300           SFS-EQUIP-IN                                           
040400           SFS-CONTROL-IN                                         
040500           SFS-REPORT-OUT.                                        
040600                                                                  
040700     GOBACK.                                                      
040800                                                                  
040900 P00000-EXIT.                                                     
041000     EXIT.                                                        
041100     EJECT                                                        
041200***************************************************************** 
041300*                                                               * 
041400*    PARAGRAPH:  P01000-BUILD-WEEK-TABLE                        * 
041500*                                                               * 
041600*    FUNCTION :  BUILD THE 7 CONSECUTIVE CALENDAR DATES         * 
041700*                STARTING AT THE RUN DATE, CALLING SFSP01 TO    * 
041800*                WALK FORWARD ONE DAY AT A TIME.                * 
041900*                                                               * 
042000*    CALLED BY:  P00000-MAINLINE                                * 
042100*                                                               * 
042200***************************************************************** 
042300                                                                  
042400 P01000-BUILD-WEEK-TABLE.                                         
042500                                                                  
042600     SET WS-WEEK-IDX TO 1.                                        
042700     MOVE WS-RUN-DATE TO WS-WK-DATE(WS-WEEK-IDX).                 
042800                                                                  
042900     PERFORM P01100-NEXT-WEEK-DATE THRU P01100-EXIT               
043000         VARYING WS-WEEK-IDX FROM 2 BY 1                          
043100         UNTIL WS-WEEK-IDX > WS-WEEK-MAX.                         
043200                                                                  
043300 P01000-EXIT.                                                     
043400     EXIT.                                                        
043500                                                                  
043600 P01100-NEXT-WEEK-DATE.                                           
043700                                                                  
043800     MOVE 'N'                TO WS-SFSP01-FUNCTION.               
043900     MOVE WS-WK-DATE(WS-WEEK-IDX - 1) TO WS-SFSP01-DATE.          
044000                                                                  
044100     CALL 'SFSP01' USING WS-SFSP01-PARMS.                         
044200                                                                  
044300     MOVE WS-SFSP01-RESULT-DATE TO WS-WK-DATE(WS-WEEK-IDX).       
044400                                                                  
044500 P01100-EXIT.                                                     
044600     EXIT.                                                        
044700     EJECT                                                        
044800***************************************************************** 
044900*                                                               * 
045000*    PARAGRAPH:  P02000-LOAD-SCHEDULE                           * 
045100*                                                               * 
045200*    FUNCTION :  READ THE SCHEDULE FILE INTO THE IN-STORAGE     * 
045300*                WORK TABLE, CARRYING FORWARD ONLY THE FIELDS   * 
045400*                THE WEEKLY ROLL-UP NEEDS.                      * 
045500*                                                               * 
045600*    CALLED BY:  P00000-MAINLINE                                * 
045700*                                                               * 
045800***************************************************************** 
045900                                                                  
046000 P02000-LOAD-SCHEDULE.                                            
046100                                                                  
046200     READ SFS-SCHEDULE-IN INTO SF-SCHEDULE-RECORD                 
046300         AT END                                                   
046400             MOVE 'Y' TO WS-SCHED-EOF-SW                          
046500             GO TO P02000-EXIT                                    
046600     END-READ.                                                    
046700                                                                  
046800     IF SF05-SCHED-CNT < SF05-SCHED-MAX                           
046900         ADD 1 TO SF05-SCHED-CNT                                  
047000         SET SF05-SW-IDX TO SF05-SCHED-CNT                        
047100         MOVE SF-SC-START-TS(1:10)     TO                         
047200                                 SF05-SW-START-DATE(SF05-SW-IDX)  
047300         MOVE SF-SC-MACHINE-ID         TO                         
047400                                 SF05-SW-MACHINE-ID(SF05-SW-IDX)  
047500         MOVE SF-SC-DURATION-MIN       TO                         
047600                                 SF05-SW-DURATION-MIN(SF05-SW-IDX)
047700         MOVE SF-SC-QUANTITY           TO                         
047800                                 SF05-SW-QUANTITY(SF05-SW-IDX)    
047900     END-IF.                                                      
048000                                                                  
048100 P02000-EXIT.                                                     
048200     EXIT.                                                        
048300     EJECT                                                        
048400***************************************************************** 
048500*                                                               * 
048600*    PARAGRAPH:  P10000-ROLLUP-DAY                              * 
048700*                                                               * 
048800*    FUNCTION :  SCAN THE SCHEDULE WORK TABLE FOR ENTRIES ON    * 
048900*                THE CURRENT WINDOW DAY, ACCUMULATE QUANTITY,   * 
049000*                DURATION AND DISTINCT MACHINES, COMPUTE THE    * 
049100*                DAY'S UTILIZATION, AND PRINT ITS DETAIL LINE.  * 
049200*                                                               * 
049300*    CALLED BY:  P00000-MAINLINE                                * 
049400*                                                               * 
049500***************************************************************** 
049600                                                                  
049700 P10000-ROLLUP-DAY.                                               
049800                                                                  
049900     MOVE ZERO TO WS-WK-SCHED-QTY(WS-WEEK-IDX)                    
050000                  WS-WK-MACH-CNT(WS-WEEK-IDX)                     
050100                  WS-WK-DUR-MIN(WS-WEEK-IDX).                     
050200     MOVE ZERO TO WS-MACH-SEEN-TABLE.                             
050300                                                                  
050400     PERFORM P10100-TEST-ENTRY THRU P10100-EXIT                   
050500         VARYING SF05-SW-IDX FROM 1 BY 1                          
050600         UNTIL SF05-SW-IDX > SF05-SCHED-CNT.                      
050700                                                                  
050800     IF WS-WK-MACH-CNT(WS-WEEK-IDX) = 0                           
050900         MOVE ZERO TO WS-WK-UTIL-PCT(WS-WEEK-IDX)                 
051000     ELSE                                                         
051100         COMPUTE WS-UTIL-CALC ROUNDED =                           
051200             WS-WK-DUR-MIN(WS-WEEK-IDX) /                         
051300             (WS-WK-MACH-CNT(WS-WEEK-IDX) * 600) * 100            
051400         IF WS-UTIL-CALC > 100                                    
051500             MOVE 100 TO WS-WK-UTIL-PCT(WS-WEEK-IDX)              
051600         ELSE                                                     
051700             MOVE WS-UTIL-CALC TO WS-WK-UTIL-PCT(WS-WEEK-IDX)     
051800         END-IF                                                   
051900     END-IF.                                                      
052000                                                                  
052100     ADD WS-WK-SCHED-QTY(WS-WEEK-IDX) TO WS-7DAY-TOTAL-QTY.       
052200     ADD WS-WK-UTIL-PCT(WS-WEEK-IDX)  TO WS-UTIL-SUM.             
052300                                                                  
052400     MOVE WS-WK-DATE(WS-WEEK-IDX)      TO WS-R2D-DATE.            
052500     MOVE WS-WK-SCHED-QTY(WS-WEEK-IDX) TO WS-R2D-SCHED-QTY.       
052600     MOVE WS-WK-MACH-CNT(WS-WEEK-IDX)  TO WS-R2D-MACH-CNT.        
052700     MOVE WS-WK-UTIL-PCT(WS-WEEK-IDX)  TO WS-R2D-UTIL-PCT.        
052800     WRITE REPORT-OUT-REC FROM WS-R2-DETAIL.                      
052900                                                                  
053000 P10000-EXIT.                                                     
053100     EXIT.                                                        
053200                                                                  
053300 P10100-TEST-ENTRY.                                               
053400                                                                  
053500     IF SF05-SW-START-DATE(SF05-SW-IDX) =                         
053600        WS-WK-DATE(WS-WEEK-IDX)                                   
053700         ADD SF05-SW-QUANTITY(SF05-SW-IDX)     TO                 
053800                                 WS-WK-SCHED-QTY(WS-WEEK-IDX)     
053900         ADD SF05-SW-DURATION-MIN(SF05-SW-IDX) TO                 
054000                                 WS-WK-DUR-MIN(WS-WEEK-IDX)       
054100         PERFORM P10200-MARK-MACHINE THRU P10200-EXIT             
054200         IF WS-WEEK-IDX = 1                                       
054300             ADD 1 TO WS-SCHED-TODAY-CNT                          
054400         END-IF                                                   
054500     END-IF.                                                      
054600                                                                  
054700 P10100-EXIT.                                                     
054800     EXIT.                                                        
054900                                                                  
055000 P10200-MARK-MACHINE.                                             
055100                                                                  
055200     MOVE 'N' TO WS-MACH-FOUND-SW.                                
055300     SET WS-MS-IDX TO 1.                                          
055400                                                                  
055500     SEARCH WS-MS-ENTRY                                           
055600         AT END                                                   
055700             MOVE 'N' TO WS-MACH-FOUND-SW                         
055800         WHEN WS-MS-MACHINE-ID(WS-MS-IDX) =                       
055900              SF05-SW-MACHINE-ID(SF05-SW-IDX)                     
056000             MOVE 'Y' TO WS-MACH-FOUND-SW                         
056100     END-SEARCH.                                                  
056200                                                                  
056300     IF WS-MACH-FOUND-SW = 'N'                                    
056400         ADD 1 TO WS-WK-MACH-CNT(WS-WEEK-IDX)                     
056500         SET WS-MS-IDX TO WS-WK-MACH-CNT(WS-WEEK-IDX)             
056600         MOVE SF05-SW-MACHINE-ID(SF05-SW-IDX) TO                  
056700                                 WS-MS-MACHINE-ID(WS-MS-IDX)      
056800     END-IF.                                                      
056900                                                                  
057000 P10200-EXIT.                                                     
057100     EXIT.                                                        
057200     EJECT                                                        
057300***************************************************************** 
057400*                                                               * 
057500*    PARAGRAPH:  P20000-PRINT-TRAILER                           * 
057600*                                                               * 
057700*    FUNCTION :  PRINT THE 7-DAY TOTAL QUANTITY AND AVERAGE     * 
057800*                UTILIZATION TRAILER LINE.                      * 
057900*                                                               * 
058000*    CALLED BY:  P00000-MAINLINE                                * 
058100*                                                               * 
058200***************************************************************** 
058300                                                                  
058400 P20000-PRINT-TRAILER.                                            
058500                                                                  
058600     COMPUTE WS-UTIL-AVG ROUNDED = WS-UTIL-SUM / WS-WEEK-MAX.     
058700                                                                  
058800     MOVE WS-7DAY-TOTAL-QTY TO WS-R2T-TOTAL-QTY.                  
058900     MOVE WS-UTIL-AVG       TO WS-R2T-AVG-UTIL.                   
059000     WRITE REPORT-OUT-REC FROM WS-R2-TRAILER.                     
059100                                                                  
059200 P20000-EXIT.                                                     
059300     EXIT.                                                        
059400     EJECT                                                        
059500***************************************************************** 
059600*                                                               * 
059700*    PARAGRAPH:  P30000-ORDER-DASHBOARD                         * 
059800*                                                               * 
059900*    FUNCTION :  SINGLE PASS OVER THE ORDER FILE FOR THE        * 
060000*                DASHBOARD COUNTS -- TOTAL, PENDING, COMPLETED  * 
060100*                AND URGENT (PENDING WITH DUE DATE ON OR        * 
060200*                BEFORE THE RUN DATE).                          * 
060300*                                                               * 
060400*    CALLED BY:  P00000-MAINLINE                                * 
060500*                                                               * 
060600***************************************************************** 
060700                                                                  
060800 P30000-ORDER-DASHBOARD.                                          
060900                                                                  
061000     READ SFS-ORDER-IN INTO SF-ORDER-RECORD                       
061100         AT END                                                   
061200             MOVE 'Y' TO WS-ORDER-EOF-SW                          
061300             GO TO P30000-EXIT                                    
061400     END-READ.                                                    
061500                                                                  
061600     ADD 1 TO WS-DB-TOTAL-ORDERS.                                 
061700                                                                  
061800     IF SF-OR-ST-PENDING                                          
061900         ADD 1 TO WS-DB-PENDING-ORDERS                            
062000         IF SF-OR-DUE-DATE NOT > WS-RUN-DATE                      
062100             ADD 1 TO WS-DB-URGENT-ORDERS                         
062200         END-IF                                                   
062300     END-IF.                                                      
062400                                                                  
062500     IF SF-OR-ST-COMPLETED                                        
062600         ADD 1 TO WS-DB-COMPLETED-ORDERS                          
062700     END-IF.                                                      
062800                                                                  
062900 P30000-EXIT.                                                     
063000     EXIT.                                                        
063100     EJECT                                                        
063200***************************************************************** 
063300*                                                               * 
063400*    PARAGRAPH:  P40000-EQUIP-DASHBOARD                         * 
063500*                                                               * 
063600*    FUNCTION :  SINGLE PASS OVER THE EQUIPMENT FILE COUNTING   * 
063700*                ACTIVE MACHINES.                               * 
063800*                                                               * 
063900*    CALLED BY:  P00000-MAINLINE                                * 
064000*                                                               * 
064100***************************************************************** 
064200                                                                  
064300 P40000-EQUIP-DASHBOARD.                                          
064400                                                                  
064500     READ SFS-EQUIP-IN INTO SF-EQUIPMENT-RECORD                   
064600         AT END                                                   
064700             MOVE 'Y' TO WS-EQUIP-EOF-SW                          
064800             GO TO P40000-EXIT                                    
064900     END-READ.                                                    
065000                                                                  
065100     IF SF-EQ-ACTIVE                                              
065200         ADD 1 TO WS-DB-ACTIVE-EQUIP                              
065300     END-IF.                                                      
065400                                                                  
065500 P40000-EXIT.                                                     
065600     EXIT.                                                        
065700     EJECT                                                        
065800***************************************************************** 
065900*                                                               * 
066000*    PARAGRAPH:  P50000-PRINT-DASHBOARD                         * 
066100*                                                               * 
066200*    FUNCTION :  PRINT THE DASHBOARD COUNTS LINE CLOSING OUT    * 
066300*                REPORT SECTION 2.                              * 
066400*                                                               * 
066500*    CALLED BY:  P00000-MAINLINE                                * 
066600*                                                               * 
066700***************************************************************** 
066800                                                                  
066900 P50000-PRINT-DASHBOARD.                                          
067000                                                                  
067100     MOVE WS-DB-TOTAL-ORDERS     TO WS-R2B-TOTAL-ORD.             
067200     MOVE WS-DB-PENDING-ORDERS   TO WS-R2B-PENDING.               
067300     MOVE WS-DB-COMPLETED-ORDERS TO WS-R2B-COMPLETED.             
067400     MOVE WS-SCHED-TODAY-CNT     TO WS-R2B-TODAY-SCHED.           
067500     MOVE WS-DB-ACTIVE-EQUIP     TO WS-R2B-ACTIVE-EQUIP.          
067600     MOVE WS-DB-URGENT-ORDERS    TO WS-R2B-URGENT.                
067700                                                                  
067800     WRITE REPORT-OUT-REC FROM WS-R2-DASHBOARD.                   
067900                                                                  
068000 P50000-EXIT.                                                     
068100     EXIT.                                                        
068200     EJECT                                                        
068300***************************************************************** 
068400*                                                               * 
068500*    PARAGRAPH:  P95000-FILE-ERROR                              * 
068600*                                                               * 
068700*    FUNCTION :  FATAL FILE-STATUS CONDITION.  DISPLAY THE      * 
068800*                STANDARD SFS ABEND BANNER TO SYSOUT AND STOP   * 
068900*                THE RUN.  WSEA-PARAGRAPH, WSEA-FILE-NAME AND   * 
069000*                WSEA-FILE-STATUS ARE SET BY THE CALLER BEFORE  * 
069100*                THIS PARAGRAPH IS PERFORMED.                   * 
069200*                                                               * 
069300*    CALLED BY:  P00000-MAINLINE                                * 
069400*                                                               * 
069500***************************************************************** 
069600                                                                  
069700 P95000-FILE-ERROR.                                               IS-5102 
069800                                                                  IS-5102 
069900     MOVE 'SFSB05' TO WSEA-PROGRAM-ID.                            IS-5102 
070000                                                                  IS-5102 
070100     DISPLAY WSEA-ERROR-01.                                       IS-5102 
070200     DISPLAY WSEA-ERROR-02.                                       IS-5102 
070300     DISPLAY WSEA-ERROR-03.                                       IS-5102 
070400     DISPLAY WSEA-ERROR-04.                                       IS-5102 
070500     DISPLAY WSEA-ERROR-05.                                       IS-5102 
070600     DISPLAY WSEA-ERROR-06.                                       IS-5102 
070700     DISPLAY WSEA-ERROR-07.                                       IS-5102 
070800     DISPLAY WSEA-ERROR-08.                                       IS-5102 
070900     DISPLAY WSEA-ERROR-09.                                       IS-5102 
071000                                                                  IS-5102 
071100     MOVE 16 TO RETURN-CODE.                                      IS-5102 
071200     STOP RUN.                                                    IS-5102 
071300                                                                  IS-5102 
071400 P95000-EXIT.                                                     IS-5102 
071500     EXIT.                                                        IS-5102 
