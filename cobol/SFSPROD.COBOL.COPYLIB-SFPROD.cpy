000100******************************************************************
000200* SMARTFLOW SCHEDULING SYSTEM (SFS)                              *
000300* POLYCAST MOLDING CORPORATION                                   *
000400*                                                                *
000500* PRODUCT MASTER RECORD LAYOUT -- ONE ENTRY PER MOULDED PART     *
000600* NUMBER.  RECORD IS FIXED 60 BYTES, LINE SEQUENTIAL, MASTER IS  *
000700* MAINTAINED IN SF-PR-PRODUCT-CODE SEQUENCE AHEAD OF THE RUN.    *
000800*                                                                *
000900* MAINTENANCE                                                   *
001000*   1984-04-02  RTH  ORIGINAL LAYOUT                             *
001100*   1993-11-18  JCL  ADDED SF-PR-LEAD-TIME-DAYS FOR THE NEW      *
001200*                    INVENTORY POLICY WORK (REQUEST IS-4471)     *
001300*   1994-05-09  JCL  TOOK 3 OF THE 4 RESERVED FILLER BYTES FOR   *
001400*                    SF-PR-CURRENT-STOCK SO SFSB06 HAS AN        *
001500*                    ON-HAND FIGURE TO CLASSIFY AGAINST THE      *
001600*                    COMPUTED POLICY (REQUEST IS-4471)           *
001700******************************************************************
001800
001900 01  SF-PRODUCT-RECORD.
002000     05  SF-PR-PRODUCT-CODE          PIC X(12).
002100     05  SF-PR-PRODUCT-NAME          PIC X(20).
002200     05  SF-PR-REQUIRED-TONNAGE      PIC 9(05).
002300     05  SF-PR-CYCLE-TIME-SEC        PIC 9(04).
002400     05  SF-PR-CAVITY-COUNT          PIC 9(03).
002500     05  SF-PR-UNIT-PRICE            PIC 9(07)V99.
002600     05  SF-PR-LEAD-TIME-DAYS        PIC 9(03).
002700     05  SF-PR-CURRENT-STOCK         PIC 9(03).
002800     05  FILLER                      PIC X(01).
002900
003000******************************************************************
003100*    ALTERNATE VIEW -- CYCLE ARITHMETIC WORK FIELDS, COMP-3      *
003200*    USED BY SFSB04 PRODUCTION-TIME CALCULATION                 *
003300******************************************************************
003400
003500 01  SF-PR-CYCLE-FIGURES REDEFINES SF-PRODUCT-RECORD.
003600     05  FILLER                      PIC X(12).
003700     05  FILLER                      PIC X(20).
003800     05  SF-PRCF-TONNAGE-N           PIC 9(05).
003900     05  SF-PRCF-CYCLE-SEC-N         PIC 9(04).
004000     05  SF-PRCF-CAVITY-N            PIC 9(03).
004100     05  FILLER                      PIC 9(07)V99.
004200     05  FILLER                      PIC 9(03).
004300     05  SF-PRCF-CURRENT-STOCK-N     PIC 9(03).
004400     05  FILLER                      PIC X(01).
