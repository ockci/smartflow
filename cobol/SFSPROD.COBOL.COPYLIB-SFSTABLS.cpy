000100******************************************************************
000200* SMARTFLOW SCHEDULING SYSTEM (SFS)                              *
000300* POLYCAST MOLDING CORPORATION                                   *
000400*                                                                *
000500* IN-STORAGE EQUIPMENT AND PRODUCT MASTER TABLES -- LOADED AT    *
000600* THE START OF A RUN FROM THE EQUIPMENT AND PRODUCT FILES AND    *
000700* SEARCHED (SEARCH ALL IS NOT USED -- FILES ARE NOT GUARANTEED   *
000800* IN STRICT ASCENDING SEQUENCE ON EVERY RUN) BY SFSB04, SFSB06   *
000900* AND SFSB08 IN PLACE OF THE OLD VSAM/DB2 KEYED READ.            *
001000*                                                                *
001100* MAINTENANCE                                                   *
001200*   1984-02-14  RTH  ORIGINAL CATEGORY-TABLE COPYBOOK            *
001300*   1998-03-20  DMO  REBUILT AS THE EQUIPMENT/PRODUCT MASTER     *
001400*                    TABLES FOR THE NEW SCHEDULING BATCH         *
001500*                    (REQUEST IS-3390 -- RETIRE THE VSAM/DB2     *
001600*                    PENDING-ORDER SUBSYSTEM)                    *
001700*   1994-05-09  JCL  ADDED SF-PRT-CURRENT-STOCK AND THE          *
001800*                    SF-PRT-FORECAST-SW FLAG SFSB06 SETS WHEN A  *
001900*                    PRODUCT'S FORECAST GROUP HAS BEEN SEEN, SO  *
002000*                    PRODUCTS WITH NO FORECAST DATA AT ALL CAN   *
002100*                    STILL BE CAUGHT ON THE CLOSING SWEEP        *
002200*                    (REQUEST IS-4471)                           *
002300******************************************************************
002400
002500 77  SF-EQUIP-TABLE-MAX          PIC S9(05)  VALUE +50   COMP-3.
002600 77  SF-PROD-TABLE-MAX           PIC S9(05)  VALUE +200  COMP-3.
002700
002800******************************************************************
002900*    EQUIPMENT MASTER TABLE -- KEY IS SF-EQT-MACHINE-ID.         *
003000*    SF-EQT-NEXT-AVAIL-TS IS MAINTAINED BY SFSB04 AS EACH        *
003100*    MACHINE IS ASSIGNED A JOB; NOT PRESENT ON THE EQUIPMENT     *
003200*    MASTER FILE ITSELF.                                        *
003300******************************************************************
003400
003500 01  SF-EQUIP-TABLE.
003600     05  SF-EQT-ENTRY OCCURS 50 TIMES
003700                      INDEXED BY SF-EQT-IDX.
003800         10  SF-EQT-MACHINE-ID      PIC X(10).
003900         10  SF-EQT-MACHINE-NAME    PIC X(20).
004000         10  SF-EQT-TONNAGE         PIC 9(05).
004100         10  SF-EQT-CAPACITY-HR     PIC 9(05).
004200         10  SF-EQT-SHIFT-START     PIC X(05).
004300         10  SF-EQT-SHIFT-END       PIC X(05).
004400         10  SF-EQT-STATUS          PIC X(06).
004500         10  SF-EQT-NEXT-AVAIL-TS   PIC X(16).
004600         10  FILLER                 PIC X(08).
004700
004800******************************************************************
004900*    PRODUCT MASTER TABLE -- KEY IS SF-PRT-PRODUCT-CODE.         *
005000******************************************************************
005100
005200 01  SF-PRODUCT-TABLE.
005300     05  SF-PRT-ENTRY OCCURS 200 TIMES
005400                      INDEXED BY SF-PRT-IDX.
005500         10  SF-PRT-PRODUCT-CODE    PIC X(12).
005600         10  SF-PRT-PRODUCT-NAME    PIC X(20).
005700         10  SF-PRT-REQ-TONNAGE     PIC 9(05).
005800         10  SF-PRT-CYCLE-TIME-SEC  PIC 9(04).
005900         10  SF-PRT-CAVITY-COUNT    PIC 9(03).
006000         10  SF-PRT-UNIT-PRICE      PIC 9(07)V99.
006100         10  SF-PRT-LEAD-TIME-DAYS  PIC 9(03).
006200         10  SF-PRT-CURRENT-STOCK   PIC 9(03).
006300         10  SF-PRT-FORECAST-SW     PIC X(01).
006400             88  SF-PRT-HAS-FORECAST        VALUE 'Y'.
006500             88  SF-PRT-NO-FORECAST         VALUE 'N'.
006600    05  FILLER                  PIC X(01) VALUE SPACE.
006700
006800******************************************************************
006900*    TABLE LOAD COUNTERS -- ACTUAL ENTRIES LOADED THIS RUN,      *
007000*    ALWAYS <= THE TABLE-MAX CONSTANTS ABOVE                     *
007100******************************************************************
007200
007300 01  SF-TABLE-COUNTS.
007400     05  SF-EQUIP-TABLE-CNT      PIC S9(05)  VALUE ZEROES COMP-3.
007500     05  SF-PROD-TABLE-CNT       PIC S9(05)  VALUE ZEROES COMP-3.
007600    05  FILLER                  PIC X(01) VALUE SPACE.
