000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SFSB01.
000300 AUTHOR.        D M OKAFOR.
000400 INSTALLATION.  POLYCAST MOLDING CORP - MIDWEST DATA CENTER.
000500 DATE-WRITTEN.  03/02/85.
000600 DATE-COMPILED.
000700 SECURITY.      POLYCAST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                SMARTFLOW SCHEDULING SYSTEM (SFS)             *
001100*                  POLYCAST MOLDING CORPORATION                *
001200*                                                               *
001300* PROGRAM :   SFSB01                                           *
001400*                                                               *
001500* FUNCTION:   BATCH PROGRAM THAT WILL READ THE RAW EQUIPMENT    *
001600*             AND CUSTOMER ORDER FILES PRODUCED BY THE SHOP     *
001700*             FLOOR UPLOAD, EDIT EACH RECORD, AND WRITE A       *
001800*             CLEAN COPY OF EACH FILE FOR THE SCHEDULER         *
001900*             (SFSB04) TO READ.  RECORDS THAT FAIL EDIT ARE     *
002000*             DROPPED AND LOGGED TO THE ERROR FILE WITH THE     *
002100*             INPUT LINE NUMBER THAT PRODUCED THEM.             *
002200*                                                               *
002300* FILES   :   RAW EQUIPMENT FILE    - LINE SEQ      (READ)      *
002400*             RAW ORDER FILE        - LINE SEQ      (READ)      *
002500*             CLEAN EQUIPMENT FILE  - LINE SEQ      (OUTPUT)    *
002600*             CLEAN ORDER FILE      - LINE SEQ      (OUTPUT)    *
002700*             ERROR LOG             - LINE SEQ      (OUTPUT)    *
002800*                                                               *
002900*****************************************************************
003000*             PROGRAM CHANGE LOG                                *
003100*             -------------------                               *
003200*                                                               *
003300*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003400*  --------   --------------------  --------------------------  *
003500*  1985-03-02 DMO                   ORIGINAL VERSION            *
003600*  1990-06-14 DMO                   ADDED EQUIPMENT SHIFT-START *
003700*                                   / SHIFT-END DEFAULTING      *
003800*                                   (REQUEST IS-1188)           *
003900*  1996-01-09 PBA                   ADDED ORDER-NUMBER UPSERT   *
004000*                                   SO A RESUBMITTED ORDER      *
004100*                                   UPDATES THE EARLIER ONE     *
004200*                                   INSTEAD OF DOUBLE-BOOKING   *
004300*                                   THE PRESS FLOOR             *
004400*  1998-10-20 SW                    Y2K REVIEW -- DUE DATES ARE *
004500*                                   ALREADY CARRIED 4-DIGIT     *
004600*                                   YEAR, CALL TO SFSP01 ALSO   *
004700*                                   CONFIRMED Y2K CLEAN         *
004800*  2003-02-25 PBA                   PRIORITY OUT OF RANGE NOW   *
004900*                                   FORCED TO 1 INSTEAD OF      *
005000*                                   REJECTING THE ORDER         *
005100*                                   (TICKET HD-11402)           *
005200*  2005-08-11 RTH                   SHIFT-START/SHIFT-END/      *
005300*                                   STATUS DEFAULTING PULLED    *
005400*                                   OUT TO SFSP03 SO THE SAME   *
005500*                                   DEFAULT VALUES DO NOT HAVE  *
005600*                                   TO BE MAINTAINED IN MORE    *
005700*                                   THAN ONE EDIT PROGRAM       *
005800*                                   (REQUEST IS-6140)           *
005900*  2006-04-03 DMO                   ADDED FILE-STATUS CHECKS   *
006000*                                   AND SFSERRWS ABEND BANNER  *
006100*                                   AFTER OPEN (REQUEST IS-5102)*
006200*****************************************************************
006300     EJECT
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     SELECT SFS-EQUIP-RAW        ASSIGN TO SFEQPRAW
007300                                 FILE STATUS IS WS-EQPRAW-STATUS.
007400
007500     SELECT SFS-EQUIP-OUT        ASSIGN TO SFEQUIP
007600                                 FILE STATUS IS WS-EQPOUT-STATUS.
007700
007800     SELECT SFS-ORDER-RAW        ASSIGN TO SFORDRAW
007900                                 FILE STATUS IS WS-ORDRAW-STATUS.
008000
008100     SELECT SFS-ORDER-OUT        ASSIGN TO SFORDER
008200                                 FILE STATUS IS WS-ORDOUT-STATUS.
008300
008400     SELECT SFS-ERROR-LOG        ASSIGN TO SFERRLOG
008500                                 FILE STATUS IS WS-ERRLOG-STATUS.
008600     EJECT
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  SFS-EQUIP-RAW
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 56 CHARACTERS.
009400 01  EQPRAW-REC                  PIC X(56).
009500
009600 FD  SFS-EQUIP-OUT
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F
009900     RECORD CONTAINS 56 CHARACTERS.
010000 01  EQPOUT-REC                  PIC X(56).
010100
010200 FD  SFS-ORDER-RAW
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F
010500     RECORD CONTAINS 80 CHARACTERS.
010600 01  ORDRAW-REC                  PIC X(80).
010700
010800 FD  SFS-ORDER-OUT
010900     LABEL RECORDS ARE STANDARD
011000     RECORDING MODE IS F
011100     RECORD CONTAINS 80 CHARACTERS.
011200 01  ORDOUT-REC                  PIC X(80).
011300
011400 FD  SFS-ERROR-LOG
011500     LABEL RECORDS ARE STANDARD
011600     RECORDING MODE IS F
011700     RECORD CONTAINS 80 CHARACTERS.
011800 01  ERRLOG-REC                  PIC X(80).
011900     EJECT
012000 WORKING-STORAGE SECTION.
012100
012200*****************************************************************
012300*    SWITCHES                                                   *
012400*****************************************************************
012500
012600 01  WS-SWITCHES.
012700     05  WS-EQPRAW-EOF-SW        PIC X     VALUE 'N'.
012800         88  EQPRAW-EOF                    VALUE 'Y'.
012900     05  WS-ORDRAW-EOF-SW        PIC X     VALUE 'N'.
013000         88  ORDRAW-EOF                    VALUE 'Y'.
013100     05  WS-REJECT-SW            PIC X     VALUE 'N'.
013200         88  RECORD-REJECTED                VALUE 'Y'.
013300         88  RECORD-ACCEPTED                VALUE 'N'.
013400    05  FILLER                  PIC X(01) VALUE SPACE.
013500     EJECT
013600*****************************************************************
013700*    FILE STATUS / COUNTERS                                     *
013800*****************************************************************
013900
014000 01  WS-FILE-STATUSES.
014100     05  WS-EQPRAW-STATUS        PIC XX    VALUE SPACES.
014200         88  EQPRAW-OK                     VALUE '00'.
014300         88  EQPRAW-AT-END                 VALUE '10'.
014400     05  WS-EQPOUT-STATUS        PIC XX    VALUE SPACES.
014500     05  WS-ORDRAW-STATUS        PIC XX    VALUE SPACES.
014600         88  ORDRAW-OK                     VALUE '00'.
014700         88  ORDRAW-AT-END                 VALUE '10'.
014800     05  WS-ORDOUT-STATUS        PIC XX    VALUE SPACES.
014900     05  WS-ERRLOG-STATUS        PIC XX    VALUE SPACES.
015000    05  FILLER                  PIC X(01) VALUE SPACE.
015100
015200 01  WS-COUNTERS.
015300     05  WS-EQ-LINE-NUMBER       PIC S9(5) VALUE +1    COMP.
015400     05  WS-EQ-ACCEPT-CNT        PIC S9(5) VALUE ZERO  COMP.
015500     05  WS-EQ-REJECT-CNT        PIC S9(5) VALUE ZERO  COMP.
015600     05  WS-OR-LINE-NUMBER       PIC S9(5) VALUE +1    COMP.
015700     05  WS-OR-ACCEPT-CNT        PIC S9(5) VALUE ZERO  COMP.
015800     05  WS-OR-REJECT-CNT        PIC S9(5) VALUE ZERO  COMP.
015900    05  FILLER                  PIC X(01) VALUE SPACE.
016000*  SIZE-CHECK VIEW ONLY -- CONFIRMS THE GROUP IS STILL 25 BYTES
016100*  (SIX S9(5) COMP COUNTERS PLUS THE PAD BYTE) AFTER ANY FUTURE
016200*  FIELD CHANGE.
016300 01  WS-COUNTERS-ALT REDEFINES WS-COUNTERS.
016400     05  FILLER                  PIC X(25).
016500     EJECT
016600*****************************************************************
016700*    RECORD LAYOUTS (SHARED WITH SFSB04 AND SFSB06)              *
016800*****************************************************************
016900
017000     COPY SFEQUIP.
017100     EJECT
017200     COPY SFORDER.
017300     EJECT
017400     COPY SFSERRWS.
017500     EJECT
017600*****************************************************************
017700*    IN-STORAGE ORDER TABLE -- BUILT ACROSS THE WHOLE ORDER     *
017800*    RAW FILE SO A RESUBMITTED ORDER-NUMBER REPLACES ITS        *
017900*    EARLIER ENTRY (UPSERT) BEFORE THE CLEAN FILE IS WRITTEN.   *
018000*    NOT THE SAME TABLE THE SCHEDULER USES -- THIS ONE HOLDS    *
018100*    EVERY ACCEPTED ORDER, NOT JUST THE DAY'S CAP OF 20.        *
018200*****************************************************************
018300
018400 77  SF01-OT-MAX                 PIC S9(5) VALUE +500  COMP.
018500 77  SF01-OT-COUNT               PIC S9(5) VALUE ZERO  COMP.
018600
018700 01  SF01-ORDER-TABLE.
018800     05  SF01-OT-ENTRY OCCURS 1 TO 500 TIMES
018900                       DEPENDING ON SF01-OT-COUNT
019000                       INDEXED BY SF01-OT-IDX.
019100         10  SF01-OT-ORDER-NUMBER    PIC X(12).
019200         10  SF01-OT-PRODUCT-CODE    PIC X(12).
019300         10  SF01-OT-PRODUCT-NAME    PIC X(20).
019400         10  SF01-OT-QUANTITY        PIC 9(07).
019500         10  SF01-OT-DUE-DATE        PIC X(10).
019600         10  SF01-OT-PRIORITY        PIC 9(01).
019700         10  SF01-OT-URGENT-FLAG     PIC X(01).
019800         10  SF01-OT-ORD-STATUS      PIC X(10).
019900         10  FILLER                  PIC X(07).
020000     EJECT
020100*****************************************************************
020200*    PARAMETER AREA FOR THE CALL TO SFSP01 (DATE EDIT)          *
020300*****************************************************************
020400
020500 01  WS-SFSP01-PARMS.
020600     05  WS-SFSP01-FUNCTION      PIC X(01) VALUE 'V'.
020700     05  WS-SFSP01-DATE          PIC X(10) VALUE SPACES.
020800     05  WS-SFSP01-RESULT-DATE   PIC X(10) VALUE SPACES.
020900     05  WS-SFSP01-VALID-FLAG    PIC X(01) VALUE SPACES.
021000         88  WS-SFSP01-DATE-VALID        VALUE 'Y'.
021100    05  FILLER                  PIC X(01) VALUE SPACE.
021200     EJECT
021300*****************************************************************
021400*    GENERAL BATCH ERROR BANNER FIELDS                          *
021500*****************************************************************
021600
021700     EJECT
021800*****************************************************************
021900*    P R O C E D U R E    D I V I S I O N                       *
022000*****************************************************************
022100
022200 PROCEDURE DIVISION.
022300
022400*****************************************************************
022500*                                                               *
022600*    PARAGRAPH:  P00000-MAINLINE                                *
022700*                                                               *
022800*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, EDIT BOTH INPUT     *
022900*                FILES, WRITE THE ACCUMULATED ORDER TABLE,      *
023000*                CLOSE FILES.                                   *
023100*                                                               *
023200*    CALLED BY:  NONE                                           *
023300*                                                               *
023400*****************************************************************
023500
023600 P00000-MAINLINE.
023700
023800     OPEN INPUT  SFS-EQUIP-RAW
023900                 SFS-ORDER-RAW
024000          OUTPUT SFS-EQUIP-OUT
024100                 SFS-ORDER-OUT
024200                 SFS-ERROR-LOG.
024300
024400     IF WS-EQPRAW-STATUS NOT = '00'                               IS-5102 
024500         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
024600         MOVE 'SFEQPRAW' TO WSEA-FILE-NAME                        IS-5102 
024700         MOVE WS-EQPRAW-STATUS TO WSEA-FILE-STATUS                IS-5102 
024800         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
024900     END-IF.                                                      IS-5102 
025000                                                                  
025100     IF WS-EQPOUT-STATUS NOT = '00'                               IS-5102 
025200         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
025300         MOVE 'SFEQUIP ' TO WSEA-FILE-NAME                        IS-5102 
025400         MOVE WS-EQPOUT-STATUS TO WSEA-FILE-STATUS                IS-5102 
025500         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
025600     END-IF.                                                      IS-5102 
025700                                                                  
025800     IF WS-ORDRAW-STATUS NOT = '00'                               IS-5102 
025900         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
026000         MOVE 'SFORDRAW' TO WSEA-FILE-NAME                        IS-5102 
026100         MOVE WS-ORDRAW-STATUS TO WSEA-FILE-STATUS                IS-5102 
026200         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
026300     END-IF.                                                      IS-5102 
026400                                                                  
026500     IF WS-ORDOUT-STATUS NOT = '00'                               IS-5102 
026600         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
026700         MOVE 'SFORDER ' TO WSEA-FILE-NAME                        IS-5102 
026800         MOVE WS-ORDOUT-STATUS TO WSEA-FILE-STATUS                IS-5102 
026900         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
027000     END-IF.                                                      IS-5102 
027100                                                                  
027200     IF WS-ERRLOG-STATUS NOT = '00'                               IS-5102 
027300         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
027400         MOVE 'SFERRLOG' TO WSEA-FILE-NAME                        IS-5102 
027500         MOVE WS-ERRLOG-STATUS TO WSEA-FILE-STATUS                IS-5102 
027600         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
027700     END-IF.                                                      IS-5102 
027800                                                                  
027900     PERFORM P10000-VALIDATE-EQUIPMENT THRU P10000-EXIT           
028000         UNTIL EQPRAW-EOF.                                        
028100                                                                  
028200     PERFORM P20000-VALIDATE-ORDERS THRU P20000-EXIT              
028300         UNTIL ORDRAW-EOF.                                        
028400                                                                  
028500     PERFORM P25000-WRITE-ORDER-TABLE THRU P25000-EXIT            
028600         VARYING SF01-OT-IDX FROM 1 BY 1                          
028700         UNTIL SF01-OT-IDX > SF01-OT-COUNT.                       
028800                                                                  
028900     DISPLAY 'SFSB01 EQUIPMENT ACCEPTED=' WS-EQ-ACCEPT-CNT        
029000             ' REJECTED=' WS-EQ-REJECT-CNT.                       
029100     DISPLAY 'SFSB01 ORDERS    ACCEPTED=' WS-OR-ACCEPT-CNT        
029200             ' REJECTED=' WS-OR-REJECT-CNT.                       
029300                                                                  
029400     CLOSE SFS-EQUIP-RAW                                          
029500           SFS-ORDER-RAW                                          
029600           SFS-EQUIP-OUT                                          
029700           SFS-ORDER-OUT                                          
029800           SFS-ERROR-LOG.                                         
029900                                                                  
030000     GOBACK.                                                      
030100                                                                  
030200 P00000-EXIT.                                                     
030300     EXIT.                                                        
030400     EJECT                                                        
030500***************************************************************** 
030600*                                                               * 
030700*    PARAGRAPH:  P10000-VALIDATE-EQUIPMENT                      * 
030800*                                                               * 
030900*    FUNCTION :  READ ONE RAW EQUIPMENT RECORD, EDIT IT, AND    * 
031000*                WRITE IT TO THE CLEAN EQUIPMENT FILE OR LOG    * 
031100*                IT TO THE ERROR FILE.  A BLANK MACHINE-ID IS   * 
031200*                SKIPPED WITHOUT COUNTING AS EITHER.  SFSP03    * 
031300*                IS CALLED TO DEFAULT A BLANK SHIFT-START,      * 
031400*                SHIFT-END, OR STATUS FIELD.                    * 
031500*                                                               * 
031600*    CALLED BY:  P00000-MAINLINE                                * 
031700*    CALLS    :  SFSP03                                         * 
031800*                                                               * 
031900***************************************************************** 
032000                                                                  
032100 P10000-VALIDATE-EQUIPMENT.                                       
032200                                                                  
032300     READ SFS-EQUIP-RAW INTO SF-EQUIPMENT-RECORD                  
032400         AT END                                                   
032500             MOVE 'Y'            TO WS-EQPRAW-EOF-SW              
032600             GO TO P10000-EXIT                                    
032700     END-READ.                                                    
032800                                                                  
032900     ADD 1                       TO WS-EQ-LINE-NUMBER.            
033000                                                                  
033100     IF SF-EQ-MACHINE-ID = SPACES                                 
033200         GO TO P10000-EXIT.                                       
033300                                                                  
033400     MOVE 'N'                    TO WS-REJECT-SW.                 
033500                                                                  
033600     IF SF-EQ-TONNAGE NOT NUMERIC OR SF-EQ-TONNAGE = ZERO         
033700         MOVE 'tonnage must be positive' TO SF-EL-MESSAGE         
033800         PERFORM P90000-WRITE-ERROR-LINE THRU P90000-EXIT         
033900         MOVE 'Y'                TO WS-REJECT-SW                  
034000         GO TO P10000-EXIT.                                       
034100                                                                  
034200     IF SF-EQ-CAPACITY-PER-HR NOT NUMERIC OR                      
034300        SF-EQ-CAPACITY-PER-HR = ZERO                              
034400         MOVE 'capacity must be positive' TO SF-EL-MESSAGE        
034500         PERFORM P90000-WRITE-ERROR-LINE THRU P90000-EXIT         
034600         MOVE 'Y'                TO WS-REJECT-SW                  
034700         GO TO P10000-EXIT.                                       
034800                                                                  
034900     CALL 'SFSP03' USING SF-EQ-SHIFT-START                        
035000                          SF-EQ-SHIFT-END                         
035100                          SF-EQ-STATUS                            
035200     END-CALL.                                                    
035300                                                                  
035400     WRITE EQPOUT-REC FROM SF-EQUIPMENT-RECORD.                   
035500     ADD 1                       TO WS-EQ-ACCEPT-CNT.             
035600                                                                  
035700 P10000-EXIT.                                                     
035800     EXIT.                                                        
035900     EJECT                                                        
036000***************************************************************** 
036100*                                                               * 
036200*    PARAGRAPH:  P20000-VALIDATE-ORDERS                         * 
036300*                                                               * 
036400*    FUNCTION :  READ ONE RAW ORDER RECORD, EDIT IT, AND ADD    * 
036500*                IT TO THE IN-STORAGE ORDER TABLE (UPSERT BY    * 
036600*                ORDER NUMBER) OR LOG IT TO THE ERROR FILE.     * 
036700*                                                               * 
036800*    CALLED BY:  P00000-MAINLINE                                * 
036900*                                                               * 
037000***************************************************************** 
037100                                                                  
037200 P20000-VALIDATE-ORDERS.                                          
037300                                                                  
037400     READ SFS-ORDER-RAW INTO SF-ORDER-RECORD                      
037500         AT END                                                   
037600             MOVE 'Y'            TO WS-ORDRAW-EOF-SW              
037700             GO TO P20000-EXIT                                    
037800     END-READ.                                                    
037900                                                                  
038000     ADD 1                       TO WS-OR-LINE-NUMBER.            
038100                                                                  
038200     IF SF-OR-ORDER-NUMBER = SPACES                               
038300         MOVE 'missing order number' TO SF-EL-MESSAGE             
038400         PERFORM P90000-WRITE-ERROR-LINE THRU P90000-EXIT         
038500         ADD 1                   TO WS-OR-REJECT-CNT              
038600         GO TO P20000-EXIT.                                       
038700                                                                  
038800     IF SF-OR-QUANTITY NOT NUMERIC OR SF-OR-QUANTITY = ZERO       
038900         MOVE 'quantity must be positive' TO SF-EL-MESSAGE        
039000         PERFORM P90000-WRITE-ERROR-LINE THRU P90000-EXIT         
039100         ADD 1                   TO WS-OR-REJECT-CNT              
039200         GO TO P20000-EXIT.                                       
039300                                                                  
039400     MOVE 'V'                    TO WS-SFSP01-FUNCTION.           
039500     MOVE SF-OR-DUE-DATE         TO WS-SFSP01-DATE.               
039600     CALL 'SFSP01' USING WS-SFSP01-PARMS.                         
039700                                                                  
039800     IF NOT WS-SFSP01-DATE-VALID                                  
039900         MOVE 'invalid due date' TO SF-EL-MESSAGE                 
040000         PERFORM P90000-WRITE-ERROR-LINE THRU P90000-EXIT         
040100         ADD 1                   TO WS-OR-REJECT-CNT              
040200         GO TO P20000-EXIT.                                       
040300                                                                  
040400     IF SF-OR-PRIORITY NOT NUMERIC OR                             
040500        SF-OR-PRIORITY < 1 OR SF-OR-PRIORITY > 5                  
040600         MOVE 1                  TO SF-OR-PRIORITY.               
040700                                                                  
040800     PERFORM P21000-UPSERT-ORDER THRU P21000-EXIT.                
040900                                                                  
041000     ADD 1                       TO WS-OR-ACCEPT-CNT.             
041100                                                                  
041200 P20000-EXIT.                                                     
041300     EXIT.                                                        
041400     EJECT                                                        
041500***************************************************************** 
041600*                                                               * 
041700*    PARAGRAPH:  P21000-UPSERT-ORDER                            * 
041800*                                                               * 
041900*    FUNCTION :  SEARCH THE IN-STORAGE ORDER TABLE FOR A        * 
042000*                MATCHING ORDER-NUMBER.  IF FOUND, REPLACE IT;  * 
042100*                OTHERWISE ADD A NEW ENTRY.                     * 
042200*                                                               * 
042300*    CALLED BY:  P20000-VALIDATE-ORDERS                         * 
042400*                                                               * 
042500***************************************************************** 
042600                                                                  
042700 P21000-UPSERT-ORDER.                                             
042800                                                                  
042900     SET SF01-OT-IDX TO 1.                                        
043000                                                                  
043100     SEARCH SF01-OT-ENTRY                                         
043200         AT END                                                   
043300             ADD 1               TO SF01-OT-COUNT                 
043400             SET SF01-OT-IDX     TO SF01-OT-COUNT                 
043500             MOVE SF-ORDER-RECORD TO SF01-OT-ENTRY(SF01-OT-IDX)   
043600         WHEN SF01-OT-ORDER-NUMBER(SF01-OT-IDX) =                 
043700              SF-OR-ORDER-NUMBER                                  
043800             MOVE SF-ORDER-RECORD TO SF01-OT-ENTRY(SF01-OT-IDX)   
043900     END-SEARCH.                                                  
044000                                                                  
044100 P21000-EXIT.                                                     
044200     EXIT.                                                        
044300     EJECT                                                        
044400***************************************************************** 
044500*                                                               * 
044600*    PARAGRAPH:  P25000-WRITE-ORDER-TABLE                       * 
044700*                                                               * 
044800*    FUNCTION :  WRITE EACH ENTRY OF THE FINISHED ORDER TABLE   * 
044900*                TO THE CLEAN ORDER FILE.                       * 
045000*                                                               * 
045100*    CALLED BY:  P00000-MAINLINE                                * 
045200*                                                               * 
045300***************************************************************** 
045400                                                                  
045500 P25000-WRITE-ORDER-TABLE.                                        
045600                                                                  
045700     WRITE ORDOUT-REC FROM SF01-OT-ENTRY(SF01-OT-IDX).            
045800                                                                  
045900 P25000-EXIT.                                                     
046000     EXIT.                                                        
046100     EJECT                                                        
046200***************************************************************** 
046300*                                                               * 
046400*    PARAGRAPH:  P90000-WRITE-ERROR-LINE                        * 
046500*                                                               * 
046600*    FUNCTION :  FORMAT AND WRITE ONE "LINE NNNN: MESSAGE"      * 
046700*                RECORD TO THE ERROR LOG.  WS-OR-LINE-NUMBER    * 
046800*                IS USED WHEN CALLED FROM THE ORDER EDIT,       * 
046900*                WS-EQ-LINE-NUMBER WHEN CALLED FROM THE         * 
047000*                EQUIPMENT EDIT.                                * 
047100*                                                               * 
047200*    CALLED BY:  P10000-VALIDATE-EQUIPMENT,                     * 
047300*                P20000-VALIDATE-ORDERS                         * 
047400*                                                               * 
047500***************************************************************** 
047600                                                                  
047700 P90000-WRITE-ERROR-LINE.                                         
047800                                                                  
047900     IF WS-ORDRAW-EOF-SW = 'N' AND WS-OR-LINE-NUMBER > 1          
048000         MOVE WS-OR-LINE-NUMBER  TO SF-EL-LINE-NUMBER             
048100     ELSE                                                         
048200         MOVE WS-EQ-LINE-NUMBER  TO SF-EL-LINE-NUMBER.            
048300                                                                  
048400     WRITE ERRLOG-REC FROM SF-ERRLOG-RECORD.                      
048500                                                                  
048600 P90000-EXIT.                                                     
048700     EXIT.                                                        
048800     EJECT                                                        
048900***************************************************************** 
049000*                                                               * 
049100*    PARAGRAPH:  P95000-FILE-ERROR                              * 
049200*                                                               * 
049300*    FUNCTION :  FATAL FILE-STATUS CONDITION.  DISPLAY THE      * 
049400*                STANDARD SFS ABEND BANNER TO SYSOUT AND STOP   * 
049500*                THE RUN.  WSEA-PARAGRAPH, WSEA-FILE-NAME AND   * 
049600*                WSEA-FILE-STATUS ARE SET BY THE CALLER BEFORE  * 
049700*                THIS PARAGRAPH IS PERFORMED.                   * 
049800*                                                               * 
049900*    CALLED BY:  P00000-MAINLINE                                * 
050000*                                                               * 
050100***************************************************************** 
050200                                                                  
050300 P95000-FILE-ERROR.                                               IS-5102 
050400                                                                  IS-5102 
050500     MOVE 'SFSB01' TO WSEA-PROGRAM-ID.                            IS-5102 
050600                                                                  IS-5102 
050700     DISPLAY WSEA-ERROR-01.                                       IS-5102 
050800     DISPLAY WSEA-ERROR-02.                                       IS-5102 
050900     DISPLAY WSEA-ERROR-03.                                       IS-5102 
051000     DISPLAY WSEA-ERROR-04.                                       IS-5102 
051100     DISPLAY WSEA-ERROR-05.                                       IS-5102 
051200     DISPLAY WSEA-ERROR-06.                                       IS-5102 
051300     DISPLAY WSEA-ERROR-07.                                       IS-5102 
051400     DISPLAY WSEA-ERROR-08.                                       IS-5102 
051500     DISPLAY WSEA-ERROR-09.                                       IS-5102 
051600                                                                  IS-5102 
051700     MOVE 16 TO RETURN-CODE.                                      IS-5102 
051800     STOP RUN.                                                    IS-5102 
051900                                                                  IS-5102 
052000 P95000-EXIT.                                                     IS-5102 
052100     EXIT.                                                        IS-5102 
052200     EJECT
