000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SFSB07.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  POLYCAST MOLDING CORP - MIDWEST DATA CENTER.
000500 DATE-WRITTEN.  11/03/86.
000600 DATE-COMPILED.
000700 SECURITY.      POLYCAST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                SMARTFLOW SCHEDULING SYSTEM (SFS)             *
001100*                  POLYCAST MOLDING CORPORATION                *
001200*                                                               *
001300* PROGRAM :   SFSB07                                           *
001400*                                                               *
001500* FUNCTION:   NIGHTLY FORECAST POST-PROCESSING PROGRAM          *
001600*             (FORECAST).  GROUPS THE DEMAND FORECAST FILE BY   *
001700*             PRODUCT CODE, TAKES THE FIRST FOUR ENTRIES OF     *
001800*             EACH GROUP AS THE T+1..T+4 HORIZON, COMPUTES A    *
001900*             CONFIDENCE BAND AND A PREP-QUANTITY RECOMMEND-    *
002000*             ATION FOR EACH PRODUCT, AND ACCUMULATES A MEAN    *
002100*             ABSOLUTE PERCENT ERROR (MAPE) FIGURE OVER EVERY   *
002200*             FORECAST RECORD THAT HAS A KNOWN ACTUAL DEMAND.   *
002300*             RUNS LAST IN THE NIGHTLY STREAM AND EXTENDS THE   *
002400*             ORDER-STATISTICS SECTION SFSB08 PRINTS, ADDING    *
002500*             THE RECOMMENDATION LINES AND THE FINAL MAPE LINE. *
002600*                                                               *
002700* FILES   :   FORECAST FILE (SORTED)    - LINE SEQ    (READ)    *
002800*             REPORT FILE               - LINE SEQ    (EXTEND)  *
002900*                                                               *
003000*****************************************************************
003100*             PROGRAM CHANGE LOG                                *
003200*             -------------------                               *
003300*                                                               *
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003500*  --------   --------------------  --------------------------  *
003600*  1986-11-03 RTH                   ORIGINAL VERSION -- DB2     *
003700*                                   STORED PROCEDURE DRIVING    *
003800*                                   THE SCENARIO-PLANNING       *
003900*                                   FORECAST SCREEN              *
004000*  1994-05-09 JCL                   STORED PROCEDURE RETIRED    *
004100*                                   AND REWRITTEN AS THE        *
004200*                                   NIGHTLY FORECAST POST-      *
004300*                                   PROCESSING BATCH PROGRAM    *
004400*                                   OVER THE FORECAST FILE      *
004500*                                   (REQUEST IS-4471)           *
004600*  1994-07-18 JCL                   CONFIDENCE-BAND AND PREP-   *
004700*                                   QUANTITY RECOMMENDATION     *
004800*                                   LOGIC ADDED, KEYED OFF THE  *
004900*                                   NEW SF-FC-PROBABILITY FIELD *
005000*                                   (REQUEST IS-4520)           *
005100*  1998-10-20 SW                    Y2K REVIEW -- FORECAST-DATE *
005200*                                   CARRIES FULL 4-DIGIT YEAR,  *
005300*                                   NO CHANGES REQUIRED         *
005400*  2006-04-03 DMO                   ADDED FILE-STATUS CHECKS   *
005500*                                   AND SFSERRWS ABEND BANNER  *
005600*                                   AFTER OPEN (REQUEST IS-5102)*
005700*****************************************************************
005800     EJECT
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     SELECT SFS-FORECAST-IN      ASSIGN TO SFFCST
006800                                 FILE STATUS IS WS-FCST-STATUS.
006900
007000     SELECT SFS-REPORT-OUT       ASSIGN TO SFREPORT
007100                                 FILE STATUS IS WS-RPT-STATUS.
007200     EJECT
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  SFS-FORECAST-IN
007700     LABEL RECORDS ARE STANDARD
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 57 CHARACTERS.
008000 01  FORECAST-IN-REC             PIC X(57).
008100
008200 FD  SFS-REPORT-OUT
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F
008500     RECORD CONTAINS 132 CHARACTERS.
008600 01  REPORT-OUT-REC              PIC X(132).
008700     EJECT
008800 WORKING-STORAGE SECTION.
008900
009000*****************************************************************
009100*    SWITCHES AND FILE STATUS FIELDS                            *
009200*****************************************************************
009300
009400 01  WS-SWITCHES.
009500     05  WS-FCST-EOF-SW          PIC X     VALUE 'N'.
009600         88  FCST-EOF                      VALUE 'Y'.
009700    05  FILLER                  PIC X(01) VALUE SPACE.
009800
009900 01  WS-FILE-STATUSES.
010000     05  WS-FCST-STATUS          PIC XX    VALUE SPACES.
010100     05  WS-RPT-STATUS           PIC XX    VALUE SPACES.
010200    05  FILLER                  PIC X(01) VALUE SPACE.
010300     EJECT
010400*****************************************************************
010500*    RECORD LAYOUT                                              *
010600*****************************************************************
010700
010800     COPY SFFCST.
010900     EJECT
011000     COPY SFSERRWS.
011100     EJECT
011200*****************************************************************
011300*    CONTROL-BREAK FIELD AND HORIZON TABLE -- FIRST FOUR         *
011400*    FORECAST ENTRIES OF A PRODUCT'S GROUP ARE THE T+1..T+4      *
011500*    HORIZON THE RECOMMENDATION RULES WORK FROM.  ENTRIES        *
011600*    BEYOND THE FOURTH STILL FEED THE MAPE ACCUMULATION BELOW,   *
011700*    THEY ARE JUST NOT KEPT IN THIS TABLE.                       *
011800*****************************************************************
011900
012000 01  WS-GROUP-PRODUCT-CODE       PIC X(12) VALUE SPACES.
012100
012200 77  WS-HZ-MAX                   PIC S9(03) VALUE +4    COMP.
012300 77  WS-HZ-CNT                   PIC S9(03) VALUE ZERO  COMP.
012400
012500 01  WS-HZ-TABLE.
012600     05  WS-HZ-ENTRY OCCURS 4 TIMES
012700                      INDEXED BY WS-HZ-IDX.
012800         10  WS-HZ-QTY           PIC 9(07).
012900         10  WS-HZ-PROB          PIC 9V99.
013000    05  FILLER                  PIC X(01) VALUE SPACE.
013100
013200 01  WS-HZ-TABLE-ALT REDEFINES WS-HZ-TABLE.
013300     05  FILLER                  PIC X(41).
013400     EJECT
013500*****************************************************************
013600*    CONFIDENCE-BAND WORK FIELDS -- COMP-3 CARRIES THE           *
013700*    ARITHMETIC, TRUNCATION IS APPLIED ONLY ON THE MOVE TO THE   *
013800*    INTEGER FIELD (SPEC CALLS FOR TRUNCATION, NOT ROUNDING).    *
013900*****************************************************************
014000
014100 01  WS-CONF-FIELDS.
014200     05  WS-CONF-LOWER-DEC       PIC S9(7)V9999 COMP-3 VALUE ZERO.
014300     05  WS-CONF-LOWER-INT       PIC 9(07)             VALUE ZERO.
014400     05  WS-CONF-UPPER-DEC       PIC S9(7)V9999 COMP-3 VALUE ZERO.
014500     05  WS-CONF-UPPER-INT       PIC 9(07)             VALUE ZERO.
014600    05  FILLER                  PIC X(01) VALUE SPACE.
014700
014800 01  WS-CONF-FIELDS-ALT REDEFINES WS-CONF-FIELDS.
014900     05  FILLER                  PIC X(27).
015000     EJECT
015100*****************************************************************
015200*    PREP-QUANTITY RECOMMENDATION WORK FIELDS                    *
015300*****************************************************************
015400
015500 01  WS-RECOMMEND-FIELDS.
015600     05  WS-REC-PRIORITY         PIC X(06) VALUE SPACES.
015700         88  WS-REC-HIGH                  VALUE 'HIGH  '.
015800         88  WS-REC-MEDIUM                VALUE 'MEDIUM'.
015900         88  WS-REC-LOW                   VALUE 'LOW   '.
016000     05  WS-PREP-QTY-DEC         PIC S9(7)V9999 COMP-3 VALUE ZERO.
016100     05  WS-PREP-QTY-INT         PIC 9(07)             VALUE ZERO.
016200     05  WS-REC-MESSAGE          PIC X(67)             VALUE
016300    05  FILLER                  PIC X(01) VALUE SPACE.
016400         SPACES.
016500     EJECT
016600*****************************************************************
016700*    MAPE (MEAN ABSOLUTE PERCENT ERROR) ACCUMULATORS -- ONLY     *
016800*    FORECAST RECORDS CARRYING A NON-ZERO ACTUAL DEMAND          *
016900*    PARTICIPATE, PER THE ACCURACY RULE.                         *
017000*****************************************************************
017100
017200 01  WS-MAPE-FIELDS.
017300     05  WS-MAPE-DIFF            PIC S9(07)     COMP-3 VALUE ZERO.
017400     05  WS-MAPE-RATIO           PIC S9(5)V9999 COMP-3 VALUE ZERO.
017500     05  WS-MAPE-SUM             PIC S9(7)V9999 COMP-3 VALUE ZERO.
017600     05  WS-MAPE-CNT             PIC S9(05)     COMP   VALUE ZERO.
017700     05  WS-MAPE-PCT             PIC S9(5)V99   COMP-3 VALUE ZERO.
017800    05  FILLER                  PIC X(01) VALUE SPACE.
017900     EJECT
018000*****************************************************************
018100*    FORECAST RECOMMENDATION REPORT -- APPENDED TO REPORT        *
018200*    SECTION 4 (ORDER STATISTICS), EXTEND MODE, NO NEW PAGE --   *
018300*    SFSB08 HAS ALREADY WRITTEN THE ORDER-COUNTS BLOCK WHEN      *
018400*    THIS PROGRAM RUNS.                                          *
018500*****************************************************************
018600
018700 01  WS-R5-HEADING.
018800     05  FILLER             PIC X(01) VALUE ' '.
018900     05  FILLER             PIC X(14) VALUE 'PRODUCT CODE'.
019000     05  FILLER             PIC X(10) VALUE 'T+1 QTY'.
019100     05  FILLER             PIC X(10) VALUE 'CONF LOW'.
019200     05  FILLER             PIC X(10) VALUE 'CONF HIGH'.
019300     05  FILLER             PIC X(10) VALUE 'PRIORITY'.
019400     05  FILLER             PIC X(10) VALUE 'PREP QTY'.
019500     05  FILLER             PIC X(67) VALUE 'RECOMMENDATION'.
019600
019700 01  WS-R5-DETAIL.
019800     05  FILLER             PIC X(01) VALUE ' '.
019900     05  WS-R5D-PRODUCT-CODE     PIC X(12).
020000     05  FILLER             PIC X(02) VALUE SPACES.
020100     05  WS-R5D-QTY              PIC ZZZ,ZZ9.
020200     05  FILLER             PIC X(03) VALUE SPACES.
020300     05  WS-R5D-CONF-LOW         PIC ZZZ,ZZ9.
020400     05  FILLER             PIC X(03) VALUE SPACES.
020500     05  WS-R5D-CONF-HIGH        PIC ZZZ,ZZ9.
020600     05  FILLER             PIC X(03) VALUE SPACES.
020700     05  WS-R5D-PRIORITY         PIC X(06).
020800     05  FILLER             PIC X(04) VALUE SPACES.
020900     05  WS-R5D-PREP-QTY         PIC ZZZ,ZZ9.
021000     05  FILLER             PIC X(03) VALUE SPACES.
021100     05  WS-R5D-MESSAGE          PIC X(67).
021200
021300 01  WS-R5-DETAIL-ALT REDEFINES WS-R5-DETAIL.
021400     05  FILLER                  PIC X(132).
021500
021600 01  WS-R5-MAPE.
021700     05  FILLER             PIC X(01) VALUE ' '.
021800     05  FILLER             PIC X(30) VALUE
021900         'FORECAST ACCURACY (MAPE) ='.
022000     05  WS-R5M-MAPE             PIC ZZ9.99.
022100     05  FILLER             PIC X(01) VALUE '%'.
022200     05  FILLER             PIC X(94) VALUE SPACES.
022300
022400 01  WS-R5-MAPE-ALT REDEFINES WS-R5-MAPE.
022500     05  FILLER                  PIC X(132).
022600
022700     EJECT
022800*****************************************************************
022900*    P R O C E D U R E    D I V I S I O N                       *
023000*****************************************************************
023100
023200 PROCEDURE DIVISION.
023300
023400*****************************************************************
023500*                                                               *
023600*    PARAGRAPH:  P00000-MAINLINE                                *
023700*                                                               *
023800*    FUNCTION :  PROGRAM ENTRY.  CONTROL-BREAK THE FORECAST     *
023900*                FILE BY PRODUCT CODE, PRINT A RECOMMENDATION   *
024000*                LINE PER PRODUCT, THEN PRINT THE FINAL MAPE    *
024100*                LINE IF ANY ACTUALS WERE SEEN.                 *
024200*                                                               *
024300*    CALLED BY:  NONE                                           *
024400*                                                               *
024500*****************************************************************
024600
024700 P00000-MAINLINE.
024800
024900     OPEN INPUT  SFS-FORECAST-IN
025000          EXTEND SFS-REPORT-OUT.
025100
025200     IF WS-FCST-STATUS NOT = '00'                                 IS-5102 
025300         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
025400         MOVE 'SFFCST  ' TO WSEA-FILE-NAME                        IS-5102 
025500         MOVE WS-FCST-STATUS TO WSEA-FILE-STATUS                  IS-5102 
025600         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
025700     END-IF.                                                      IS-5102 
025800                                                                  
025900     IF WS-RPT-STATUS NOT = '00'                                  IS-5102 
026000         MOVE 'P00000' TO WSEA-PARAGRAPH                          IS-5102 
026100         MOVE 'SFREPORT' TO WSEA-FILE-NAME                        IS-5102 
026200         MOVE WS-RPT-STATUS TO WSEA-FILE-STATUS                   IS-5102 
026300         PERFORM P95000-FILE-ERROR THRU P95000-EXIT               IS-5102 
026400     END-IF.                                                      IS-5102 
026500                                                                  
026600     WRITE REPORT-OUT-REC FROM WS-R5-HEADING.                     
026700                                                                  
026800     READ SFS-FORECAST-IN INTO SF-FORECAST-RECORD                 
026900         AT END                                                   
027000             MOVE 'Y' TO WS-FCST-EOF-SW                           
027100     END-READ.                                                    
027200                                                                  
027300     PERFORM P10000-PROCESS-PRODUCT-GROUP THRU P10000-EXIT        
027400         UNTIL FCST-EOF.                                          
027500                                                                  
027600     PERFORM P90000-PRINT-MAPE THRU P90000-EXIT.                  
027700                                                                  
027800     CLOSE SFS-FORECAST-IN                                        
027900           SFS-REPORT-OUT.                                        
028000                                                                  
028100     GOBACK.                                                      
028200                                                                  
028300 P00000-EXIT.                                                     
028400     EXIT.                                                        
028500     EJECT                                                        
028600***************************************************************** 
028700*                                                               * 
028800*    PARAGRAPH:  P10000-PROCESS-PRODUCT-GROUP                   * 
028900*                                                               * 
029000*    FUNCTION :  ACCUMULATE ONE PRODUCT'S FORECAST GROUP INTO   * 
029100*                THE HORIZON TABLE (FIRST FOUR ENTRIES) AND THE * 
029200*                MAPE ACCUMULATORS (EVERY ENTRY WITH AN ACTUAL),* 
029300*                THEN COMPUTE AND PRINT ITS RECOMMENDATION.     * 
029400*                                                               * 
029500*    CALLED BY:  P00000-MAINLINE                                * 
029600*                                                               * 
029700***************************************************************** 
029800                                                                  
029900 P10000-PROCESS-PRODUCT-GROUP.                                    
030000                                                                  
030100     MOVE SF-FC-PRODUCT-CODE TO WS-GROUP-PRODUCT-CODE.            
030200     MOVE ZERO TO WS-HZ-CNT.                                      
030300     MOVE ZERO TO WS-HZ-TABLE.                                    
030400                                                                  
030500     PERFORM P10100-ACCUM-GROUP-RECORD THRU P10100-EXIT           
030600         UNTIL FCST-EOF                                           
030700            OR SF-FC-PRODUCT-CODE NOT = WS-GROUP-PRODUCT-CODE.    
030800                                                                  
030900     IF WS-HZ-CNT > ZERO                                          
031000         PERFORM P20000-CALC-CONFIDENCE THRU P20000-EXIT          
031100         PERFORM P30000-CALC-RECOMMENDATION THRU P30000-EXIT      
031200         PERFORM P40000-PRINT-DETAIL THRU P40000-EXIT             
031300     END-IF.                                                      
031400                                                                  
031500 P10000-EXIT.                                                     
031600     EXIT.                                                        
031700                                                                  
031800 P10100-ACCUM-GROUP-RECORD.                                       
031900                                                                  
032000     IF WS-HZ-CNT < WS-HZ-MAX                                     
032100         ADD 1 TO WS-HZ-CNT                                       
032200         SET WS-HZ-IDX TO WS-HZ-CNT                               
032300         MOVE SF-FC-PREDICTED-DEMAND TO WS-HZ-QTY(WS-HZ-IDX)      
032400         MOVE SF-FC-PROBABILITY      TO WS-HZ-PROB(WS-HZ-IDX)     
032500     END-IF.                                                      
032600                                                                  
032700     IF SF-FC-ACTUAL-DEMAND > ZERO                                
032800         PERFORM P15000-ACCUM-MAPE THRU P15000-EXIT               
032900     END-IF.                                                      
033000                                                                  
033100     READ SFS-FORECAST-IN INTO SF-FORECAST-RECORD                 
033200         AT END                                                   
033300             MOVE 'Y' TO WS-FCST-EOF-SW                           
033400     END-READ.                                                    
033500                                                                  
033600 P10100-EXIT.                                                     
033700     EXIT.                                                        
033800     EJECT                                                        
033900***************************************************************** 
034000*                                                               * 
034100*    PARAGRAPH:  P15000-ACCUM-MAPE                              * 
034200*                                                               * 
034300*    FUNCTION :  ROLL ONE FORECAST RECORD'S ABSOLUTE-PERCENT-   * 
034400*                ERROR RATIO INTO THE RUNNING MAPE SUM.         * 
034500*                                                               * 
034600*    CALLED BY:  P10100-ACCUM-GROUP-RECORD                      * 
034700*                                                               * 
034800***************************************************************** 
034900                                                                  
035000 P15000-ACCUM-MAPE.                                               
035100                                                                  
035200     COMPUTE WS-MAPE-DIFF =                                       
035300         SF-FC-PREDICTED-DEMAND - SF-FC-ACTUAL-DEMAND.            
035400                                                                  
035500     IF WS-MAPE-DIFF < ZERO                                       
035600         COMPUTE WS-MAPE-DIFF = WS-MAPE-DIFF * -1                 
035700     END-IF.                                                      
035800                                                                  
035900     COMPUTE WS-MAPE-RATIO =                                      
036000         WS-MAPE-DIFF / SF-FC-ACTUAL-DEMAND.                      
036100                                                                  
036200     ADD WS-MAPE-RATIO TO WS-MAPE-SUM.                            
036300     ADD 1 TO WS-MAPE-CNT.                                        
036400                                                                  
036500 P15000-EXIT.                                                     
036600     EXIT.                                                        
036700     EJECT                                                        
036800***************************************************************** 
036900*                                                               * 
037000*    PARAGRAPH:  P20000-CALC-CONFIDENCE                         * 
037100*                                                               * 
037200*    FUNCTION :  CONFIDENCE BAND ON THE T+1 FORECAST QUANTITY,  * 
037300*                CONF-LOWER = 85 PERCENT OF Q, CONF-UPPER =     * 
037400*                115 PERCENT OF Q, BOTH TRUNCATED.              * 
037500*                                                               * 
037600*    CALLED BY:  P10000-PROCESS-PRODUCT-GROUP                   * 
037700*                                                               * 
037800***************************************************************** 
037900                                                                  
038000 P20000-CALC-CONFIDENCE.                                          
038100                                                                  
038200     COMPUTE WS-CONF-LOWER-DEC = WS-HZ-QTY(1) * 0.85.             
038300     MOVE WS-CONF-LOWER-DEC TO WS-CONF-LOWER-INT.                 
038400                                                                  
038500     COMPUTE WS-CONF-UPPER-DEC = WS-HZ-QTY(1) * 1.15.             
038600     MOVE WS-CONF-UPPER-DEC TO WS-CONF-UPPER-INT.                 
038700                                                                  
038800 P20000-EXIT.                                                     
038900     EXIT.                                                        
039000     EJECT                                                        
039100***************************************************************** 
039200*                                                               * 
039300*    PARAGRAPH:  P30000-CALC-RECOMMENDATION                     * 
039400*                                                               * 
039500*    FUNCTION :  APPLY THE PRIORITY/PREP-QUANTITY THRESHOLD     * 
039600*                RULES TO THE T+1 PROBABILITY, WITH THE T+4     * 
039700*                PROBABILITY DECIDING THE LOW-PRIORITY MESSAGE. * 
039800*                                                               * 
039900*    CALLED BY:  P10000-PROCESS-PRODUCT-GROUP                   * 
040000*                                                               * 
040100***************************************************************** 
040200                                                                  
040300 P30000-CALC-RECOMMENDATION.                                      
040400                                                                  
040500     MOVE SPACES TO WS-REC-MESSAGE.                               
040600     MOVE ZERO   TO WS-PREP-QTY-INT.                              
040700                                                                  
040800     IF WS-HZ-PROB(1) >= 0.70                                     
040900         MOVE 'HIGH  ' TO WS-REC-PRIORITY                         
041000         COMPUTE WS-PREP-QTY-DEC = WS-HZ-QTY(1) * 1.10            
041100         MOVE WS-PREP-QTY-DEC TO WS-PREP-QTY-INT                  
041200         MOVE 'HIGH CONFIDENCE -- BUILD PREP QTY NOW' TO          
041300                                               WS-REC-MESSAGE     
041400     ELSE                                                         
041500         IF WS-HZ-PROB(1) >= 0.40                                 
041600             MOVE 'MEDIUM' TO WS-REC-PRIORITY                     
041700             COMPUTE WS-PREP-QTY-DEC = WS-HZ-QTY(1) * 1.05        
041800             MOVE WS-PREP-QTY-DEC TO WS-PREP-QTY-INT              
041900             MOVE 'MODERATE CONFIDENCE -- BUILD PREP QTY' TO      
042000                                               WS-REC-MESSAGE     
042100         ELSE                                                     
042200             MOVE 'LOW   ' TO WS-REC-PRIORITY                     
042300             IF WS-HZ-CNT >= 4 AND WS-HZ-PROB(4) >= 0.70          
042400                 MOVE 'QTY EXPECTED T+4 -- PREP WITHIN 3 DAYS'    
042500                                             TO WS-REC-MESSAGE    
042600             ELSE                                                 
042700                 MOVE 'MAINTAIN MINIMUM STOCK' TO                 
042800                                               WS-REC-MESSAGE     
042900             END-IF                                               
043000         END-IF                                                   
043100     END-IF.                                                      
043200                                                                  
043300 P30000-EXIT.                                                     
043400     EXIT.                                                        
043500     EJECT                                                        
043600***************************************************************** 
043700*                                                               * 
043800*    PARAGRAPH:  P40000-PRINT-DETAIL                            * 
043900*                                                               * 
044000*    FUNCTION :  PRINT ONE PRODUCT'S RECOMMENDATION LINE.       * 
044100*                                                               * 
044200*    CALLED BY:  P10000-PROCESS-PRODUCT-GROUP                   * 
044300*                                                               * 
044400***************************************************************** 
044500                                                                  
044600 P40000-PRINT-DETAIL.                                             
044700                                                                  
044800     MOVE WS-GROUP-PRODUCT-CODE TO WS-R5D-PRODUCT-CODE.           
044900     MOVE WS-HZ-QTY(1)          TO WS-R5D-QTY.                    
045000     MOVE WS-CONF-LOWER-INT     TO WS-R5D-CONF-LOW.               
045100     MOVE WS-CONF-UPPER-INT     TO WS-R5D-CONF-HIGH.              
045200     MOVE WS-REC-PRIORITY       TO WS-R5D-PRIORITY.               
045300     MOVE WS-PREP-QTY-INT       TO WS-R5D-PREP-QTY.               
045400     MOVE WS-REC-MESSAGE        TO WS-R5D-MESSAGE.                
045500                                                                  
045600     WRITE REPORT-OUT-REC FROM WS-R5-DETAIL.                      
045700                                                                  
045800 P40000-EXIT.                                                     
045900     EXIT.                                                        
046000     EJECT                                                        
046100***************************************************************** 
046200*                                                               * 
046300*    PARAGRAPH:  P90000-PRINT-MAPE                              * 
046400*                                                               * 
046500*    FUNCTION :  PRINT THE CLOSING FORECAST-ACCURACY LINE WHEN  * 
046600*                AT LEAST ONE FORECAST RECORD CARRIED A KNOWN   * 
046700*                ACTUAL DEMAND; OTHERWISE THE LINE IS OMITTED.  * 
046800*                                                               * 
046900*    CALLED BY:  P00000-MAINLINE                                * 
047000*                                                               * 
047100***************************************************************** 
047200                                                                  
047300 P90000-PRINT-MAPE.                                               
047400                                                                  
047500     IF WS-MAPE-CNT > ZERO                                        
047600         COMPUTE WS-MAPE-PCT ROUNDED =                            
047700             (WS-MAPE-SUM / WS-MAPE-CNT) * 100                    
047800         MOVE WS-MAPE-PCT TO WS-R5M-MAPE                          
047900         WRITE REPORT-OUT-REC FROM WS-R5-MAPE                     
048000     END-IF.                                                      
048100                                                                  
048200 P90000-EXIT.                                                     
048300     EXIT.                                                        
048400     EJECT                                                        
048500***************************************************************** 
048600*                                                               * 
048700*    PARAGRAPH:  P95000-FILE-ERROR                              * 
048800*                                                               * 
048900*    FUNCTION :  FATAL FILE-STATUS CONDITION.  DISPLAY THE      * 
049000*                STANDARD SFS ABEND BANNER TO SYSOUT AND STOP   * 
049100*                THE RUN.  WSEA-PARAGRAPH, WSEA-FILE-NAME AND   * 
049200*                WSEA-FILE-STATUS ARE SET BY THE CALLER BEFORE  * 
049300*                THIS PARAGRAPH IS PERFORMED.                   * 
049400*                                                               * 
049500*    CALLED BY:  P00000-MAINLINE                                * 
049600*                                                               * 
049700***************************************************************** 
049800                                                                  
049900 P95000-FILE-ERROR.                                               IS-5102 
050000                                                                  IS-5102 
050100     MOVE 'SFSB07' TO WSEA-PROGRAM-ID.                            IS-5102 
050200                                                                  IS-5102 
050300     DISPLAY WSEA-ERROR-01.                                       IS-5102 
050400     DISPLAY WSEA-ERROR-02.                                       IS-5102 
050500     DISPLAY WSEA-ERROR-03.                                       IS-5102 
050600     DISPLAY WSEA-ERROR-04.                                       IS-5102 
050700     DISPLAY WSEA-ERROR-05.                                       IS-5102 
050800     DISPLAY WSEA-ERROR-06.                                       IS-5102 
050900     DISPLAY WSEA-ERROR-07.                                       IS-5102 
051000     DISPLAY WSEA-ERROR-08.                                       IS-5102 
051100     DISPLAY WSEA-ERROR-09.                                       IS-5102 
051200                                                                  IS-5102 
051300     MOVE 16 TO RETURN-CODE.                                      IS-5102 
051400     STOP RUN.                                                    IS-5102 
051500                                                                  IS-5102 
051600 P95000-EXIT.                                                     IS-5102 
051700     EXIT.                                                        IS-5102 
