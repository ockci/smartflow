000100******************************************************************
000200* SMARTFLOW SCHEDULING SYSTEM (SFS)                              *
000300* POLYCAST MOLDING CORPORATION                                   *
000400*                                                                *
000500* DEMAND FORECAST RECORD LAYOUT -- ONE ENTRY PER PRODUCT PER     *
000600* FORECAST DAY.  RECORD IS FIXED 57 BYTES, LINE SEQUENTIAL,      *
000700* SUPPLIED BY THE FORECASTING SYSTEM SORTED BY PRODUCT CODE      *
000800* THEN FORECAST DATE.  SFSB06 (INVPOLICY) READS UP TO THE        *
000900* FIRST 30 ENTRIES PER PRODUCT; SFSB07 (FORECAST) READS THE      *
001000* FIRST FOUR AS THE T+1..T+4 HORIZON.                            *
001100*                                                                *
001200* MAINTENANCE                                                   *
001300*   1994-05-09  JCL  ORIGINAL LAYOUT FOR THE FORECASTING TIE-IN  *
001400*   1994-07-11  JCL  TOOK 3 OF THE 7 RESERVED FILLER BYTES FOR   *
001500*                    SF-FC-PROBABILITY -- THE FORECASTING        *
001600*                    SYSTEM'S CONFIDENCE FIGURE FOR THE HORIZON, *
001700*                    NEEDED BY SFSB07'S RECOMMENDATION LOGIC     *
001800*                    (REQUEST IS-4520)                           *
001900******************************************************************
002000
002100 01  SF-FORECAST-RECORD.
002200     05  SF-FC-PRODUCT-CODE          PIC X(12).
002300     05  SF-FC-FORECAST-DATE         PIC X(10).
002400     05  SF-FC-PREDICTED-DEMAND      PIC 9(07).
002500     05  SF-FC-CONF-LOWER            PIC 9(07).
002600     05  SF-FC-CONF-UPPER            PIC 9(07).
002700     05  SF-FC-ACTUAL-DEMAND         PIC 9(07).
002800     05  SF-FC-PROBABILITY           PIC 9V99.
002900     05  FILLER                      PIC X(04).
003000
003100******************************************************************
003200*    IN-STORAGE DEMAND SERIES TABLE -- UP TO 30 FORECAST         *
003300*    QUANTITIES FOR ONE PRODUCT, USED BY SFSB06 TO COMPUTE       *
003400*    MEAN / VARIANCE / SIGMA.  COMP-3 CARRIES THE RUNNING        *
003500*    ARITHMETIC SO TRUNCATION RULES ARE APPLIED ONLY ONCE,       *
003600*    AT THE FINAL MOVE TO THE POLICY RECORD.                     *
003700******************************************************************
003800
003900 77  SF-FC-SERIES-MAX                PIC S9(05) VALUE +30 COMP.
004000
004100 01  SF-FC-SERIES-TABLE.
004200     05  SF-FCS-ENTRY OCCURS 30 TIMES
004300                      INDEXED BY SF-FCS-IDX.
004400         10  SF-FCS-DEMAND           PIC S9(07)V99 COMP-3.
004500         10  SF-FCS-ACTUAL           PIC S9(07)V99 COMP-3.
004600         10  FILLER                  PIC X(04).
